********************************************
*                                          *
*  Shared Environment / Special-Names      *
*     Fragment - copied into every         *
*     JobPulse program immediately after   *
*     the ENVIRONMENT DIVISION header.     *
*                                          *
********************************************
*
* 21/10/25 jwc - Created, split off of the old per-program        ~#~JP-0900
*                SPECIAL-NAMES paragraphs so a single place
*                carries the top-of-form and test-mode switch.
* 02/12/25 jwc - Added the Upper/Lower/Digit CLASS conditions,     ~#~JP-0945
*                needed by JPNORM's hand-rolled case-fold and
*                digit-scan paragraphs (no FUNCTION UPPER-CASE
*                in this shop's shop-standard COBOL subset).
*
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01             IS TOP-OF-FORM
     CLASS JP-UPPER-CLASS IS "A" THRU "Z"
     CLASS JP-LOWER-CLASS IS "a" THRU "z"
     CLASS JP-DIGIT-CLASS IS "0" THRU "9"
     UPSI-0          ON  STATUS IS JP-TEST-MODE-ON
                     OFF STATUS IS JP-TEST-MODE-OFF.
*
