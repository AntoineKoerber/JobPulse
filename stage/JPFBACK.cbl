*****************************************************************
*                                                                *
*                    Scrape  Run  Fallback  Builder              *
*      Builds the SCRAPE-RUN record for a source whose run       *
*           was rejected for poor quality this cycle            *
*                                                                *
*****************************************************************
*
 identification          division.
*===============================
*
*
      program-id.         JPFBACK.
*
*    Author.             J W Carrow, For Applewood Computers.
*
*    Installation.       Applewood Computers - JobPulse Project.
*
*    Date-Written.       24/10/1985.
*
*    Date-Compiled.
*
*    Security.           Copyright (C) 1985-2026 & later, Applewood
*                        Computers.  Distributed under the GNU
*                        General Public License.  See the file
*                        COPYING for details.
*
*    Remarks.            Called from JP000 aa075 the moment a
*                        source's mean run score comes back below
*                        the reject threshold.  The master file is
*                        left exactly as it was read (the last
*                        good listings for the source stay active)
*                        - this program only builds the FALLBACK
*                        control record that gets written to
*                        SCRAPE-RUNS in place of a normal
*                        COMPLETED one.
*
*    Version.            See Prog-Name In Ws.
*
*    Called Modules.     None.
*
*    Files used :        None - works entirely on the Linkage record.
*
* Changes:
* 24/10/85 jwc - 1.00.00 Created.                                 JP-1044
* 1998-09-06 rbh- 1.00.01 Year 2000 field sweep - Jpfb-Run-Time     JP-1098
*                        is the full 19-char ISO timestamp already
*                        carried in by JP000, no 2-digit year
*                        field here, no change required, logged
*                        per SY-Y2K-01 memo.
* 02/12/25  smt- 1.00.02 SPECIAL-NAMES pulled out to the shared     JP-1180
*                        envdiv.cob copybook, same as JP000 and
*                        JPINSRPT already carry.
*
*************************************************************************
*
* This program is part of the JobPulse listing-quality batch suite,
* Copyright (c) Applewood Computers 1985-2026 and later, and is free
* software distributed under the terms of the GNU General Public
* License; see the file COPYING for details.
*
*************************************************************************
*
 environment             division.
*===============================
*
 copy "envdiv.cob".
 input-output            section.
 file-control.
*
 data                    division.
*===============================
*
 file section.
*
 working-storage section.
*-----------------------
 77  Prog-Name           pic x(18) value "JPFBACK (1.00.02)".
*
 linkage section.
*==============
*
 01  Jpfb-Ws.
     03  Jpfb-Source             pic x(15).
     03  Jpfb-Run-Time           pic x(19).
     03  Jpfb-Out-Source         pic x(15).
     03  Jpfb-Out-Started-At     pic x(19).
     03  Jpfb-Out-Completed-At   pic x(19).
     03  Jpfb-Out-Status         pic x(10).
     03  Jpfb-Out-Status-Halves redefines Jpfb-Out-Status.
         05  Jpfb-Out-Status-Code pic x(5).
         05  Jpfb-Out-Status-Rest pic x(5).
     03  Jpfb-Out-Quality-Score  pic 9(3)v9.
     03  Jpfb-Out-Quality-Score-Redef redefines Jpfb-Out-Quality-Score
                                  pic 9(4).
     03  Jpfb-Out-Total-Count    pic 9(5).
     03  Jpfb-Out-Total-Count-Redef redefines Jpfb-Out-Total-Count
                                  pic x(5).
     03  Jpfb-Out-Added-Count    pic 9(5).
     03  Jpfb-Out-Removed-Count  pic 9(5).
     03  Jpfb-Out-Retained-Count pic 9(5).
     03  filler                  pic x(5).
*
 procedure division using Jpfb-Ws.
*================================
*
 aa000-Main                  section.
*
     perform  ee010-Build-Fallback-Run.
     goback.
*
 ee010-Build-Fallback-Run    section.
*
*    A fallback run carries the source, a score of zero, no
*    change activity (the master file was never touched), and
*    STARTED-AT / COMPLETED-AT both set to the moment JP000
*    discovered the run had to be rejected.
*
     move     Jpfb-Source    to Jpfb-Out-Source.
     move     Jpfb-Run-Time  to Jpfb-Out-Started-At.
     move     Jpfb-Run-Time  to Jpfb-Out-Completed-At.
     move     "FALLBACK"     to Jpfb-Out-Status.
     move     0              to Jpfb-Out-Quality-Score.
     move     0              to Jpfb-Out-Total-Count.
     move     0              to Jpfb-Out-Added-Count.
     move     0              to Jpfb-Out-Removed-Count.
     move     0              to Jpfb-Out-Retained-Count.
*
 zz999-Exit                  section.
     exit program.
