********************************************
*                                          *
*  Record Definition For Raw Listing       *
*           File (Scraper Output)          *
*     One record per scraped posting,      *
*     No key - read sequentially and       *
*     grouped by Source within JP000.      *
********************************************
*  File size 360 bytes (336 data + 24 filler).
*
* THESE FIELD DEFINITIONS MAY NEED CHANGING
*
* 21/10/25 jwc - Created.                                        ~#~JP-0901
* 03/11/25 jwc - Salary-Min/Max widened 9(5) to 9(7), a board     ~#~JP-0918
*                sent an annual figure in sterling that blew the
*                old picture.
* 19/11/25 jwc - Added Jpr-Posted-At-Parts redefine for the       ~#~JP-0944
*                board-health report (not used by batch driver).
* 07/08/26 jwc - Jpr-Salary-Min/Max repacked 9(7) display to      ~#~JP-1205
*                9(7) comp-3, matching Lsm-Salary-Min/Max in
*                wsjplst and every other money field in the
*                shop's copybooks - quality audit finding, six
*                bytes saved folded back into the trailing filler.
*
 01  JPR-Raw-Listing-Record.
     03  Jpr-External-Id           pic x(20).
     03  Jpr-Source                pic x(15).
     03  Jpr-Title                 pic x(60).
     03  Jpr-Company               pic x(40).
     03  Jpr-Location              pic x(40).
     03  Jpr-Salary-Raw            pic x(30).
     03  Jpr-Salary-Min            pic 9(7)     comp-3.
     03  Jpr-Salary-Max            pic 9(7)     comp-3.
     03  Jpr-Currency              pic x(3).
     03  Jpr-Tags                  pic x(100).
     03  Jpr-Url-Present           pic x.
         88  Jpr-Url-Is-Present        value "Y".
         88  Jpr-Url-Is-Absent         value "N".
     03  Jpr-Posted-At             pic x(19).
     03  Jpr-Posted-At-Parts redefines Jpr-Posted-At.
         05  Jpr-Posted-Date       pic x(10).
         05  filler                pic x.
         05  Jpr-Posted-Time       pic x(8).
     03  filler                    pic x(24).
*
