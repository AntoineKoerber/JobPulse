*  Select For Listing Master File.
* 22/10/25 jwc - Created.                                        ~#~JP-0906
     select   Listing-Master-File  assign      "LSTMAST"
                                    organization sequential
                                    status       Lsm-File-Status.
*
