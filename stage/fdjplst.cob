*  Fd For Listing Master File.
* 22/10/25 jwc - Created.                                        ~#~JP-0907
 fd  Listing-Master-File.
 copy "wsjplst.cob".
*
