*****************************************************************
*                                                                *
*                  Listing  Field  Normalizer                   *
*         Cleans title/company/location/salary/tags for         *
*                 one raw scraped job listing                   *
*                                                                *
*****************************************************************
*
 identification          division.
*===============================
*
*
      program-id.         JPNORM.
*
*    Author.             J W Carrow, For Applewood Computers.
*
*    Installation.       Applewood Computers - JobPulse Project.
*
*    Date-Written.       21/10/1985.
*
*    Date-Compiled.
*
*    Security.           Copyright (C) 1985-2026 & later, Applewood
*                        Computers.  Distributed under the GNU
*                        General Public License.  See the file
*                        COPYING for details.
*
*    Remarks.            Called once per raw listing by JP000 aa050.
*                        Strips markup & html entities, expands
*                        title abbreviations, title-cases (acronym
*                        aware), strips one company legal suffix,
*                        standardises Remote locations, parses free
*                        text salary and dedupes/lowercases tags.
*
*    Version.            See Prog-Name In Ws.
*
*    Called Modules.     None.
*
*    Files used :        None - works entirely on the Linkage record.
*
* Changes:
* 21/10/85 jwc - 1.00.00 Created.                                 JP-1001
* 28/10/85 jwc - 1.00.01 Word table widened 20 to 24 words, a      JP-1004
*                        "Senior Staff Site Reliability Engineer
*                        (SRE) II - Platform" title overran it.
* 04/11/85 jwc - 1.00.02 Added B2B/B2C/IOS/DEVOPS/DEVSECOPS to      JP-1009
*                        the acronym table, missed off first cut.
* 19/11/85 jwc - 1.00.03 Remote location variant "remote -          JP-1015
*                        worldwide" was not matching, added
*                        explicitly to the remote-phrase table.
* 1998-09-02 rbh- 1.00.04 Year 2000 field sweep - no 2-digit        JP-1098
*                        years anywhere in this module, none
*                        found, no change required, logged per
*                        SY-Y2K-01 memo.
* 2004-03-11 rbh- 1.00.05 Company suffix table widened for the      JP-1151
*                        GmbH/S.A./B.V. feeds coming out of the
*                        new European sources.
* 2006-06-19 jwc- 1.00.06 aa060 was ignoring a board's own pre-      JP-1177
*                        parsed min/max and always re-scanning
*                        Salary-Raw - added In-Salary-Min/Max to
*                        the linkage so a board that supplies them
*                        wins outright, per the scoring memo; also
*                        a wholly blank Salary-Raw now comes back
*                        with currency blank, not defaulted to USD.
* 02/12/25  smt- 1.00.07 SPECIAL-NAMES pulled out to the shared     JP-1180
*                        envdiv.cob copybook, same as JP000 and
*                        JPINSRPT already carry - one less place
*                        to update when the UPSI switch changes.
* 05/08/26  smt- 1.00.08 Quality-audit fixes to aa050/aa060, per    JP-1203
*                        ticket review: (1) aa050 was only
*                        catching bare "remote"/"fully remote"
*                        style phrases - added zz235/zz236 so
*                        "Remote, Austin" / "Remote - Austin" /
*                        "Remote / Austin" / "Remote | Austin" and
*                        "Remote (Austin)" all come back "Remote
*                        (Austin)" too; (2) aa060/zz090 was
*                        storing the first number found as the
*                        minimum and the second as the maximum
*                        with no compare, so a descending string
*                        like "$120K - $80K" came back backwards,
*                        and anything past the second number was
*                        silently dropped - now keeps a running
*                        min/max across every number in the
*                        string; (3) the EUR/GBP currency test was
*                        anchored to the first 3 bytes of the
*                        string and never looked for the Euro or
*                        Sterling sign at all - now scans the
*                        whole string for EUR/GBP/€/£.
* 06/08/26  smt- 1.00.09 Quality-audit fixes, round two: (1) zz070's   JP-1204
*                        suffix-strip loop had no match-found exit,
*                        so a table carrying both "Inc" and "Corp"
*                        would strip "Inc" off "Foo Corp Inc" then
*                        fall straight through and strip "Corp" too
*                        on the same call, leaving "Foo" - added
*                        WS-Suffix-Hit-Sw so the loop stops the
*                        moment one suffix matches, at most one
*                        suffix is ever removed now; (2) aa070's
*                        tag unstring only named 10 receivers
*                        against a 100-byte TAGS field and a 40-
*                        occurrence table, silently dropping the
*                        tail of any listing carrying more than ten
*                        tags - widened to the full 40 entries.
* 07/08/26  smt- 1.00.10 Quality-audit finding: Jpnrm-In/Out-       JP-1205
*                        Salary-Min/Max were zoned DISPLAY digits,
*                        the one money field in the whole suite
*                        not carried as COMP-3 - repacked to 9(7)
*                        comp-3, matching JP000's own Salary-Min/
*                        Max tables and wsjplst/wsjpraw.
*
*************************************************************************
*
* This program is part of the JobPulse listing-quality batch suite,
* Copyright (c) Applewood Computers 1985-2026 and later, and is free
* software distributed under the terms of the GNU General Public
* License; see the file COPYING for details.
*
*************************************************************************
*
 environment             division.
*===============================
*
 copy "envdiv.cob".
 input-output            section.
 file-control.
*
 data                    division.
*===============================
*
 file section.
*
 working-storage section.
*-----------------------
 77  Prog-Name           pic x(17) value "JPNORM (1.00.10)".
*
* ----------------------------------------------------------------
*  Scratch strip/collapse work area - reused for title, company
*  and location in turn (one field in play at a time).
* ----------------------------------------------------------------
 01  WS-Scratch.
     03  WS-Scratch-In       pic x(100).
     03  WS-Scratch-Out      pic x(100)   value spaces.
     03  WS-Scratch-In-Len   pic 9(3)     comp.
     03  WS-Scratch-Out-Len  pic 9(3)     comp.
*
*  WS-Scratch-Chars / WS-Scratch-Out-Chars let us address the
*  scratch text one character at a time - classic char-table
*  redefine, same trick as the name-search index in wspyemp.
*
 01  WS-Scratch-Chars redefines WS-Scratch-In.
     03  WS-In-Char          pic x        occurs 100.
 01  WS-Scratch-Out-Chars redefines WS-Scratch-Out.
     03  WS-Out-Char         pic x        occurs 100.
*
*  General purpose trailing-space scan.  Every paragraph that
*  needs the true length of a field moves it in here (short
*  fields pad out to spaces automatically on the move) and
*  performs zz300-Find-Trim-Len; the answer comes back in WS-K.
*
 01  WS-Len-Scan-Field       pic x(100).
*
 01  WS-Scan-Flags.
     03  WS-In-Tag-Sw        pic x        value "N".
         88  WS-In-Tag                        value "Y".
     03  WS-Last-Space-Sw    pic x        value "Y".
         88  WS-Last-Was-Space                value "Y".
     03  WS-I                pic 9(3)     comp.
     03  WS-J                pic 9(3)     comp.
     03  WS-K                pic 9(3)     comp.
*
*  Entity decode table - html entity (as it appears in the raw
*  feed) against its one-char replacement.  Same-length pairs
*  (6 chars both sides, padded with trailing spaces) so INSPECT
*  REPLACING can do the work and the later collapse pass mops
*  up the spaces left behind.
*
 01  WS-Entity-Table.
     03  filler  pic x(12) value "&amp; &     ".
     03  filler  pic x(12) value "&lt;  <     ".
     03  filler  pic x(12) value "&gt;  >     ".
     03  filler  pic x(12) value '&quot;"     '.
     03  filler  pic x(12) value "&#39; '     ".
 01  WS-Entity-Redef redefines WS-Entity-Table.
     03  WS-Entity-Entry     occurs 5.
         05  WS-Entity-From  pic x(6).
         05  WS-Entity-To    pic x(6).
 01  WS-Entity-Count         pic 9(2)    comp  value 5.
*
*  Title abbreviation table - word-for-word expansion, matched
*  whole-word case-insensitive against the upper-cased word.
*
 01  WS-Abbrev-Table.
     03  filler  pic x(20) value "SR.     Senior      ".
     03  filler  pic x(20) value "SR      Senior      ".
     03  filler  pic x(20) value "JR.     Junior      ".
     03  filler  pic x(20) value "JR      Junior      ".
     03  filler  pic x(20) value "ENG     Engineer    ".
     03  filler  pic x(20) value "DEV     Developer   ".
     03  filler  pic x(20) value "MGR     Manager     ".
     03  filler  pic x(20) value "ADMIN   Administrator".
     03  filler  pic x(20) value "OPS     Operations  ".
     03  filler  pic x(20) value "ARCH    Architect   ".
     03  filler  pic x(20) value "MKT     Marketing   ".
     03  filler  pic x(20) value "PROD    Product     ".
 01  WS-Abbrev-Redef redefines WS-Abbrev-Table.
     03  WS-Abbrev-Entry     occurs 12.
         05  WS-Abbrev-From  pic x(8).
         05  WS-Abbrev-To    pic x(12).
 01  WS-Abbrev-Count         pic 9(2)     comp  value 12.
*
*  Acronym table - rendered full upper-case when a word matches
*  (parens stripped for the compare, replaced after).
*
 01  WS-Acronym-Table.
     03  filler  pic x(10) value "API".
     03  filler  pic x(10) value "AWS".
     03  filler  pic x(10) value "GCP".
     03  filler  pic x(10) value "UI".
     03  filler  pic x(10) value "UX".
     03  filler  pic x(10) value "QA".
     03  filler  pic x(10) value "CI".
     03  filler  pic x(10) value "CD".
     03  filler  pic x(10) value "ML".
     03  filler  pic x(10) value "AI".
     03  filler  pic x(10) value "SRE".
     03  filler  pic x(10) value "CTO".
     03  filler  pic x(10) value "CEO".
     03  filler  pic x(10) value "VP".
     03  filler  pic x(10) value "HR".
     03  filler  pic x(10) value "IT".
     03  filler  pic x(10) value "SQL".
     03  filler  pic x(10) value "NOSQL".
     03  filler  pic x(10) value "SAAS".
     03  filler  pic x(10) value "B2B".
     03  filler  pic x(10) value "B2C".
     03  filler  pic x(10) value "SDK".
     03  filler  pic x(10) value "IOS".
     03  filler  pic x(10) value "DEVOPS".
     03  filler  pic x(10) value "DEVSECOPS".
 01  WS-Acronym-Redef redefines WS-Acronym-Table.
     03  WS-Acronym-Entry    pic x(10)   occurs 25.
 01  WS-Acronym-Count        pic 9(2)     comp  value 25.
*
*  Company legal-suffix table - one trailing suffix stripped,
*  case-insensitive, longest entries first so "Inc." beats "Inc".
*
 01  WS-Suffix-Table.
     03  filler  pic x(8)  value "GMBH".
     03  filler  pic x(8)  value "S.A.".
     03  filler  pic x(8)  value "B.V.".
     03  filler  pic x(8)  value "INC.".
     03  filler  pic x(8)  value "INC".
     03  filler  pic x(8)  value "LLC".
     03  filler  pic x(8)  value "LTD.".
     03  filler  pic x(8)  value "LTD".
     03  filler  pic x(8)  value "CORP.".
     03  filler  pic x(8)  value "CORP".
 01  WS-Suffix-Redef redefines WS-Suffix-Table.
     03  WS-Suffix-Entry     pic x(8)    occurs 10.
 01  WS-Suffix-Count         pic 9(2)     comp  value 10.
 01  WS-Suffix-Hit-Sw         pic x        value "N".
     88  WS-Suffix-Hit                        value "Y".
*
*  Remote-location phrase table (whole-string match, longest
*  phrase checked first).
*
 01  WS-Remote-Table.
     03  filler  pic x(20) value "REMOTE - WORLDWIDE  ".
     03  filler  pic x(20) value "WORK FROM HOME      ".
     03  filler  pic x(20) value "DISTRIBUTED         ".
     03  filler  pic x(20) value "WORLDWIDE           ".
     03  filler  pic x(20) value "ANYWHERE            ".
     03  filler  pic x(20) value "GLOBAL              ".
     03  filler  pic x(20) value "REMOTE              ".
     03  filler  pic x(20) value "WFH                 ".
 01  WS-Remote-Redef redefines WS-Remote-Table.
     03  WS-Remote-Entry     pic x(20)   occurs 8.
 01  WS-Remote-Count         pic 9(2)     comp  value 8.
*
*  Remote-with-qualifier work area - "Remote, Austin" / "Remote -
*  Austin" / "Remote / Austin" / "Remote | Austin" / "Remote
*  (Austin)" all collapse to "Remote (Austin)".
*
 01  WS-Remote-Sep-Work.
     03  WS-Remote-Sep-Sw    pic x        value "N".
         88  WS-Remote-Sep-Found             value "Y".
     03  WS-Remote-Sep-Pos   pic 9(3)     comp  value 0.
     03  WS-Remote-Sep-Char  pic x        value space.
     03  WS-Remote-Rem-Start pic 9(3)     comp  value 0.
     03  WS-Remote-Rem-End   pic 9(3)     comp  value 0.
     03  WS-Remote-Rem-Len   pic 9(3)     comp  value 0.
     03  WS-Remote-Sep-Out   pic x(90)    value spaces.
*
*  Word-split work tables - title is the widest field we split.
*
 01  WS-Word-Work.
     03  WS-Word-Count       pic 9(2)     comp  value 0.
     03  WS-Words            occurs 24    pic x(30).
     03  WS-Word-Upper       pic x(30).
     03  WS-Word-Core        pic x(30).
     03  WS-Word-Lparen      pic x        value space.
     03  WS-Word-Rparen      pic x        value space.
     03  WS-Word-Len         pic 9(2)     comp.
     03  WS-Core-Len         pic 9(2)     comp.
     03  WS-Built-Text       pic x(90)    value spaces.
     03  WS-Built-Len        pic 9(3)     comp  value 0.
     03  WS-Mixed-Found-Sw   pic x        value "N".
         88  WS-Mixed-Found                    value "Y".
     03  WS-Acr-Match-Sw     pic x        value "N".
         88  WS-Acr-Matched                    value "Y".
     03  WS-Abbr-Match-Sw    pic x        value "N".
         88  WS-Abbr-Matched                    value "Y".
     03  WS-Out-Word         pic x(30)    value spaces.
*
*  Salary scan work area.  WS-Sal-Min-Seen / WS-Sal-Max-Seen track
*  the running smallest/largest number found anywhere in the
*  string (not just the first two encountered), per the 05/08/26
*  correction below.
*
 01  WS-Salary-Work.
     03  WS-Sal-Text         pic x(30).
     03  WS-Sal-Chars redefines WS-Sal-Text.
         05  WS-Sal-Char     pic x        occurs 30.
     03  WS-Sal-Len          pic 9(2)     comp.
     03  WS-Sal-Numbers-Found pic 9(2)    comp  value 0.
     03  WS-Sal-Cur-Number   pic 9(9)     comp  value 0.
     03  WS-Sal-Min-Seen     pic 9(9)     comp  value 0.
     03  WS-Sal-Max-Seen     pic 9(9)     comp  value 0.
     03  WS-Sal-Have-Digit-Sw pic x       value "N".
         88  WS-Sal-Has-Digit                   value "Y".
     03  WS-Sal-Next-K-Sw    pic x        value "N".
         88  WS-Sal-Next-Is-K                   value "Y".
     03  WS-Sal-Cur-Code     pic x(3)     value spaces.
     03  WS-Sal-Digit-Num    pic 9(1).
     03  WS-Sal-Eur-Tally    pic 9(2)     comp  value 0.
     03  WS-Sal-Gbp-Tally    pic 9(2)     comp  value 0.
     03  WS-Sal-Euro-Tally   pic 9(2)     comp  value 0.
     03  WS-Sal-Pound-Tally  pic 9(2)     comp  value 0.
*
*  Tag dedupe work area - up to 40 incoming tags of 20 chars.
*
 01  WS-Tag-Work.
     03  WS-Tag-In-Count     pic 9(2)     comp  value 0.
     03  WS-Tag-In           occurs 40    pic x(20).
     03  WS-Tag-Out-Count    pic 9(2)     comp  value 0.
     03  WS-Tag-Out          occurs 40    pic x(20).
     03  WS-Tag-Built        pic x(100)   value spaces.
     03  WS-Tag-Built-Len    pic 9(3)     comp  value 0.
     03  WS-Tag-Work-1       pic x(20).
     03  WS-Tag-Work-2       pic x(20).
     03  WS-Tag-Dup-Sw       pic x        value "N".
         88  WS-Tag-Is-Dup                      value "Y".
*
 linkage section.
*==============
*
 01  Jpnrm-Ws.
     03  Jpnrm-In-Title        pic x(60).
     03  Jpnrm-In-Company      pic x(40).
     03  Jpnrm-In-Location     pic x(40).
     03  Jpnrm-In-Salary-Raw   pic x(30).
     03  Jpnrm-In-Salary-Min   pic 9(7)     comp-3.
     03  Jpnrm-In-Salary-Max   pic 9(7)     comp-3.
     03  Jpnrm-In-Tags         pic x(100).
     03  Jpnrm-Out-Title       pic x(60).
     03  Jpnrm-Out-Company     pic x(40).
     03  Jpnrm-Out-Location    pic x(40).
     03  Jpnrm-Out-Salary-Min  pic 9(7)     comp-3.
     03  Jpnrm-Out-Salary-Max  pic 9(7)     comp-3.
     03  Jpnrm-Out-Currency    pic x(3).
     03  Jpnrm-Out-Tags        pic x(100).
*
 procedure division using Jpnrm-Ws.
*=================================
*
 aa000-Main                  section.
*
     move     spaces    to Jpnrm-Out-Title
                           Jpnrm-Out-Company
                           Jpnrm-Out-Location
                           Jpnrm-Out-Currency
                           Jpnrm-Out-Tags.
     move     zero      to Jpnrm-Out-Salary-Min
                           Jpnrm-Out-Salary-Max.
*
     perform  aa020-Expand-Title.
     perform  aa030-Case-Title.
     perform  aa040-Clean-Company.
     perform  aa050-Clean-Location.
     perform  aa060-Parse-Salary.
     perform  aa070-Clean-Tags.
     goback.
*
 aa020-Expand-Title         section.
*
*    Strip markup/entities, split on spaces, then expand any word
*    that whole-word (case-insensitive) matches the abbreviation
*    table.  Result left in WS-Built-Text.
*
     move     Jpnrm-In-Title to WS-Scratch-In.
     perform  zz010-Strip-And-Collapse.
     move     WS-Scratch-Out to WS-Scratch-In.
     perform  zz020-Decode-Entities.
     move     WS-Scratch-Out to WS-Scratch-In.
     perform  zz010-Strip-And-Collapse.
     perform  zz030-Split-Words.
*
     move     spaces   to WS-Built-Text.
     move     zero     to WS-Built-Len.
     perform  zz200-Expand-One-Word
              varying WS-I from 1 by 1 until WS-I > WS-Word-Count.
*
 aa030-Case-Title            section.
*
*    Re-split the expanded title and apply the acronym-aware
*    case rule word by word:  a word already carrying an upper-
*    case letter past position 1 is left exactly as the source
*    had it; otherwise if its upper form is a known acronym it
*    is rendered full upper-case, else it is capitalised.
*
     move     spaces        to WS-Scratch-Out.
     move     WS-Built-Text to WS-Scratch-Out.
     perform  zz030-Split-Words.
     move     spaces   to WS-Built-Text.
     move     zero     to WS-Built-Len.
     perform  zz210-Case-And-Append-Word
              varying WS-I from 1 by 1 until WS-I > WS-Word-Count.
     move     WS-Built-Text to Jpnrm-Out-Title.
*
 aa040-Clean-Company         section.
*
*    Strip markup/entities, collapse, then drop one trailing
*    legal suffix (case insensitive, punctuation-tolerant).
*
     move     Jpnrm-In-Company to WS-Scratch-In.
     perform  zz010-Strip-And-Collapse.
     move     WS-Scratch-Out to WS-Scratch-In.
     perform  zz020-Decode-Entities.
     move     WS-Scratch-Out to WS-Scratch-In.
     perform  zz010-Strip-And-Collapse.
     perform  zz070-Strip-Company-Suffix.
     move     WS-Scratch-Out to Jpnrm-Out-Company.
*
 aa050-Clean-Location        section.
*
*    Strip/collapse, then test the whole cleaned string against
*    the remote-phrase table; a hit is rendered as "Remote".  A
*    miss there gets one more look for "Remote" carrying a city
*    or region after a comma, dash, slash, pipe or paren, which
*    is rendered as "Remote (qualifier)" - see zz235/zz236.  A
*    miss on both counts falls back to the cleaned string as is.
*
     move     Jpnrm-In-Location to WS-Scratch-In.
     perform  zz010-Strip-And-Collapse.
     move     WS-Scratch-Out to WS-Scratch-In.
     perform  zz080-To-Upper-Scratch-In.
     move      "N" to WS-Mixed-Found-Sw.
     perform  zz230-Test-Remote-Phrase
              varying WS-I from 1 by 1
              until WS-I > WS-Remote-Count or WS-Mixed-Found.
     if       WS-Mixed-Found
              move "Remote" to Jpnrm-Out-Location
     else
              perform  zz235-Test-Remote-Separator
              if       WS-Remote-Sep-Found
                       move WS-Remote-Sep-Out to Jpnrm-Out-Location
              else
                       move WS-Scratch-Out to Jpnrm-Out-Location
              end-if
     end-if.
*
 aa060-Parse-Salary          section.
*
*    A board that already hands us a pre-parsed min/max wins
*    outright - currency comes back USD and the free-text string
*    is never even scanned.  Otherwise scan the free-text salary
*    string left to right, picking up every whole number in it
*    (runs of digits, optionally with embedded commas or a
*    decimal point, and an immediately trailing K/k treated as
*    times-1000) and keeping a running smallest and largest as
*    each one is found - see zz090 below, corrected 05/08/26 so
*    a descending string like "$120K - $80K" still comes back
*    min 80000 / max 120000 and a three-or-more-number string
*    keeps its true spread instead of just the first two hits.
*    The currency mark - EUR/GBP or the Euro/Sterling sign - is
*    looked for anywhere in the string, not just at the front
*    (same 05/08/26 fix); the default is USD; a wholly blank
*    string leaves min/max/currency absent.
*
     if       Jpnrm-In-Salary-Min > 0 or Jpnrm-In-Salary-Max > 0
              move Jpnrm-In-Salary-Min to Jpnrm-Out-Salary-Min
              move Jpnrm-In-Salary-Max to Jpnrm-Out-Salary-Max
              move "USD"               to Jpnrm-Out-Currency
     else
              move     spaces    to WS-Sal-Text
              move     Jpnrm-In-Salary-Raw (1:30) to WS-Sal-Text
              perform  zz080-To-Upper-Sal-Text
              if       WS-Sal-Text = spaces
                       move 0      to Jpnrm-Out-Salary-Min
                                      Jpnrm-Out-Salary-Max
                       move spaces to Jpnrm-Out-Currency
              else
                       move     0 to WS-Sal-Eur-Tally
                                     WS-Sal-Gbp-Tally
                                     WS-Sal-Euro-Tally
                                     WS-Sal-Pound-Tally
                       inspect  WS-Sal-Text tallying
                                WS-Sal-Eur-Tally for all "EUR"
                       inspect  WS-Sal-Text tallying
                                WS-Sal-Gbp-Tally for all "GBP"
                       inspect  WS-Sal-Text tallying
                                WS-Sal-Euro-Tally for all "€"
                       inspect  WS-Sal-Text tallying
                                WS-Sal-Pound-Tally for all "£"
                       move     "USD" to WS-Sal-Cur-Code
                       if       WS-Sal-Eur-Tally > 0
                       or       WS-Sal-Euro-Tally > 0
                                move "EUR" to WS-Sal-Cur-Code
                       end-if
                       if       WS-Sal-Gbp-Tally > 0
                       or       WS-Sal-Pound-Tally > 0
                                move "GBP" to WS-Sal-Cur-Code
                       end-if
*
                       move     0         to WS-Sal-Numbers-Found
                                             WS-Sal-Min-Seen
                                             WS-Sal-Max-Seen
                                             WS-Sal-Cur-Number
                       move      "N" to WS-Sal-Have-Digit-Sw
                       perform  zz240-Scan-Sal-Char
                                varying WS-I from 1 by 1 until WS-I > 30
                       if       WS-Sal-Has-Digit
                                perform zz090-Store-Sal-Number
                       end-if
                       if       WS-Sal-Numbers-Found = 0
                                move 0 to Jpnrm-Out-Salary-Min
                                          Jpnrm-Out-Salary-Max
                       else
                                move WS-Sal-Min-Seen
                                     to Jpnrm-Out-Salary-Min
                                move WS-Sal-Max-Seen
                                     to Jpnrm-Out-Salary-Max
                       end-if
                       move     WS-Sal-Cur-Code to Jpnrm-Out-Currency
              end-if
     end-if.
*
 aa070-Clean-Tags            section.
*
*    Unstring the comma separated tag list, lower-case and trim
*    each tag, drop anything already seen, and rebuild a comma
*    separated list in Jpnrm-Out-Tags.  UNSTRING's receiver list
*    runs the full 40 entries WS-Tag-In is declared for (widened
*    06/08/26 - TAGS is a 100-byte field and ten short receivers
*    was silently dropping the tail of any listing carrying more
*    than ten tags, see change log).
*
     move     0         to WS-Tag-In-Count WS-Tag-Out-Count.
     move     spaces    to WS-Tag-In (1) WS-Tag-In (2) WS-Tag-In (3)
                           WS-Tag-In (4) WS-Tag-In (5) WS-Tag-In (6)
                           WS-Tag-In (7) WS-Tag-In (8) WS-Tag-In (9)
                           WS-Tag-In (10) WS-Tag-In (11) WS-Tag-In (12)
                           WS-Tag-In (13) WS-Tag-In (14) WS-Tag-In (15)
                           WS-Tag-In (16) WS-Tag-In (17) WS-Tag-In (18)
                           WS-Tag-In (19) WS-Tag-In (20) WS-Tag-In (21)
                           WS-Tag-In (22) WS-Tag-In (23) WS-Tag-In (24)
                           WS-Tag-In (25) WS-Tag-In (26) WS-Tag-In (27)
                           WS-Tag-In (28) WS-Tag-In (29) WS-Tag-In (30)
                           WS-Tag-In (31) WS-Tag-In (32) WS-Tag-In (33)
                           WS-Tag-In (34) WS-Tag-In (35) WS-Tag-In (36)
                           WS-Tag-In (37) WS-Tag-In (38) WS-Tag-In (39)
                           WS-Tag-In (40).
     unstring Jpnrm-In-Tags delimited by ","
              into WS-Tag-In (1) WS-Tag-In (2) WS-Tag-In (3)
                   WS-Tag-In (4) WS-Tag-In (5) WS-Tag-In (6)
                   WS-Tag-In (7) WS-Tag-In (8) WS-Tag-In (9)
                   WS-Tag-In (10) WS-Tag-In (11) WS-Tag-In (12)
                   WS-Tag-In (13) WS-Tag-In (14) WS-Tag-In (15)
                   WS-Tag-In (16) WS-Tag-In (17) WS-Tag-In (18)
                   WS-Tag-In (19) WS-Tag-In (20) WS-Tag-In (21)
                   WS-Tag-In (22) WS-Tag-In (23) WS-Tag-In (24)
                   WS-Tag-In (25) WS-Tag-In (26) WS-Tag-In (27)
                   WS-Tag-In (28) WS-Tag-In (29) WS-Tag-In (30)
                   WS-Tag-In (31) WS-Tag-In (32) WS-Tag-In (33)
                   WS-Tag-In (34) WS-Tag-In (35) WS-Tag-In (36)
                   WS-Tag-In (37) WS-Tag-In (38) WS-Tag-In (39)
                   WS-Tag-In (40)
              tallying WS-Tag-In-Count.
*
     move     spaces    to WS-Tag-Built.
     move     0         to WS-Tag-Built-Len.
     perform  zz250-Process-One-Tag
              varying WS-I from 1 by 1 until WS-I > WS-Tag-In-Count.
     move     WS-Tag-Built to Jpnrm-Out-Tags.
*
 zz010-Strip-And-Collapse    section.
*
*    One pass over WS-Scratch-In: drop anything between < and >
*    (inclusive), collapse runs of whitespace to a single space
*    and trim the leading space, leaving the result (right
*    padded with spaces) in WS-Scratch-Out.
*
     move     spaces   to WS-Scratch-Out.
     move      "N" to WS-In-Tag-Sw.
     move      "Y" to WS-Last-Space-Sw.
     move     0        to WS-J.
     perform  zz015-Scan-Strip-Char
              varying WS-I from 1 by 1 until WS-I > 100.
     if       WS-J > 0 and WS-Out-Char (WS-J) = space
              subtract 1 from WS-J
     end-if.
     move     WS-J     to WS-Scratch-Out-Len.
*
 zz015-Scan-Strip-Char       section.
*
*    Body of the zz010 scan, one input byte per call; WS-I is
*    the controlling subscript set by the enclosing PERFORM.
*
     if       WS-In-Tag
              if   WS-In-Char (WS-I) = ">"
                   move "N" to WS-In-Tag-Sw
              end-if
     else
              if   WS-In-Char (WS-I) = "<"
                   move "Y" to WS-In-Tag-Sw
              else
                   if  WS-In-Char (WS-I) = space
                       if  not WS-Last-Was-Space
                           add 1 to WS-J
                           move space to WS-Out-Char (WS-J)
                           move "Y" to WS-Last-Space-Sw
                       end-if
                   else
                       add 1 to WS-J
                       move WS-In-Char (WS-I) to WS-Out-Char (WS-J)
                       move "N" to WS-Last-Space-Sw
                   end-if
              end-if
     end-if.
*
 zz020-Decode-Entities       section.
*
*    Same-length placeholder substitution, six-byte windows,
*    over the full 100-byte scratch field.
*
     perform  zz025-Replace-One-Entity
              varying WS-I from 1 by 1 until WS-I > WS-Entity-Count.
     move     WS-Scratch-In to WS-Scratch-Out.
*
 zz025-Replace-One-Entity    section.
*
     inspect  WS-Scratch-In replacing all WS-Entity-From (WS-I)
              by WS-Entity-To (WS-I).
*
 zz030-Split-Words           section.
*
*    Unstring WS-Scratch-Out on spaces into WS-Words, up to 24.
*    UNSTRING's TALLYING phrase counts only the fields that
*    actually received a word, so WS-Word-Count comes back
*    exact and no trailing-blank clean-up pass is needed.
*
     move     spaces to WS-Words (1) WS-Words (2) WS-Words (3)
                        WS-Words (4) WS-Words (5) WS-Words (6)
                        WS-Words (7) WS-Words (8) WS-Words (9)
                        WS-Words (10) WS-Words (11) WS-Words (12)
                        WS-Words (13) WS-Words (14) WS-Words (15)
                        WS-Words (16) WS-Words (17) WS-Words (18)
                        WS-Words (19) WS-Words (20) WS-Words (21)
                        WS-Words (22) WS-Words (23) WS-Words (24).
     move     0      to WS-Word-Count.
     unstring WS-Scratch-Out delimited by all space
              into WS-Words (1) WS-Words (2) WS-Words (3)
                   WS-Words (4) WS-Words (5) WS-Words (6)
                   WS-Words (7) WS-Words (8) WS-Words (9)
                   WS-Words (10) WS-Words (11) WS-Words (12)
                   WS-Words (13) WS-Words (14) WS-Words (15)
                   WS-Words (16) WS-Words (17) WS-Words (18)
                   WS-Words (19) WS-Words (20) WS-Words (21)
                   WS-Words (22) WS-Words (23) WS-Words (24)
              tallying WS-Word-Count.
*
 zz040-To-Upper-Inplace      section.
*
     inspect  WS-Word-Upper converting
              "abcdefghijklmnopqrstuvwxyz" to
              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
*
 zz050-Append-Word-To-Built  section.
*
*    Appends WS-Out-Word to WS-Built-Text with a single
*    separating space, tracking WS-Built-Len by hand (no
*    FUNCTION LENGTH / TRIM available in this shop's subset).
*
     move     WS-Out-Word to WS-Len-Scan-Field.
     perform  zz300-Find-Trim-Len.
     if       WS-Built-Len > 0
              add 1 to WS-Built-Len
              move space to WS-Built-Text (WS-Built-Len:1)
     end-if.
     if       WS-K > 0
              move WS-Out-Word (1:WS-K)
                   to WS-Built-Text (WS-Built-Len + 1:WS-K)
              add  WS-K to WS-Built-Len
     end-if.
*
 zz060-Case-One-Word         section.
*
*    Acronym-aware casing for the word at WS-Words (WS-I).
*    Strip a leading "(" and/or trailing ")" off for the
*    compare, and add them back unchanged around the result.
*
     move     spaces  to WS-Word-Core.
     move     space   to WS-Word-Lparen WS-Word-Rparen.
     move     WS-Words (WS-I) to WS-Word-Core.
     if       WS-Word-Core (1:1) = "("
              move "(" to WS-Word-Lparen
              move WS-Word-Core (2:29) to WS-Word-Core
     end-if.
     move     WS-Word-Core to WS-Len-Scan-Field.
     perform  zz300-Find-Trim-Len.
     if       WS-K > 0 and WS-Word-Core (WS-K:1) = ")"
              move ")" to WS-Word-Rparen
              move space to WS-Word-Core (WS-K:1)
     end-if.
*
*    Does the core word carry an upper-case letter past the
*    first character?  If so it is a deliberately mixed-case
*    word (eg "McCarthy", "DevOps") and is left exactly as is.
*
     move      "N" to WS-Mixed-Found-Sw.
     perform  zz065-Scan-Mixed-Char
              varying WS-K from 2 by 1 until WS-K > 30.
*
     if       WS-Mixed-Found
              move WS-Word-Core to WS-Out-Word
     else
              move WS-Word-Core to WS-Word-Upper
              perform zz040-To-Upper-Inplace
              move     "N" to WS-Acr-Match-Sw
              perform zz068-Test-Acronym
                      varying WS-J from 1 by 1
                      until WS-J > WS-Acronym-Count or WS-Acr-Matched
              if      WS-Acr-Matched
                      move WS-Word-Upper to WS-Out-Word
              else
                      move WS-Word-Core to WS-Out-Word
                      move WS-Word-Upper (1:1) to WS-Out-Word (1:1)
              end-if
     end-if.
*
     move     spaces to WS-Word-Upper.
     string   WS-Word-Lparen delimited by size
              WS-Out-Word delimited by space
              WS-Word-Rparen delimited by size
              into WS-Word-Upper.
     move     WS-Word-Upper to WS-Out-Word.
*
 zz065-Scan-Mixed-Char       section.
*
     if       WS-Word-Core (WS-K:1) is alphabetic
     and      WS-Word-Core (WS-K:1) is JP-UPPER-CLASS
              move "Y" to WS-Mixed-Found-Sw
     end-if.
*
 zz068-Test-Acronym          section.
*
     if       WS-Word-Upper (1:10) = WS-Acronym-Entry (WS-J)
              move "Y" to WS-Acr-Match-Sw
     end-if.
*
 zz070-Strip-Company-Suffix  section.
*
*    WS-Scratch-Out holds the cleaned company name; test its
*    trailing bytes, longest suffix first, case-insensitive, and
*    stop the moment one matches - the spec calls for dropping
*    ONE trailing suffix, and with the table carrying both "Inc"
*    and "Corp" a name like "Foo Corp Inc" would otherwise lose
*    both in the same pass, corrected 06/08/26 (see change log).
*
     move      "N" to WS-Suffix-Hit-Sw.
     perform  zz120-Test-Suffix
              varying WS-I from 1 by 1
              until WS-I > WS-Suffix-Count or WS-Suffix-Hit.
*
 zz080-To-Upper-Scratch-In   section.
*
     inspect  WS-Scratch-In converting
              "abcdefghijklmnopqrstuvwxyz" to
              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
*
 zz080-To-Upper-Sal-Text     section.
*
     inspect  WS-Sal-Text converting
              "abcdefghijklmnopqrstuvwxyz" to
              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
*
 zz090-Store-Sal-Number      section.
*
*    Corrected 05/08/26 - every number the scan finds updates the
*    running smallest/largest instead of only the first two
*    positionally; fixes backwards min/max on descending ranges
*    and dropped numbers on 3-or-more-number strings.
*
     if       WS-Sal-Numbers-Found = 0
              move WS-Sal-Cur-Number to WS-Sal-Min-Seen
              move WS-Sal-Cur-Number to WS-Sal-Max-Seen
     else
              if   WS-Sal-Cur-Number < WS-Sal-Min-Seen
                   move WS-Sal-Cur-Number to WS-Sal-Min-Seen
              end-if
              if   WS-Sal-Cur-Number > WS-Sal-Max-Seen
                   move WS-Sal-Cur-Number to WS-Sal-Max-Seen
              end-if
     end-if.
     add      1 to WS-Sal-Numbers-Found.
*
 zz100-To-Lower-Tag          section.
*
     inspect  WS-Tag-Work-1 converting
              "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to
              "abcdefghijklmnopqrstuvwxyz".
*
 zz110-Append-Tag-To-Built   section.
*
     move     WS-Tag-Work-1 to WS-Len-Scan-Field.
     perform  zz300-Find-Trim-Len.
     if       WS-Tag-Built-Len > 0
              add 1 to WS-Tag-Built-Len
              move "," to WS-Tag-Built (WS-Tag-Built-Len:1)
     end-if.
     if       WS-K > 0
              move WS-Tag-Work-1 (1:WS-K)
                   to WS-Tag-Built (WS-Tag-Built-Len + 1:WS-K)
              add  WS-K to WS-Tag-Built-Len
     end-if.
*
 zz120-Test-Suffix           section.
*
*    Called once per suffix entry from zz070; WS-I selects the
*    table row.  Finds the true length of WS-Scratch-Out then
*    compares its tail against the (space padded) suffix entry.
*
     move     WS-Scratch-Out to WS-Len-Scan-Field.
     perform  zz300-Find-Trim-Len.
     move     WS-K         to WS-Core-Len.
     move     WS-Scratch-Out to WS-Word-Upper.
     inspect  WS-Word-Upper converting
              "abcdefghijklmnopqrstuvwxyz" to
              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
     move     WS-Suffix-Entry (WS-I) to WS-Len-Scan-Field.
     perform  zz300-Find-Trim-Len.
     move     WS-K         to WS-Word-Len.
     if       WS-Word-Len > 0 and WS-Core-Len > WS-Word-Len
              if   WS-Word-Upper (WS-Core-Len - WS-Word-Len + 1:WS-Word-Len)
                   = WS-Suffix-Entry (WS-I) (1:WS-Word-Len)
                   compute WS-Core-Len = WS-Core-Len - WS-Word-Len
                   move    WS-Scratch-Out to WS-Len-Scan-Field
                   move    spaces to WS-Len-Scan-Field (WS-Core-Len + 1:
                                      100 - WS-Core-Len)
                   perform zz300-Find-Trim-Len
                   move    spaces to WS-Scratch-Out
                   if      WS-K > 0
                           move WS-Len-Scan-Field (1:WS-K)
                                to WS-Scratch-Out (1:WS-K)
                   end-if
                   move    "Y" to WS-Suffix-Hit-Sw
              end-if
     end-if.
*
 zz200-Expand-One-Word       section.
*
*    Body of the aa020 word loop; WS-I is the controlling
*    subscript set by the enclosing PERFORM.
*
     move     WS-Words (WS-I) to WS-Word-Upper.
     perform  zz040-To-Upper-Inplace.
     move      "N" to WS-Abbr-Match-Sw.
     perform  zz205-Try-Abbrev-Entry
              varying WS-J from 1 by 1
              until WS-J > WS-Abbrev-Count or WS-Abbr-Matched.
     if       not WS-Abbr-Matched
              move WS-Words (WS-I) to WS-Out-Word
     end-if.
     perform  zz050-Append-Word-To-Built.
*
 zz205-Try-Abbrev-Entry      section.
*
     if       WS-Word-Upper (1:8) = WS-Abbrev-From (WS-J)
              move WS-Abbrev-To (WS-J) to WS-Out-Word
              move  "Y" to WS-Abbr-Match-Sw
     end-if.
*
 zz210-Case-And-Append-Word  section.
*
     perform  zz060-Case-One-Word.
     perform  zz050-Append-Word-To-Built.
*
 zz230-Test-Remote-Phrase    section.
*
     if       WS-Scratch-In (1:20) = WS-Remote-Entry (WS-I)
              move  "Y" to WS-Mixed-Found-Sw
     end-if.
*
 zz235-Test-Remote-Separator section.
*
*    Looks for REMOTE at the front of the upper-cased scratch
*    copy, followed immediately (an optional single blank
*    allowed) by one of the five separators the boards use in
*    front of a city/region qualifier.  WS-Scratch-In is only
*    used to locate the keyword and the separator; the
*    qualifier text itself is lifted from WS-Scratch-Out so the
*    place name keeps its original case.
*
     move     "N" to WS-Remote-Sep-Sw.
     move     WS-Scratch-In to WS-Len-Scan-Field.
     perform  zz300-Find-Trim-Len.
     if       WS-K > 6 and WS-Scratch-In (1:6) = "REMOTE"
              if     WS-Scratch-In (7:1) = space
                     move 8 to WS-Remote-Sep-Pos
              else
                     move 7 to WS-Remote-Sep-Pos
              end-if
              if     WS-Remote-Sep-Pos <= WS-K
                     move WS-Scratch-In (WS-Remote-Sep-Pos:1)
                          to WS-Remote-Sep-Char
                     if   WS-Remote-Sep-Char = ","
                     or   WS-Remote-Sep-Char = "-"
                     or   WS-Remote-Sep-Char = "/"
                     or   WS-Remote-Sep-Char = "|"
                     or   WS-Remote-Sep-Char = "("
                          perform zz236-Build-Remote-Separator
                     end-if
              end-if
     end-if.
*
 zz236-Build-Remote-Separator section.
*
*    WS-Remote-Sep-Pos sits on the separator byte itself; the
*    qualifier runs from the next non-blank byte through the
*    end of the trimmed string, less a trailing close-paren
*    when the separator matched was the open-paren form.
*
     compute  WS-Remote-Rem-Start = WS-Remote-Sep-Pos + 1.
     if       WS-Remote-Rem-Start <= WS-K
     and      WS-Scratch-In (WS-Remote-Rem-Start:1) = space
              compute WS-Remote-Rem-Start = WS-Remote-Rem-Start + 1
     end-if.
     move     WS-K to WS-Remote-Rem-End.
     if       WS-Remote-Sep-Char = "("
     and      WS-Scratch-In (WS-K:1) = ")"
              compute WS-Remote-Rem-End = WS-K - 1
     end-if.
     if       WS-Remote-Rem-End >= WS-Remote-Rem-Start
              compute WS-Remote-Rem-Len =
                      WS-Remote-Rem-End - WS-Remote-Rem-Start + 1
              move    spaces to WS-Remote-Sep-Out
              string  "Remote (" delimited by size
                      WS-Scratch-Out (WS-Remote-Rem-Start:WS-Remote-Rem-Len)
                         delimited by size
                      ")" delimited by size
                      into WS-Remote-Sep-Out
              move    "Y" to WS-Remote-Sep-Sw
     end-if.
*
 zz240-Scan-Sal-Char         section.
*
*    Body of the aa060 character scan; WS-I is the controlling
*    subscript set by the enclosing PERFORM.
*
     if       WS-Sal-Char (WS-I) is JP-DIGIT-CLASS
              move    WS-Sal-Char (WS-I) to WS-Sal-Digit-Num
              compute WS-Sal-Cur-Number =
                      (WS-Sal-Cur-Number * 10) + WS-Sal-Digit-Num
              move     "Y" to WS-Sal-Have-Digit-Sw
     else
              if      WS-Sal-Char (WS-I) = ","
              or      WS-Sal-Char (WS-I) = "."
                      continue
              else
                      if      WS-Sal-Has-Digit
                              if    WS-Sal-Char (WS-I) = "K"
                                    compute WS-Sal-Cur-Number =
                                            WS-Sal-Cur-Number * 1000
                              end-if
                              perform zz090-Store-Sal-Number
                      end-if
                      move    0 to WS-Sal-Cur-Number
                      move     "N" to WS-Sal-Have-Digit-Sw
              end-if
     end-if.
*
 zz250-Process-One-Tag       section.
*
*    Body of the aa070 tag loop; WS-I is the controlling
*    subscript set by the enclosing PERFORM.
*
     move     spaces to WS-Scratch-In.
     move     WS-Tag-In (WS-I) to WS-Scratch-In (1:20).
     perform  zz010-Strip-And-Collapse.
     move     spaces to WS-Tag-Work-1.
     move     WS-Scratch-Out (1:20) to WS-Tag-Work-1.
     perform  zz100-To-Lower-Tag.
     if       WS-Tag-Work-1 not = spaces
              move    "N" to WS-Tag-Dup-Sw
              perform zz255-Check-Tag-Dup
                      varying WS-J from 1 by 1
                      until WS-J > WS-Tag-Out-Count or WS-Tag-Is-Dup
              if     not WS-Tag-Is-Dup
                     add  1 to WS-Tag-Out-Count
                     move WS-Tag-Work-1
                          to WS-Tag-Out (WS-Tag-Out-Count)
                     perform zz110-Append-Tag-To-Built
              end-if
     end-if.
*
 zz255-Check-Tag-Dup         section.
*
     if       WS-Tag-Out (WS-J) = WS-Tag-Work-1
              move "Y" to WS-Tag-Dup-Sw
     end-if.
*
 zz300-Find-Trim-Len         section.
*
*    Generic trailing-space scan - caller moves the field of
*    interest into WS-Len-Scan-Field (short fields pad to
*    spaces automatically on the move) and calls this; the
*    trimmed length comes back in WS-K.
*
     perform  zz305-Scan-Back-Step
              varying WS-K from 100 by -1
              until WS-K = 0 or WS-Len-Scan-Field (WS-K:1) not = space.
*
 zz305-Scan-Back-Step        section.
*
     continue.
*
 zz999-Exit                  section.
     exit program.
