********************************************
*                                          *
*  Record Definition For Scrape Run        *
*           Control File                   *
*     One record per source per run,       *
*     written append-only - never          *
*     rewritten once COMPLETED.            *
********************************************
*  File size 106 bytes (87 data + 19 filler).
*
* THESE FIELD DEFINITIONS MAY NEED CHANGING
*
* 22/10/25 jwc - Created.                                        ~#~JP-0903
* 10/11/25 jwc - Status widened x(7) to x(10), FALLBACK did not   ~#~JP-0928
*                fit.
*
 01  RUN-Scrape-Run-Record.
     03  Run-Source                pic x(15).
     03  Run-Started-At            pic x(19).
     03  Run-Completed-At          pic x(19).
     03  Run-Started-At-Parts redefines Run-Started-At.
         05  Run-Started-Date      pic x(10).
         05  filler                pic x(9).
     03  Run-Status                pic x(10).
         88  Run-Status-Running        value "RUNNING".
         88  Run-Status-Completed      value "COMPLETED".
         88  Run-Status-Fallback       value "FALLBACK".
         88  Run-Status-Failed         value "FAILED".
     03  Run-Quality-Score         pic 9(3)v9.
     03  Run-Total-Count           pic 9(5).
     03  Run-Added-Count           pic 9(5).
     03  Run-Removed-Count         pic 9(5).
     03  Run-Retained-Count        pic 9(5).
     03  filler                    pic x(19).
*
