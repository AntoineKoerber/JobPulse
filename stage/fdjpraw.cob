*  Fd For Raw Listing File.
* 22/10/25 jwc - Created.                                        ~#~JP-0905
 fd  Raw-Listing-File.
 copy "wsjpraw.cob".
*
