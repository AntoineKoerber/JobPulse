*  Fd For Scrape Runs File.
* 22/10/25 jwc - Created.                                        ~#~JP-0909
 fd  Scrape-Run-File.
 copy "wsjprun.cob".
*
