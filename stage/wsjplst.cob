********************************************
*                                          *
*  Record Definition For Listing Master    *
*           File                           *
*     Logical key = Lsm-Source +           *
*                    Lsm-External-Id       *
*     Rewritten whole each run - read      *
*     into Jp000's working table, upsert,  *
*     write back (see JP000 aa120).        *
********************************************
*  File size 427 bytes (350 data + 77 filler).
*
* THESE FIELD DEFINITIONS MAY NEED CHANGING
*
* 22/10/25 jwc - Created.                                        ~#~JP-0902
* 05/11/25 jwc - Added Lsm-Consecutive-Misses & Lsm-Is-Active     ~#~JP-0921
*                for the stability tracker, was going to overload
*                Lsm-Last-Seen but that loses the actual date.
* 27/11/25 jwc - Quality-Score widened 99 to 9(3), a 100 score    ~#~JP-0951
*                listing was truncating to 00.
* 07/08/26 jwc - Lsm-Salary-Min/Max repacked 9(7) display to      ~#~JP-1205
*                9(7) comp-3, same as every other money field in
*                the shop's copybooks - these two were left as
*                zoned digits when the record was first laid out
*                and the quality audit caught it.  Six bytes saved
*                folded back into the trailing filler.
*
 01  LSM-Listing-Master-Record.
     03  Lsm-External-Id           pic x(20).
     03  Lsm-Source                pic x(15).
     03  Lsm-Title                 pic x(60).
     03  Lsm-Company               pic x(40).
     03  Lsm-Location              pic x(40).
     03  Lsm-Salary-Min            pic 9(7)     comp-3.
     03  Lsm-Salary-Max            pic 9(7)     comp-3.
     03  Lsm-Currency              pic x(3).
     03  Lsm-Tags                  pic x(100).
     03  Lsm-Url-Present           pic x.
         88  Lsm-Url-Is-Present        value "Y".
         88  Lsm-Url-Is-Absent         value "N".
     03  Lsm-Posted-At             pic x(19).
     03  Lsm-First-Seen            pic x(19).
     03  Lsm-Last-Seen             pic x(19).
     03  Lsm-First-Last-Seen redefines Lsm-Last-Seen.
         05  Lsm-Last-Seen-Date    pic x(10).
         05  filler                pic x(9).
     03  Lsm-Is-Active             pic x.
         88  Lsm-Is-Active-Yes         value "Y".
         88  Lsm-Is-Active-No          value "N".
     03  Lsm-Consecutive-Misses    pic 9(2).
     03  Lsm-Quality-Score         pic 9(3).
     03  filler                    pic x(77).
*
