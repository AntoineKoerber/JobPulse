*****************************************************************
*                                                                *
*                     J O B P U L S E   000                     *
*              Nightly Listing-Quality Batch Driver             *
*        Per source: normalize, score, compare, upsert          *
*                                                                *
*****************************************************************
*
 identification          division.
*===============================
*
*
      program-id.         JP000.
*
*    Author.             J W Carrow, For Applewood Computers.
*
*    Installation.       Applewood Computers - JobPulse Project.
*
*    Date-Written.       20/10/1985.
*
*    Date-Compiled.
*
*    Security.           Copyright (C) 1985-2026 & later, Applewood
*                        Computers.  Distributed under the GNU
*                        General Public License.  See the file
*                        COPYING for details.
*
*    Remarks.            Main line of the JobPulse nightly batch.
*                        Loads the Listing-Master file into a
*                        working table, sorts the night's raw
*                        listings by Source, and for each source
*                        group normalizes and scores every listing,
*                        rejects or accepts the run, runs change
*                        detection and stability tracking against
*                        the master table, upserts accepted
*                        listings, and appends one Scrape-Run
*                        control record per source.  The master
*                        table is rewritten to Listing-Master-File
*                        in full once every source has been
*                        processed.
*
*    Version.            See Prog-Name In Ws.
*
*    Called Modules.     JPNORM, JPVALID, JPCHGDT, JPSTAB, JPFBACK.
*
*    Files used :        Raw-Listing-File     (input, via SORT)
*                        Listing-Master-File  (input then output)
*                        Scrape-Run-File      (output, extend)
*
* Changes:
* 20/10/85 jwc - 1.00.00 Created.                                 JP-1000
* 30/10/85 jwc - 1.00.01 Group working-tables were sized to 200,   JP-1006
*                        REMOTEOK alone overflowed one night -
*                        widened to match Jpcd's 500-row tables.
* 08/11/85 jwc - 1.00.02 A source that overflowed its group table  JP-1019
*                        was being silently truncated and still
*                        marked COMPLETED - now marks the source
*                        FAILED per the operations memo and skips
*                        the master update for it, same as reject.
* 21/11/25 smt - 1.00.03 Master table widened 2000 to 3000 rows,   JP-1046
*                        five boards is outgrowing the old sizing.
* 1998-09-08 rbh- 1.00.04 Year 2000 field sweep - ACCEPT FROM DATE  JP-1098
*                        switched from the old 2-digit form to the
*                        YYYYMMDD form here and in zz800, no more
*                        2-digit century math anywhere in this
*                        program, logged per SY-Y2K-01 memo.
* 2006-06-19 jwc- 1.00.05 JPNORM now takes the raw Salary-Min/Max   JP-1177
*                        straight through when a board supplies
*                        them - aa052 passes them in instead of
*                        leaving the parser to rediscover them.
* 07/08/26 smt- 1.00.06 Quality-audit finding: WS-Ge/WS-Me-Salary-  JP-1205
*                        Min/Max and the Jpnrm/Jpval linkage groups
*                        were carrying Salary-Min/Max as zoned
*                        DISPLAY digits, the one spot in the suite
*                        that had slipped off this shop's COMP-3
*                        habit for money fields - repacked to
*                        9(7) comp-3, matching wsjplst/wsjpraw.
*
*************************************************************************
*
* This program is part of the JobPulse listing-quality batch suite,
* Copyright (c) Applewood Computers 1985-2026 and later, and is free
* software distributed under the terms of the GNU General Public
* License; see the file COPYING for details.
*
*************************************************************************
*
 environment             division.
*===============================
*
 copy "envdiv.cob".
 input-output            section.
 file-control.
     copy "seljpraw.cob".
     copy "seljplst.cob".
     copy "seljprun.cob".
     select   Raw-Sort-File   assign      "JPSORTW".
*
 data                    division.
*===============================
*
 file section.
*
     copy "fdjpraw.cob".
     copy "fdjplst.cob".
     copy "fdjprun.cob".
*
 sd  Raw-Sort-File.
 01  Jprs-Sort-Record.
     03  Jprs-Sort-Source          pic x(15).
     03  filler                    pic x(345).
*
 working-storage section.
*-----------------------
 77  Prog-Name           pic x(16) value "JP000 (1.00.06)".
*
*  File-status fields for the three real files - not part of the
*  record copybooks, quoted on the SELECTs above.
*
 01  WS-File-Status.
     03  Jpr-File-Status     pic x(2)    value spaces.
     03  Lsm-File-Status     pic x(2)    value spaces.
     03  Run-File-Status     pic x(2)    value spaces.
     03  filler              pic x(2).
*
*  Loop controls and subscripts - all COMP, this shop's house
*  rule for anything that only ever holds a binary counter.
*
 01  WS-Subs.
     03  WS-M                pic 9(4)    comp.
     03  WS-G                pic 9(4)    comp.
     03  WS-P                pic 9(4)    comp.
     03  WS-Found-Idx        pic 9(4)    comp.
     03  WS-Master-Count     pic 9(4)    comp  value 0.
*
 01  WS-Switches.
     03  WS-Master-Eof-Sw        pic x   value "N".
         88  WS-Master-Eof               value "Y".
     03  WS-Raw-Sort-Eof-Sw      pic x   value "N".
         88  WS-Raw-Sort-Eof              value "Y".
     03  WS-Group-Active-Sw      pic x   value "N".
         88  WS-Group-Active              value "Y".
     03  WS-Group-Overflow-Sw    pic x   value "N".
         88  WS-Group-Overflow            value "Y".
     03  WS-Master-Found-Sw      pic x   value "N".
         88  WS-Master-Found              value "Y".
*
*  The "now" stamp, built once per call to zz800 from the two
*  ACCEPT-FROM registers below - three REDEFINES live in this
*  block (date parts, time parts, and the combined key work area
*  further down), this shop's usual minimum for a working program.
*
 01  WS-Now-Date-Num             pic 9(8).
 01  WS-Now-Date-Parts redefines WS-Now-Date-Num.
     03  WS-Now-Year             pic 9(4).
     03  WS-Now-Month            pic 9(2).
     03  WS-Now-Day              pic 9(2).
 01  WS-Now-Time-Num             pic 9(8).
 01  WS-Now-Time-Parts redefines WS-Now-Time-Num.
     03  WS-Now-Hour             pic 9(2).
     03  WS-Now-Min              pic 9(2).
     03  WS-Now-Sec              pic 9(2).
     03  WS-Now-Hundredths       pic 9(2).
 01  WS-Now-Stamp                pic x(19).
*
*  Combined Source+External-Id key, used when hunting the master
*  table for an upsert match - one compare instead of two.
*
 01  WS-Master-Key-Work.
     03  WS-Mk-Source            pic x(15).
     03  WS-Mk-External-Id       pic x(20).
 01  WS-Master-Key-Redef redefines WS-Master-Key-Work
                             pic x(35).
 01  WS-Scan-Key-Work.
     03  WS-Sk-Source            pic x(15).
     03  WS-Sk-External-Id       pic x(20).
 01  WS-Scan-Key-Redef redefines WS-Scan-Key-Work
                             pic x(35).
*
*  The current source's run record, built up in Ws across the
*  whole group and written once, at whichever exit the group
*  takes (completed / fallback / failed).
*
 01  WS-Run-Record.
     03  WS-Run-Source           pic x(15).
     03  WS-Run-Started-At       pic x(19).
     03  WS-Run-Completed-At     pic x(19).
     03  WS-Run-Status           pic x(10).
     03  WS-Run-Quality-Score    pic 9(3)v9.
     03  WS-Run-Total-Count      pic 9(5).
     03  WS-Run-Added-Count      pic 9(5).
     03  WS-Run-Removed-Count    pic 9(5).
     03  WS-Run-Retained-Count   pic 9(5).
     03  filler                  pic x(5).
*
*  Running totals for the source's current group, handed to
*  JPVALID Function 2 once the group is complete.
*
 01  WS-Group-Source             pic x(15).
 01  WS-Group-Count              pic 9(5)    value 0.
 01  WS-Sum-Score                pic 9(8)    value 0.
 01  WS-Below-50-Count           pic 9(5)    value 0.
 01  WS-No-Salary-Count          pic 9(5)    value 0.
 01  WS-No-Loc-Count              pic 9(5)    value 0.
*
*  One normalized, scored listing per row - 500 rows matches the
*  fixed table size carried by JPCHGDT's Prev/Curr-Ids tables, so
*  a source that outgrows this is outgrowing the change-detector
*  too and gets failed the same way (see aa052).
*
 01  WS-Group-Table.
     03  WS-Group-Entry occurs 500.
         05  WS-Ge-External-Id       pic x(20).
         05  WS-Ge-Title             pic x(60).
         05  WS-Ge-Company           pic x(40).
         05  WS-Ge-Location          pic x(40).
         05  WS-Ge-Salary-Min        pic 9(7)    comp-3.
         05  WS-Ge-Salary-Max        pic 9(7)    comp-3.
         05  WS-Ge-Currency          pic x(3).
         05  WS-Ge-Tags              pic x(100).
         05  WS-Ge-Url-Present       pic x.
         05  WS-Ge-Posted-At         pic x(19).
         05  WS-Ge-Score             pic 9(3).
         05  filler                  pic x(10).
*
*  The whole Listing-Master file, read up once at start of run
*  and upserted/rewritten in place - 3000 rows covers five boards
*  running nightly for a couple of years at the volumes seen so
*  far (see 1.00.03 above).
*
 01  WS-Master-Table.
     03  WS-Master-Entry occurs 3000.
         05  WS-Me-External-Id       pic x(20).
         05  WS-Me-Source            pic x(15).
         05  WS-Me-Title             pic x(60).
         05  WS-Me-Company           pic x(40).
         05  WS-Me-Location          pic x(40).
         05  WS-Me-Salary-Min        pic 9(7)    comp-3.
         05  WS-Me-Salary-Max        pic 9(7)    comp-3.
         05  WS-Me-Currency          pic x(3).
         05  WS-Me-Tags              pic x(100).
         05  WS-Me-Url-Present       pic x.
         05  WS-Me-Posted-At         pic x(19).
         05  WS-Me-First-Seen        pic x(19).
         05  WS-Me-Last-Seen         pic x(19).
         05  WS-Me-Is-Active         pic x.
         05  WS-Me-Consecutive-Misses pic 9(2).
         05  WS-Me-Quality-Score      pic 9(3).
         05  filler                   pic x(10).
*
*  Previous-master-row cross reference, lines up 1-for-1 with
*  Jpcd-Prev-Ids so a hit in Jpcd-Prev-Status can be carried
*  straight back to the right WS-Master-Entry subscript.
*
 01  WS-Prev-Master-Idx occurs 500 pic 9(4) comp.
*
*  Linkage groups for the five called subprograms.
*
 01  Jpnrm-Ws.
     03  Jpnrm-In-Title        pic x(60).
     03  Jpnrm-In-Company      pic x(40).
     03  Jpnrm-In-Location     pic x(40).
     03  Jpnrm-In-Salary-Raw   pic x(30).
     03  Jpnrm-In-Salary-Min   pic 9(7)     comp-3.
     03  Jpnrm-In-Salary-Max   pic 9(7)     comp-3.
     03  Jpnrm-In-Tags         pic x(100).
     03  Jpnrm-Out-Title       pic x(60).
     03  Jpnrm-Out-Company     pic x(40).
     03  Jpnrm-Out-Location    pic x(40).
     03  Jpnrm-Out-Salary-Min  pic 9(7)     comp-3.
     03  Jpnrm-Out-Salary-Max  pic 9(7)     comp-3.
     03  Jpnrm-Out-Currency    pic x(3).
     03  Jpnrm-Out-Tags        pic x(100).
*
 01  Jpval-Ws.
     03  Jpval-Function          pic 9(1).
     03  Jpval-Lst-Title         pic x(60).
     03  Jpval-Lst-Company       pic x(40).
     03  Jpval-Lst-Location      pic x(40).
     03  Jpval-Lst-Url-Present   pic x(1).
     03  Jpval-Lst-Salary-Min    pic 9(7)     comp-3.
     03  Jpval-Lst-Salary-Max    pic 9(7)     comp-3.
     03  Jpval-Lst-Score         pic 9(3).
     03  Jpval-Run-Listing-Count  pic 9(5).
     03  Jpval-Run-Sum-Score      pic 9(8).
     03  Jpval-Run-Below-50-Count pic 9(5).
     03  Jpval-Run-No-Salary-Count pic 9(5).
     03  Jpval-Run-No-Loc-Count    pic 9(5).
     03  Jpval-Run-Mean-Score      pic 9(3)v9.
     03  Jpval-Run-Retry-Flag      pic x(1).
         88  Jpval-Run-Retry-Needed               value "Y".
     03  Jpval-Run-Reject-Flag     pic x(1).
         88  Jpval-Run-Reject-Needed              value "Y".
     03  Jpval-Run-Issues.
         05  Jpval-Run-Issue-1     pic x(60).
         05  Jpval-Run-Issue-2     pic x(60).
         05  Jpval-Run-Issue-3     pic x(60).
     03  Jpval-Run-Issues-Redef redefines Jpval-Run-Issues.
         05  Jpval-Run-Issue-Tbl   pic x(60)   occurs 3.
     03  filler                    pic x(5).
*
 01  Jpcd-Ws.
     03  Jpcd-Source              pic x(15).
     03  Jpcd-Prev-Count          pic 9(4).
     03  Jpcd-Prev-Ids occurs 500 pic x(20).
     03  Jpcd-Prev-Status occurs 500 pic x(1).
         88  Jpcd-Prev-Is-Added                value "A".
         88  Jpcd-Prev-Is-Removed              value "R".
         88  Jpcd-Prev-Is-Retained             value "T".
     03  Jpcd-Curr-Count          pic 9(4).
     03  Jpcd-Curr-Ids occurs 500 pic x(20).
     03  Jpcd-Added-Count         pic 9(5).
     03  Jpcd-Removed-Count       pic 9(5).
     03  Jpcd-Retained-Count      pic 9(5).
     03  Jpcd-Total-Count         pic 9(5).
     03  filler                   pic x(10).
*
 01  Jpstb-Ws.
     03  Jpstb-Was-Seen-This-Run   pic x(1).
         88  Jpstb-Seen-This-Run                  value "Y".
     03  Jpstb-Consecutive-Misses  pic 9(2).
     03  Jpstb-Is-Active           pic x(1).
         88  Jpstb-Active-Yes                      value "Y".
         88  Jpstb-Active-No                       value "N".
     03  Jpstb-Confirmed-Removal-Sw pic x(1).
         88  Jpstb-Confirmed-Removal               value "Y".
     03  filler                    pic x(5).
*
 01  Jpfb-Ws.
     03  Jpfb-Source             pic x(15).
     03  Jpfb-Run-Time           pic x(19).
     03  Jpfb-Out-Source         pic x(15).
     03  Jpfb-Out-Started-At     pic x(19).
     03  Jpfb-Out-Completed-At   pic x(19).
     03  Jpfb-Out-Status         pic x(10).
     03  Jpfb-Out-Quality-Score  pic 9(3)v9.
     03  Jpfb-Out-Total-Count    pic 9(5).
     03  Jpfb-Out-Added-Count    pic 9(5).
     03  Jpfb-Out-Removed-Count  pic 9(5).
     03  Jpfb-Out-Retained-Count pic 9(5).
     03  filler                  pic x(5).
*
 procedure division.
*==================
*
 aa000-Main                  section.
*
     perform  aa010-Initialize.
     perform  aa020-Sort-Raw-By-Source.
     perform  aa120-Rewrite-Master.
     close    Scrape-Run-File.
     stop     run.
*
 aa010-Initialize            section.
*
*    Pull the whole Listing-Master file into Ws once, before any
*    source is touched - every lookup and upsert below works
*    against this table, and the table (not the file) is what
*    gets rewritten at aa120.
*
     move     0    to WS-Master-Count.
     open     input Listing-Master-File.
     move     "N"  to WS-Master-Eof-Sw.
     perform  aa012-Load-Master-Record until WS-Master-Eof.
     close    Listing-Master-File.
     open     extend Scrape-Run-File.
*
 aa012-Load-Master-Record    section.
*
     read     Listing-Master-File
              at end    move "Y" to WS-Master-Eof-Sw
              not at end perform aa015-Store-Master-Row
     end-read.
*
 aa015-Store-Master-Row      section.
*
     add      1 to WS-Master-Count.
     move     Lsm-External-Id        to WS-Me-External-Id (WS-Master-Count).
     move     Lsm-Source              to WS-Me-Source (WS-Master-Count).
     move     Lsm-Title               to WS-Me-Title (WS-Master-Count).
     move     Lsm-Company             to WS-Me-Company (WS-Master-Count).
     move     Lsm-Location            to WS-Me-Location (WS-Master-Count).
     move     Lsm-Salary-Min          to WS-Me-Salary-Min (WS-Master-Count).
     move     Lsm-Salary-Max          to WS-Me-Salary-Max (WS-Master-Count).
     move     Lsm-Currency            to WS-Me-Currency (WS-Master-Count).
     move     Lsm-Tags                to WS-Me-Tags (WS-Master-Count).
     move     Lsm-Url-Present         to WS-Me-Url-Present (WS-Master-Count).
     move     Lsm-Posted-At           to WS-Me-Posted-At (WS-Master-Count).
     move     Lsm-First-Seen          to WS-Me-First-Seen (WS-Master-Count).
     move     Lsm-Last-Seen           to WS-Me-Last-Seen (WS-Master-Count).
     move     Lsm-Is-Active           to WS-Me-Is-Active (WS-Master-Count).
     move     Lsm-Consecutive-Misses
                      to WS-Me-Consecutive-Misses (WS-Master-Count).
     move     Lsm-Quality-Score
                      to WS-Me-Quality-Score (WS-Master-Count).
*
 aa020-Sort-Raw-By-Source    section.
*
*    The raw file arrives in no particular order - SORT groups it
*    by Source so the output procedure below can drive a simple
*    control break without building a second big table.
*
     sort     Raw-Sort-File
              on ascending key Jprs-Sort-Source
              using Raw-Listing-File
              output procedure aa025-Process-Sorted-Raw
                             thru aa025-Exit.
*
 aa025-Process-Sorted-Raw    section.
*
     move     "N" to WS-Raw-Sort-Eof-Sw.
     move     "N" to WS-Group-Active-Sw.
     perform  aa026-Return-One-Raw until WS-Raw-Sort-Eof.
     if       WS-Group-Active
              perform aa060-Finish-Group
     end-if.
*
 aa025-Exit.
     exit     section.
*
 aa026-Return-One-Raw        section.
*
     return   Raw-Sort-File into JPR-Raw-Listing-Record
              at end     move "Y" to WS-Raw-Sort-Eof-Sw
              not at end perform aa027-Handle-Returned-Raw
     end-return.
*
 aa027-Handle-Returned-Raw   section.
*
     if       not WS-Group-Active
              perform aa030-Start-Group
     else
              if     Jpr-Source not = WS-Group-Source
                     perform aa060-Finish-Group
                     perform aa030-Start-Group
              end-if
     end-if.
     perform  aa050-Normalize-One-Listing.
*
 aa030-Start-Group           section.
*
*    Step 1 - the run record is built here and written once the
*    group's fate (completed / fallback / failed) is known.
*
     move     Jpr-Source to WS-Group-Source.
     move     "Y"        to WS-Group-Active-Sw.
     move     "N"        to WS-Group-Overflow-Sw.
     move     0          to WS-Group-Count
                            WS-Sum-Score
                            WS-Below-50-Count
                            WS-No-Salary-Count
                            WS-No-Loc-Count.
     perform  zz800-Stamp-Now.
     move     spaces     to WS-Run-Record.
     move     WS-Group-Source to WS-Run-Source.
     move     WS-Now-Stamp     to WS-Run-Started-At.
     move     "RUNNING"        to WS-Run-Status.
*
 aa050-Normalize-One-Listing section.
*
*    Step 2/3 - one raw record in; if the group table still has
*    room, normalize and score it and hold it for the group's
*    finish; once full, the source is heading for a FAILED run
*    and the rest of its listings this pass are simply ignored -
*    the last good master data stays in place either way.
*
     if       WS-Group-Overflow
              continue
     else
              if     WS-Group-Count >= 500
                     move "Y" to WS-Group-Overflow-Sw
              else
                     add 1 to WS-Group-Count
                     perform aa052-Call-Normalizer
                     perform aa055-Call-Validator-Score
              end-if
     end-if.
*
 aa052-Call-Normalizer       section.
*
     move     Jpr-Title          to Jpnrm-In-Title.
     move     Jpr-Company        to Jpnrm-In-Company.
     move     Jpr-Location       to Jpnrm-In-Location.
     move     Jpr-Salary-Raw     to Jpnrm-In-Salary-Raw.
     move     Jpr-Salary-Min     to Jpnrm-In-Salary-Min.
     move     Jpr-Salary-Max     to Jpnrm-In-Salary-Max.
     move     Jpr-Tags           to Jpnrm-In-Tags.
     call     "JPNORM" using Jpnrm-Ws.
     move     Jpr-External-Id    to WS-Ge-External-Id (WS-Group-Count).
     move     Jpnrm-Out-Title    to WS-Ge-Title (WS-Group-Count).
     move     Jpnrm-Out-Company  to WS-Ge-Company (WS-Group-Count).
     move     Jpnrm-Out-Location to WS-Ge-Location (WS-Group-Count).
     move     Jpnrm-Out-Salary-Min to WS-Ge-Salary-Min (WS-Group-Count).
     move     Jpnrm-Out-Salary-Max to WS-Ge-Salary-Max (WS-Group-Count).
     move     Jpnrm-Out-Currency   to WS-Ge-Currency (WS-Group-Count).
     move     Jpnrm-Out-Tags       to WS-Ge-Tags (WS-Group-Count).
     move     Jpr-Url-Present      to WS-Ge-Url-Present (WS-Group-Count).
     move     Jpr-Posted-At        to WS-Ge-Posted-At (WS-Group-Count).
*
 aa055-Call-Validator-Score  section.
*
     move     1                      to Jpval-Function.
     move     WS-Ge-Title (WS-Group-Count)    to Jpval-Lst-Title.
     move     WS-Ge-Company (WS-Group-Count)  to Jpval-Lst-Company.
     move     WS-Ge-Location (WS-Group-Count) to Jpval-Lst-Location.
     move     WS-Ge-Url-Present (WS-Group-Count)
                                               to Jpval-Lst-Url-Present.
     move     WS-Ge-Salary-Min (WS-Group-Count)
                                               to Jpval-Lst-Salary-Min.
     move     WS-Ge-Salary-Max (WS-Group-Count)
                                               to Jpval-Lst-Salary-Max.
     call     "JPVALID" using Jpval-Ws.
     move     Jpval-Lst-Score to WS-Ge-Score (WS-Group-Count).
     add      Jpval-Lst-Score to WS-Sum-Score.
     if       Jpval-Lst-Score < 50
              add 1 to WS-Below-50-Count
     end-if.
     if       WS-Ge-Salary-Min (WS-Group-Count) = 0
       and    WS-Ge-Salary-Max (WS-Group-Count) = 0
              add 1 to WS-No-Salary-Count
     end-if.
     if       WS-Ge-Location (WS-Group-Count) = spaces
              add 1 to WS-No-Loc-Count
     end-if.
*
 aa060-Finish-Group          section.
*
     move     "N" to WS-Group-Active-Sw.
     perform  zz800-Stamp-Now.
     move     WS-Now-Stamp to WS-Run-Completed-At.
     if       WS-Group-Overflow
              perform aa045-Source-Error
     else
              perform aa065-Call-Validator-Run
              perform aa800-Display-Summary-Line
              if     Jpval-Run-Reject-Needed
                     perform aa070-Reject-Run
              else
                     perform aa080-Detect-Changes
                     perform aa090-Update-Stability
                     perform aa100-Upsert-Master
                     perform aa110-Complete-Run
              end-if
     end-if.
*
 aa045-Source-Error          section.
*
*    Step 10 - the group table overflowed; the source is marked
*    FAILED and the master file is left exactly as it was for it,
*    same as a rejected run.
*
     move     "FAILED" to WS-Run-Status.
     move     0         to WS-Run-Quality-Score
                           WS-Run-Total-Count
                           WS-Run-Added-Count
                           WS-Run-Removed-Count
                           WS-Run-Retained-Count.
     perform  aa115-Write-Run-Record.
*
 aa065-Call-Validator-Run    section.
*
*    Step 4 - rolls the accumulators gathered while aa055 ran for
*    every listing in this group into a mean score, issue text and
*    the retry/reject flags.
*
     move     2                       to Jpval-Function.
     move     WS-Group-Count          to Jpval-Run-Listing-Count.
     move     WS-Sum-Score            to Jpval-Run-Sum-Score.
     move     WS-Below-50-Count       to Jpval-Run-Below-50-Count.
     move     WS-No-Salary-Count      to Jpval-Run-No-Salary-Count.
     move     WS-No-Loc-Count         to Jpval-Run-No-Loc-Count.
     call     "JPVALID" using Jpval-Ws.
*
 aa070-Reject-Run             section.
*
*    Step 5 - mean score below 40; build the fallback run record
*    and leave the master table untouched for this source.
*
     move     WS-Group-Source     to Jpfb-Source.
     move     WS-Now-Stamp        to Jpfb-Run-Time.
     call     "JPFBACK" using Jpfb-Ws.
     move     Jpfb-Out-Status          to WS-Run-Status.
     move     Jpfb-Out-Started-At      to WS-Run-Started-At.
     move     Jpfb-Out-Completed-At    to WS-Run-Completed-At.
     move     Jpfb-Out-Quality-Score   to WS-Run-Quality-Score.
     move     Jpfb-Out-Total-Count     to WS-Run-Total-Count.
     move     Jpfb-Out-Added-Count     to WS-Run-Added-Count.
     move     Jpfb-Out-Removed-Count   to WS-Run-Removed-Count.
     move     Jpfb-Out-Retained-Count  to WS-Run-Retained-Count.
     perform  aa115-Write-Run-Record.
*
 aa080-Detect-Changes        section.
*
*    Step 6 - Previous-Ids is every currently-active master row
*    for this source; Current-Ids is every listing this run just
*    normalized.  WS-Prev-Master-Idx lines row-for-row against
*    Jpcd-Prev-Ids so aa090 can carry the verdict straight back.
*
     move     0 to Jpcd-Prev-Count.
     perform  aa082-Collect-Prev-Id
              varying WS-M from 1 by 1 until WS-M > WS-Master-Count.
     move     WS-Group-Count to Jpcd-Curr-Count.
     perform  aa084-Collect-Curr-Id
              varying WS-G from 1 by 1 until WS-G > WS-Group-Count.
     move     WS-Group-Source to Jpcd-Source.
     call     "JPCHGDT" using Jpcd-Ws.
     move     Jpcd-Added-Count    to WS-Run-Added-Count.
     move     Jpcd-Removed-Count  to WS-Run-Removed-Count.
     move     Jpcd-Retained-Count to WS-Run-Retained-Count.
     move     Jpcd-Total-Count    to WS-Run-Total-Count.
*
 aa082-Collect-Prev-Id       section.
*
     if       WS-Me-Source (WS-M) = WS-Group-Source
       and    WS-Me-Is-Active (WS-M) = "Y"
              add  1 to Jpcd-Prev-Count
              move WS-Me-External-Id (WS-M)
                        to Jpcd-Prev-Ids (Jpcd-Prev-Count)
              move WS-M to WS-Prev-Master-Idx (Jpcd-Prev-Count)
     end-if.
*
 aa084-Collect-Curr-Id       section.
*
     move     WS-Ge-External-Id (WS-G) to Jpcd-Curr-Ids (WS-G).
*
 aa090-Update-Stability      section.
*
*    Step 7 - one JPSTAB call per previous active row of the
*    source; the verdict (seen or missed) is already sitting in
*    Jpcd-Prev-Status from aa080, so no second id search is
*    needed here.
*
     perform  aa092-Update-One-Stability
              varying WS-P from 1 by 1 until WS-P > Jpcd-Prev-Count.
*
 aa092-Update-One-Stability  section.
*
     move     WS-Prev-Master-Idx (WS-P) to WS-M.
     if       Jpcd-Prev-Is-Retained (WS-P)
              move "Y" to Jpstb-Was-Seen-This-Run
     else
              move "N" to Jpstb-Was-Seen-This-Run
     end-if.
     move     WS-Me-Consecutive-Misses (WS-M) to Jpstb-Consecutive-Misses.
     move     WS-Me-Is-Active (WS-M)          to Jpstb-Is-Active.
     call     "JPSTAB" using Jpstb-Ws.
     move     Jpstb-Consecutive-Misses to WS-Me-Consecutive-Misses (WS-M).
     move     Jpstb-Is-Active          to WS-Me-Is-Active (WS-M).
*
 aa100-Upsert-Master          section.
*
*    Step 8 - every listing normalized this pass is upserted,
*    matched on Source + External-Id; a match updates the row in
*    place, a miss appends a brand new master row.
*
     perform  aa102-Upsert-One-Listing
              varying WS-G from 1 by 1 until WS-G > WS-Group-Count.
*
 aa102-Upsert-One-Listing     section.
*
     move     WS-Group-Source to WS-Sk-Source.
     move     WS-Ge-External-Id (WS-G) to WS-Sk-External-Id.
     move     "N" to WS-Master-Found-Sw.
     perform  aa104-Search-One-Master
              varying WS-M from 1 by 1
              until WS-M > WS-Master-Count or WS-Master-Found.
     if       WS-Master-Found
              perform aa106-Update-Existing-Row
     else
              perform aa108-Insert-New-Row
     end-if.
*
 aa104-Search-One-Master      section.
*
     move     WS-Me-Source (WS-M)      to WS-Mk-Source.
     move     WS-Me-External-Id (WS-M) to WS-Mk-External-Id.
     if       WS-Mk-External-Id = WS-Sk-External-Id
       and    WS-Mk-Source      = WS-Sk-Source
              move "Y"  to WS-Master-Found-Sw
              move WS-M to WS-Found-Idx
     end-if.
*
 aa106-Update-Existing-Row    section.
*
     move     WS-Found-Idx to WS-M.
     move     WS-Ge-Title (WS-G)        to WS-Me-Title (WS-M).
     move     WS-Ge-Company (WS-G)      to WS-Me-Company (WS-M).
     move     WS-Ge-Location (WS-G)     to WS-Me-Location (WS-M).
     move     WS-Ge-Salary-Min (WS-G)   to WS-Me-Salary-Min (WS-M).
     move     WS-Ge-Salary-Max (WS-G)   to WS-Me-Salary-Max (WS-M).
     move     WS-Ge-Currency (WS-G)     to WS-Me-Currency (WS-M).
     move     WS-Ge-Tags (WS-G)         to WS-Me-Tags (WS-M).
     move     WS-Ge-Url-Present (WS-G)  to WS-Me-Url-Present (WS-M).
     move     WS-Ge-Posted-At (WS-G)    to WS-Me-Posted-At (WS-M).
     move     WS-Now-Stamp              to WS-Me-Last-Seen (WS-M).
     move     "Y"                       to WS-Me-Is-Active (WS-M).
     move     0                         to WS-Me-Consecutive-Misses (WS-M).
     move     WS-Ge-Score (WS-G)        to WS-Me-Quality-Score (WS-M).
*
 aa108-Insert-New-Row         section.
*
     if       WS-Master-Count < 3000
              add  1 to WS-Master-Count
              move WS-Ge-External-Id (WS-G)
                        to WS-Me-External-Id (WS-Master-Count)
              move WS-Group-Source     to WS-Me-Source (WS-Master-Count)
              move WS-Ge-Title (WS-G)  to WS-Me-Title (WS-Master-Count)
              move WS-Ge-Company (WS-G)
                        to WS-Me-Company (WS-Master-Count)
              move WS-Ge-Location (WS-G)
                        to WS-Me-Location (WS-Master-Count)
              move WS-Ge-Salary-Min (WS-G)
                        to WS-Me-Salary-Min (WS-Master-Count)
              move WS-Ge-Salary-Max (WS-G)
                        to WS-Me-Salary-Max (WS-Master-Count)
              move WS-Ge-Currency (WS-G)
                        to WS-Me-Currency (WS-Master-Count)
              move WS-Ge-Tags (WS-G)   to WS-Me-Tags (WS-Master-Count)
              move WS-Ge-Url-Present (WS-G)
                        to WS-Me-Url-Present (WS-Master-Count)
              move WS-Ge-Posted-At (WS-G)
                        to WS-Me-Posted-At (WS-Master-Count)
              move WS-Now-Stamp        to WS-Me-First-Seen (WS-Master-Count)
              move WS-Now-Stamp        to WS-Me-Last-Seen (WS-Master-Count)
              move "Y"                 to WS-Me-Is-Active (WS-Master-Count)
              move 0        to WS-Me-Consecutive-Misses (WS-Master-Count)
              move WS-Ge-Score (WS-G)
                        to WS-Me-Quality-Score (WS-Master-Count)
     else
              display  "JP000 - MASTER TABLE FULL, ROW DROPPED FOR "
                       WS-Group-Source
     end-if.
*
 aa110-Complete-Run           section.
*
*    Step 9.
*
     move     "COMPLETED"          to WS-Run-Status.
     move     Jpval-Run-Mean-Score to WS-Run-Quality-Score.
     perform  aa115-Write-Run-Record.
*
 aa115-Write-Run-Record       section.
*
     move     spaces              to RUN-Scrape-Run-Record.
     move     WS-Run-Source        to Run-Source.
     move     WS-Run-Started-At    to Run-Started-At.
     move     WS-Run-Completed-At  to Run-Completed-At.
     move     WS-Run-Status        to Run-Status.
     move     WS-Run-Quality-Score to Run-Quality-Score.
     move     WS-Run-Total-Count   to Run-Total-Count.
     move     WS-Run-Added-Count   to Run-Added-Count.
     move     WS-Run-Removed-Count to Run-Removed-Count.
     move     WS-Run-Retained-Count to Run-Retained-Count.
     write    RUN-Scrape-Run-Record.
*
 aa800-Display-Summary-Line   section.
*
*    Report item 7 - the per-run driver summary, sent to the job
*    log rather than the printed report.
*
     display  "JP000 SOURCE=" WS-Group-Source
              " LISTINGS="    WS-Group-Count
              " MEAN="        Jpval-Run-Mean-Score
              " RETRY="       Jpval-Run-Retry-Flag
              " REJECT="      Jpval-Run-Reject-Flag.
*
 aa120-Rewrite-Master         section.
*
*    The whole table, as upserted above, is written back out in
*    full - this is the "rewritten each run" master file the
*    copybook banner describes.
*
     open     output Listing-Master-File.
     perform  aa122-Write-One-Master-Row
              varying WS-M from 1 by 1 until WS-M > WS-Master-Count.
     close    Listing-Master-File.
*
 aa122-Write-One-Master-Row   section.
*
     move     spaces to LSM-Listing-Master-Record.
     move     WS-Me-External-Id (WS-M)    to Lsm-External-Id.
     move     WS-Me-Source (WS-M)         to Lsm-Source.
     move     WS-Me-Title (WS-M)          to Lsm-Title.
     move     WS-Me-Company (WS-M)        to Lsm-Company.
     move     WS-Me-Location (WS-M)       to Lsm-Location.
     move     WS-Me-Salary-Min (WS-M)     to Lsm-Salary-Min.
     move     WS-Me-Salary-Max (WS-M)     to Lsm-Salary-Max.
     move     WS-Me-Currency (WS-M)       to Lsm-Currency.
     move     WS-Me-Tags (WS-M)           to Lsm-Tags.
     move     WS-Me-Url-Present (WS-M)    to Lsm-Url-Present.
     move     WS-Me-Posted-At (WS-M)      to Lsm-Posted-At.
     move     WS-Me-First-Seen (WS-M)     to Lsm-First-Seen.
     move     WS-Me-Last-Seen (WS-M)      to Lsm-Last-Seen.
     move     WS-Me-Is-Active (WS-M)      to Lsm-Is-Active.
     move     WS-Me-Consecutive-Misses (WS-M)
                      to Lsm-Consecutive-Misses.
     move     WS-Me-Quality-Score (WS-M)  to Lsm-Quality-Score.
     write    LSM-Listing-Master-Record.
*
 zz800-Stamp-Now               section.
*
*    Builds the ISO-8601 "now" stamp from the two ACCEPT-FROM
*    registers - see the 1998 Y2K entry above for why this is a
*    4-digit-year ACCEPT and not the old DATE form.
*
     accept   WS-Now-Date-Num from date yyyymmdd.
     accept   WS-Now-Time-Num from time.
     string   WS-Now-Year       delimited by size
              "-"               delimited by size
              WS-Now-Month      delimited by size
              "-"               delimited by size
              WS-Now-Day        delimited by size
              "T"               delimited by size
              WS-Now-Hour       delimited by size
              ":"               delimited by size
              WS-Now-Min        delimited by size
              ":"               delimited by size
              WS-Now-Sec        delimited by size
              into WS-Now-Stamp.
*
 zz999-Exit                    section.
     exit     section.
