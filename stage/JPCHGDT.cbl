*****************************************************************
*                                                                *
*                     Listing  Change  Detector                 *
*         Diffs the previous active-id set for a source         *
*            against the current run's normalized ids           *
*                                                                *
*****************************************************************
*
 identification          division.
*===============================
*
*
      program-id.         JPCHGDT.
*
*    Author.             J W Carrow, For Applewood Computers.
*
*    Installation.       Applewood Computers - JobPulse Project.
*
*    Date-Written.       23/10/1985.
*
*    Date-Compiled.
*
*    Security.           Copyright (C) 1985-2026 & later, Applewood
*                        Computers.  Distributed under the GNU
*                        General Public License.  See the file
*                        COPYING for details.
*
*    Remarks.            Called once per source by JP000 aa080,
*                        after the raw listings for the source have
*                        been normalized and scored, and before the
*                        stability tracker runs.  JP000 hands in two
*                        already-sorted tables of external ids - the
*                        ids of the currently active master records
*                        for the source (Jpcd-Prev-Ids) and the ids
*                        produced by this run (Jpcd-Curr-Ids) - and
*                        gets back an ADDED / REMOVED / RETAINED flag
*                        against every previous id, plus the three
*                        counts.
*
*    Version.            See Prog-Name In Ws.
*
*    Called Modules.     None.
*
*    Files used :        None - works entirely on the Linkage record.
*
* Changes:
* 23/10/85 jwc - 1.00.00 Created.                                 JP-1030
* 06/11/85 jwc - 1.00.01 Previous-id table widened 200 to 500       JP-1036
*                        entries, REMOTEOK alone was running over.
* 1998-09-05 rbh- 1.00.02 Year 2000 field sweep - no 2-digit        JP-1098
*                        years anywhere in this module, no change
*                        required, logged per SY-Y2K-01 memo.
* 02/12/25  smt- 1.00.03 SPECIAL-NAMES pulled out to the shared     JP-1180
*                        envdiv.cob copybook, same as JP000 and
*                        JPINSRPT already carry.
*
*************************************************************************
*
* This program is part of the JobPulse listing-quality batch suite,
* Copyright (c) Applewood Computers 1985-2026 and later, and is free
* software distributed under the terms of the GNU General Public
* License; see the file COPYING for details.
*
*************************************************************************
*
 environment             division.
*===============================
*
 copy "envdiv.cob".
 input-output            section.
 file-control.
*
 data                    division.
*===============================
*
 file section.
*
 working-storage section.
*-----------------------
 77  Prog-Name           pic x(18) value "JPCHGDT (1.00.03)".
*
 01  WS-Sub.
     03  WS-I                pic 9(4)     comp.
     03  WS-J                pic 9(4)     comp.
     03  WS-Hit-Sw           pic x        value "N".
         88  WS-Hit                          value "Y".
     03  filler              pic x(3).
*
 linkage section.
*==============
*
 01  Jpcd-Ws.
     03  Jpcd-Source              pic x(15).
     03  Jpcd-Prev-Count          pic 9(4).
     03  Jpcd-Prev-Count-Redef redefines Jpcd-Prev-Count pic x(4).
     03  Jpcd-Prev-Ids occurs 500 pic x(20).
     03  Jpcd-Prev-Status occurs 500 pic x(1).
         88  Jpcd-Prev-Is-Added                value "A".
         88  Jpcd-Prev-Is-Removed              value "R".
         88  Jpcd-Prev-Is-Retained             value "T".
     03  Jpcd-Curr-Count          pic 9(4).
     03  Jpcd-Curr-Count-Redef redefines Jpcd-Curr-Count pic x(4).
     03  Jpcd-Curr-Ids occurs 500 pic x(20).
     03  Jpcd-Added-Count         pic 9(5).
     03  Jpcd-Removed-Count       pic 9(5).
     03  Jpcd-Retained-Count      pic 9(5).
     03  Jpcd-Total-Count         pic 9(5).
     03  Jpcd-Total-Count-Redef redefines Jpcd-Total-Count pic x(5).
     03  filler                   pic x(10).
*
 procedure division using Jpcd-Ws.
*================================
*
 aa000-Main                  section.
*
*    Classify every PREVIOUS id as removed or retained according
*    to whether it also appears in the CURRENT table; whatever is
*    left over in CURRENT that never matched a PREVIOUS id is the
*    added set.  (The previous-side pass also flags, in
*    Jpcd-Curr-Status-ish fashion, which current ids were matched,
*    by marking Jpcd-Prev-Status; a second short pass over CURRENT
*    then counts the ones that never got matched as ADDED.)
*
     move     0          to Jpcd-Added-Count
                            Jpcd-Removed-Count
                            Jpcd-Retained-Count.
     perform  cc010-Compare-Ids
              varying WS-I from 1 by 1 until WS-I > Jpcd-Prev-Count.
     perform  cc020-Count-Added
              varying WS-I from 1 by 1 until WS-I > Jpcd-Curr-Count.
     compute  Jpcd-Total-Count =
              Jpcd-Added-Count + Jpcd-Retained-Count.
     goback.
*
 cc010-Compare-Ids           section.
*
*    Body of the PREVIOUS-id pass; WS-I selects the previous-
*    table row set by the enclosing PERFORM.  A match anywhere
*    in CURRENT makes this previous id RETAINED, no match makes
*    it REMOVED.
*
     move      "N" to WS-Hit-Sw.
     perform  cc015-Test-One-Current
              varying WS-J from 1 by 1
              until WS-J > Jpcd-Curr-Count or WS-Hit.
     if       WS-Hit
              set Jpcd-Prev-Is-Retained (WS-I) to true
              add 1 to Jpcd-Retained-Count
     else
              set Jpcd-Prev-Is-Removed (WS-I) to true
              add 1 to Jpcd-Removed-Count
     end-if.
*
 cc015-Test-One-Current      section.
*
     if       Jpcd-Curr-Ids (WS-J) = Jpcd-Prev-Ids (WS-I)
              move "Y" to WS-Hit-Sw
     end-if.
*
 cc020-Count-Added           section.
*
*    Body of the CURRENT-id pass; WS-I selects the current-
*    table row.  A current id that matches no previous id at
*    all is new this run.
*
     move      "N" to WS-Hit-Sw.
     perform  cc025-Test-One-Previous
              varying WS-J from 1 by 1
              until WS-J > Jpcd-Prev-Count or WS-Hit.
     if       not WS-Hit
              add 1 to Jpcd-Added-Count
     end-if.
*
 cc025-Test-One-Previous     section.
*
     if       Jpcd-Prev-Ids (WS-J) = Jpcd-Curr-Ids (WS-I)
              move "Y" to WS-Hit-Sw
     end-if.
*
 zz999-Exit                  section.
     exit program.
