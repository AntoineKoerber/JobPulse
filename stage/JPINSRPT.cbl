*****************************************************************
*                                                                *
*                   J O B P U L S E   I N S R P T                *
*           Nightly Listing-Quality Analytics / Report          *
*     Top tags, salary spread, top companies, sources,          *
*                  and recent scrape history                    *
*                                                                *
*****************************************************************
*
 identification          division.
*===============================
*
*
      program-id.         JPINSRPT.
*
*    Author.             J W Carrow, For Applewood Computers.
*
*    Installation.       Applewood Computers - JobPulse Project.
*
*    Date-Written.       28/10/1985.
*
*    Date-Compiled.
*
*    Security.           Copyright (C) 1985-2026 & later, Applewood
*                        Computers.  Distributed under the GNU
*                        General Public License.  See the file
*                        COPYING for details.
*
*    Remarks.            Run after JP000 each night.  Reads the
*                        rewritten Listing-Master file (active
*                        records only) and the append-only
*                        Scrape-Run file and prints the board-
*                        health report: top tags, the six-bucket
*                        salary spread, top companies, a per-
*                        source listing count, and the last 30
*                        completed runs, newest first.  Does not
*                        touch either input file.
*
*    Version.            See Prog-Name In Ws.
*
*    Called Modules.     None.
*
*    Files used :        Listing-Master-File (input)
*                        Scrape-Run-File     (input, via SORT)
*                        Insights-Print-File  (output, print)
*
* Changes:
* 28/10/85 jwc - 1.00.00 Created.                                 JP-1050
* 09/11/85 jwc - 1.00.01 Tag/company tables were sized for one      JP-1038
*                board's vocabulary - REMOTEOK pushed the tag
*                table past 200, widened to 300; company table
*                widened 300 to 500 at the same time.
* 1998-09-10 rbh- 1.00.02 Year 2000 field sweep - the report's      JP-1098
*                own RUN-DATE line now comes from an ACCEPT FROM
*                DATE YYYYMMDD the same as JP000, no 2-digit
*                century math left anywhere in this suite, logged
*                per SY-Y2K-01 memo.
* 06/08/26 smt- 1.00.03 Quality-audit fixes, per ticket review:        JP-1204
*                (1) aa026's tag-split table was capped at 10 slots
*                against a 100-byte TAGS field, undercounting TOP
*                TAGS for any source averaging more than ten tags
*                a listing - WS-Tag-Slot widened 10 to 40, matching
*                JPNORM's own unstring; (2) the TAG/SALARY/COMPANY/
*                SOURCES COUNT columns were printing ZZZZ9 (5-wide)
*                against the scoring memo's 6-wide COUNT column -
*                widened to ZZZZZ9 on those four DETAIL lines only,
*                SCRAPE HISTORY's four counts stay 5-wide per the
*                same memo.
* 07/08/26 smt- 1.00.04 Quality-audit finding: WS-Sal-Pick, the     JP-1205
*                histogram bucket-compare field in aa029, was a
*                zoned DISPLAY 9(7) - repacked to comp-3 to match
*                Lsm-Salary-Min/Max, which it is moved from.
*
*************************************************************************
*
* This program is part of the JobPulse listing-quality batch suite,
* Copyright (c) Applewood Computers 1985-2026 and later, and is free
* software distributed under the terms of the GNU General Public
* License; see the file COPYING for details.
*
*************************************************************************
*
 environment             division.
*===============================
*
 copy "envdiv.cob".
 input-output            section.
 file-control.
     copy "seljplst.cob".
     copy "seljprun.cob".
     select   Insights-Print-File   assign      "INSRPT"
                                     organization sequential.
     select   Run-Sort-File         assign      "JPSORTR".
*
 data                    division.
*===============================
*
 file section.
*
     copy "fdjplst.cob".
     copy "fdjprun.cob".
*
 sd  Run-Sort-File.
 01  Jprn-Sort-Record.
     03  Jprn-Sort-Source          pic x(15).
     03  Jprn-Sort-Started-At      pic x(19).
     03  Jprn-Sort-Completed-At    pic x(19).
     03  Jprn-Sort-Status          pic x(10).
     03  Jprn-Sort-Quality-Score   pic 9(3)v9.
     03  Jprn-Sort-Total-Count     pic 9(5).
     03  Jprn-Sort-Added-Count     pic 9(5).
     03  Jprn-Sort-Removed-Count   pic 9(5).
     03  Jprn-Sort-Retained-Count  pic 9(5).
     03  filler                    pic x(19).
*
 fd  Insights-Print-File
     reports are Insights-Report.
*
*  Report Writer description - one RD carrying several unrelated
*  DETAIL line shapes, each GENERATEd from its own paragraph
*  below; only the PAGE HEADING prints on its own, everything
*  else fires only when the procedure division asks for it, same
*  as the payroll check-register report this layout is patterned
*  on.
*
 rd  Insights-Report
     control final
     page limit 58 lines
     heading 1
     first detail 3
     last detail 56
     footing 58.
*
 01  TYPE PAGE HEADING.
     03  line 1.
         05  column 1   pic x(40) value "JOBPULSE LISTING-QUALITY INSIGHTS REPORT".
         05  column 110 pic x(10) value "RUN DATE: ".
         05  column 120 pic x(10) source WS-Run-Date-Edit.
*
 01  RW-Banner-Detail     type detail.
     03  line plus 2.
         05  column 1   pic x(40) source WS-Banner-Text.
*
 01  RW-Column-Detail     type detail.
     03  line plus 1.
         05  column 1   pic x(40) source WS-Column-Text.
*
 01  RW-Tag-Detail        type detail.
     03  line plus 1.
         05  column 1   pic x(30) source Lsm-Tags-Rw-Name.
         05  column 34  pic zzzzz9 source Lsm-Tags-Rw-Count.
*
 01  RW-Salary-Detail     type detail.
     03  line plus 1.
         05  column 1   pic x(12) source WS-Sb-Range-Rw.
         05  column 16  pic zzzzz9 source WS-Sb-Count-Rw.
*
 01  RW-Company-Detail    type detail.
     03  line plus 1.
         05  column 1   pic x(40) source WS-Co-Name-Rw.
         05  column 44  pic zzzzz9 source WS-Co-Count-Rw.
*
 01  RW-Source-Detail     type detail.
     03  line plus 1.
         05  column 1   pic x(15) source WS-So-Name-Rw.
         05  column 19  pic zzzzz9 source WS-So-Count-Rw.
*
 01  RW-History-Detail    type detail.
     03  line plus 1.
         05  column 1   pic x(15) source WS-Hi-Source-Rw.
         05  column 18  pic x(19) source WS-Hi-Date-Rw.
         05  column 40  pic zzz9.9 source WS-Hi-Score-Rw.
         05  column 50  pic zzzz9 source WS-Hi-Total-Rw.
         05  column 58  pic zzzz9 source WS-Hi-Added-Rw.
         05  column 66  pic zzzz9 source WS-Hi-Removed-Rw.
         05  column 74  pic zzzz9 source WS-Hi-Retained-Rw.
*
 working-storage section.
*-----------------------
 77  Prog-Name           pic x(19) value "JPINSRPT (1.00.04)".
*
*  File status bytes for the two files read in this program - the
*  select clauses name these in the copybooks, this program owns
*  the storage for them.
*
 01  WS-File-Status.
     03  Lsm-File-Status         pic x(2)    value "00".
     03  Run-File-Status         pic x(2)    value "00".
     03  filler                  pic x(6).
*
*  Switches and subscripts.
*
 01  WS-Switches.
     03  WS-Master-Eof-Sw        pic x   value "N".
         88  WS-Master-Eof               value "Y".
     03  WS-Run-Sort-Eof-Sw      pic x   value "N".
         88  WS-Run-Sort-Eof              value "Y".
     03  WS-Found-Sw             pic x   value "N".
         88  WS-Found                     value "Y".
     03  WS-History-Full-Sw      pic x   value "N".
         88  WS-History-Full              value "Y".
*
 01  WS-Subs.
     03  WS-I                pic 9(4)    comp.
     03  WS-J                pic 9(4)    comp.
     03  WS-Tg-Count-T       pic 9(4)    comp  value 0.
     03  WS-Co-Count-T       pic 9(4)    comp  value 0.
     03  WS-So-Count-T       pic 9(4)    comp  value 0.
     03  WS-Hi-Count-T       pic 9(4)    comp  value 0.
     03  WS-Best-Idx         pic 9(4)    comp.
*
*  Today's date, built the same Y2K-era way as JP000's timestamp.
*
 01  WS-Run-Date-Num             pic 9(8).
 01  WS-Run-Date-Parts redefines WS-Run-Date-Num.
     03  WS-Run-Year             pic 9(4).
     03  WS-Run-Month            pic 9(2).
     03  WS-Run-Day              pic 9(2).
 01  WS-Run-Date-Edit            pic x(10).
*
*  Section banner / column-header text, moved here before each
*  GENERATE of RW-Banner-Detail / RW-Column-Detail.
*
 01  WS-Banner-Text              pic x(40).
 01  WS-Column-Text              pic x(40).
*
*  --- Top-tags working table and its UNSTRING scratch ---
*
 01  WS-Tag-Table.
     03  WS-Tag-Entry occurs 300.
         05  WS-Tg-Name          pic x(20).
         05  WS-Tg-Count         pic 9(5)    comp.
         05  WS-Tg-Picked-Sw     pic x       value "N".
             88  WS-Tg-Picked                    value "Y".
*
 01  WS-Tag-Split.
     03  WS-Tag-Slot occurs 40   pic x(20).
*
 01  Lsm-Tags-Rw-Name             pic x(20).
 01  Lsm-Tags-Rw-Count            pic 9(5).
*
*  --- Salary-distribution fixed buckets ---
*
 01  WS-Sal-Bucket-Table.
     03  WS-Sb-Entry occurs 6.
         05  WS-Sb-Range         pic x(12).
         05  WS-Sb-Count         pic 9(5)    comp.
 01  WS-Sal-Bucket-Redef redefines WS-Sal-Bucket-Table.
     03  WS-Sb-Flat              pic x(17)   occurs 6.
*
 01  WS-Sb-Range-Rw               pic x(12).
 01  WS-Sb-Count-Rw               pic 9(5).
 01  WS-Sal-Pick                  pic 9(7)     comp-3.
*
*  --- Top-companies working table ---
*
 01  WS-Company-Table.
     03  WS-Company-Entry occurs 500.
         05  WS-Co-Name          pic x(40).
         05  WS-Co-Count         pic 9(5)    comp.
         05  WS-Co-Picked-Sw     pic x       value "N".
             88  WS-Co-Picked                    value "Y".
*
 01  WS-Co-Name-Rw                pic x(40).
 01  WS-Co-Count-Rw               pic 9(5).
*
*  --- Sources-breakdown working table ---
*
 01  WS-Source-Table.
     03  WS-Source-Entry occurs 20.
         05  WS-So-Name          pic x(15).
         05  WS-So-Count         pic 9(5)    comp.
*
 01  WS-So-Name-Rw                pic x(15).
 01  WS-So-Count-Rw               pic 9(5).
*
*  --- Ranked extracts, built fresh each report from the raw
*      count tables above by repeated highest-count pick ---
*
 01  WS-Ranked-Tag-Table.
     03  WS-Rtg-Entry occurs 20.
         05  WS-Rtg-Name         pic x(20).
         05  WS-Rtg-Count        pic 9(5).
*
 01  WS-Ranked-Co-Table.
     03  WS-Rco-Entry occurs 15.
         05  WS-Rco-Name         pic x(40).
         05  WS-Rco-Count        pic 9(5).
*
*  --- Scrape-history working table, loaded newest-first off
*      the SORT output procedure below ---
*
 01  WS-History-Table.
     03  WS-History-Entry occurs 30.
         05  WS-Hi-Source        pic x(15).
         05  WS-Hi-Date          pic x(19).
         05  WS-Hi-Score         pic 9(3)v9.
         05  WS-Hi-Total         pic 9(5).
         05  WS-Hi-Added         pic 9(5).
         05  WS-Hi-Removed       pic 9(5).
         05  WS-Hi-Retained      pic 9(5).
*
 01  WS-Hi-Source-Rw               pic x(15).
 01  WS-Hi-Date-Rw                 pic x(19).
 01  WS-Hi-Date-Rw-Redef redefines WS-Hi-Date-Rw.
     03  WS-Hi-Date-Rw-Day-Part    pic x(10).
     03  WS-Hi-Date-Rw-Time-Part   pic x(9).
 01  WS-Hi-Score-Rw                pic 9(3)v9.
 01  WS-Hi-Total-Rw                pic 9(5).
 01  WS-Hi-Added-Rw                pic 9(5).
 01  WS-Hi-Removed-Rw              pic 9(5).
 01  WS-Hi-Retained-Rw             pic 9(5).
*
 procedure division.
*==================
*
 aa000-Main                  section.
*
     perform  aa010-Initialize.
     perform  aa020-Scan-Master-File.
     perform  aa030-Build-Run-History.
     perform  aa040-Rank-Top-Tags.
     perform  aa050-Rank-Top-Companies.
     perform  aa060-Print-Report.
     perform  aa900-Finish.
     stop     run.
*
 aa010-Initialize             section.
*
     accept   WS-Run-Date-Num from date yyyymmdd.
     string   WS-Run-Year  delimited by size
              "-"          delimited by size
              WS-Run-Month delimited by size
              "-"          delimited by size
              WS-Run-Day   delimited by size
              into WS-Run-Date-Edit.
*
*    The six salary buckets are loaded here, counts zeroed - all
*    six print even when empty, per the board-health memo.
*
     move     "0-50K       " to WS-Sb-Range (1).
     move     "50K-80K     " to WS-Sb-Range (2).
     move     "80K-120K    " to WS-Sb-Range (3).
     move     "120K-160K   " to WS-Sb-Range (4).
     move     "160K-200K   " to WS-Sb-Range (5).
     move     "200K+       " to WS-Sb-Range (6).
     move     0 to WS-Sb-Count (1) WS-Sb-Count (2) WS-Sb-Count (3)
                   WS-Sb-Count (4) WS-Sb-Count (5) WS-Sb-Count (6).
*
     open     input  Listing-Master-File.
     open     extend Scrape-Run-File.
     close    Scrape-Run-File.
     open     input  Scrape-Run-File.
     open     output Insights-Print-File.
*
 aa020-Scan-Master-File        section.
*
*    Step 1 of Analytics - one pass over Listing-Master, active
*    rows only, feeding the tag, salary-bucket, company and
*    source tables in a single read.
*
     move     "N" to WS-Master-Eof-Sw.
     perform  aa022-Read-One-Master until WS-Master-Eof.
*
 aa022-Read-One-Master         section.
*
     read     Listing-Master-File
              at end     move "Y" to WS-Master-Eof-Sw
              not at end perform aa024-Process-Active-Row
     end-read.
*
 aa024-Process-Active-Row      section.
*
     if       Lsm-Is-Active-Yes
              perform aa026-Split-And-Count-Tags
              perform aa027-Count-Company
              perform aa028-Count-Source
              perform aa029-Bucket-Salary
     end-if.
*
 aa026-Split-And-Count-Tags    section.
*
*    Lsm-Tags already arrives lower-cased, trimmed and deduped
*    per listing courtesy of JPNORM - this pass only has to
*    split the comma list and roll the counts up across all
*    active listings.  WS-Tag-Slot carries the full 40 entries
*    TAGS (100 bytes) can hold, matching JPNORM's own unstring
*    (widened 06/08/26 - a 10-slot cap here was undercounting the
*    TOP TAGS section for any source averaging more than ten tags
*    a listing, see change log).
*
     move     spaces to WS-Tag-Split.
     unstring Lsm-Tags delimited by ","
              into WS-Tag-Slot (1)  WS-Tag-Slot (2)  WS-Tag-Slot (3)
                   WS-Tag-Slot (4)  WS-Tag-Slot (5)  WS-Tag-Slot (6)
                   WS-Tag-Slot (7)  WS-Tag-Slot (8)  WS-Tag-Slot (9)
                   WS-Tag-Slot (10) WS-Tag-Slot (11) WS-Tag-Slot (12)
                   WS-Tag-Slot (13) WS-Tag-Slot (14) WS-Tag-Slot (15)
                   WS-Tag-Slot (16) WS-Tag-Slot (17) WS-Tag-Slot (18)
                   WS-Tag-Slot (19) WS-Tag-Slot (20) WS-Tag-Slot (21)
                   WS-Tag-Slot (22) WS-Tag-Slot (23) WS-Tag-Slot (24)
                   WS-Tag-Slot (25) WS-Tag-Slot (26) WS-Tag-Slot (27)
                   WS-Tag-Slot (28) WS-Tag-Slot (29) WS-Tag-Slot (30)
                   WS-Tag-Slot (31) WS-Tag-Slot (32) WS-Tag-Slot (33)
                   WS-Tag-Slot (34) WS-Tag-Slot (35) WS-Tag-Slot (36)
                   WS-Tag-Slot (37) WS-Tag-Slot (38) WS-Tag-Slot (39)
                   WS-Tag-Slot (40)
              on overflow continue
     end-unstring.
     perform  aa026A-Count-One-Tag-Slot
              varying WS-I from 1 by 1 until WS-I > 40.
*
 aa026A-Count-One-Tag-Slot     section.
*
     if       WS-Tag-Slot (WS-I) not = spaces
              perform zz100-Find-Or-Add-Tag
     end-if.
*
 zz100-Find-Or-Add-Tag         section.
*
     move     "N" to WS-Found-Sw.
     perform  zz105-Scan-One-Tag-Row
              varying WS-J from 1 by 1
              until WS-J > WS-Tg-Count-T or WS-Found.
     if       not WS-Found and WS-Tg-Count-T < 300
              add  1 to WS-Tg-Count-T
              move WS-Tag-Slot (WS-I) to WS-Tg-Name (WS-Tg-Count-T)
              move 1                  to WS-Tg-Count (WS-Tg-Count-T)
     end-if.
*
 zz105-Scan-One-Tag-Row        section.
*
     if       WS-Tg-Name (WS-J) = WS-Tag-Slot (WS-I)
              move  "Y" to WS-Found-Sw
              add  1 to WS-Tg-Count (WS-J)
     end-if.
*
 aa027-Count-Company            section.
*
     move     "N" to WS-Found-Sw.
     perform  aa027A-Scan-One-Company
              varying WS-J from 1 by 1
              until WS-J > WS-Co-Count-T or WS-Found.
     if       not WS-Found and WS-Co-Count-T < 500
              add  1 to WS-Co-Count-T
              move Lsm-Company to WS-Co-Name (WS-Co-Count-T)
              move 1           to WS-Co-Count (WS-Co-Count-T)
     end-if.
*
 aa027A-Scan-One-Company        section.
*
     if       WS-Co-Name (WS-J) = Lsm-Company
              move  "Y" to WS-Found-Sw
              add  1 to WS-Co-Count (WS-J)
     end-if.
*
 aa028-Count-Source              section.
*
     move     "N" to WS-Found-Sw.
     perform  aa028A-Scan-One-Source
              varying WS-J from 1 by 1
              until WS-J > WS-So-Count-T or WS-Found.
     if       not WS-Found and WS-So-Count-T < 20
              add  1 to WS-So-Count-T
              move Lsm-Source to WS-So-Name (WS-So-Count-T)
              move 1          to WS-So-Count (WS-So-Count-T)
     end-if.
*
 aa028A-Scan-One-Source          section.
*
     if       WS-So-Name (WS-J) = Lsm-Source
              move  "Y" to WS-Found-Sw
              add  1 to WS-So-Count (WS-J)
     end-if.
*
 aa029-Bucket-Salary              section.
*
*    Min wins when present, else max; a listing with neither is
*    simply left out of the distribution, per the analytics memo.
*
     if       Lsm-Salary-Min > 0
              move Lsm-Salary-Min to WS-Sal-Pick
     else
              move Lsm-Salary-Max to WS-Sal-Pick
     end-if.
     if       WS-Sal-Pick = 0
              continue
     else
              if     WS-Sal-Pick < 50000
                     add 1 to WS-Sb-Count (1)
              else
                     if     WS-Sal-Pick < 80000
                            add 1 to WS-Sb-Count (2)
                     else
                            if     WS-Sal-Pick < 120000
                                   add 1 to WS-Sb-Count (3)
                            else
                                   if     WS-Sal-Pick < 160000
                                          add 1 to WS-Sb-Count (4)
                                   else
                                          if     WS-Sal-Pick < 200000
                                                 add 1 to WS-Sb-Count (5)
                                          else
                                                 add 1 to WS-Sb-Count (6)
                                          end-if
                                   end-if
                            end-if
                     end-if
              end-if
     end-if.
*
 aa030-Build-Run-History          section.
*
*    Step 6 of Analytics - completed runs only, newest first, a
*    hard cap of 30 rows; SORT does the date ordering, the output
*    procedure below stops collecting once the table is full.
*
     move     0   to WS-Hi-Count-T.
     move     "N" to WS-History-Full-Sw.
     sort     Run-Sort-File
              on descending key Jprn-Sort-Started-At
              using Scrape-Run-File
              output procedure bb030-Collect-History
                             thru bb030-Exit.
*
 bb030-Collect-History            section.
*
     move     "N" to WS-Run-Sort-Eof-Sw.
     perform  bb032-Return-One-Run
              until WS-Run-Sort-Eof or WS-History-Full.
*
 bb030-Exit.
     exit     section.
*
 bb032-Return-One-Run             section.
*
     return   Run-Sort-File into Jprn-Sort-Record
              at end     move "Y" to WS-Run-Sort-Eof-Sw
              not at end perform bb034-Handle-Returned-Run
     end-return.
*
 bb034-Handle-Returned-Run        section.
*
     if       Jprn-Sort-Status = "COMPLETED"
              add  1 to WS-Hi-Count-T
              move Jprn-Sort-Source         to WS-Hi-Source (WS-Hi-Count-T)
              move Jprn-Sort-Started-At     to WS-Hi-Date (WS-Hi-Count-T)
              move Jprn-Sort-Quality-Score  to WS-Hi-Score (WS-Hi-Count-T)
              move Jprn-Sort-Total-Count    to WS-Hi-Total (WS-Hi-Count-T)
              move Jprn-Sort-Added-Count    to WS-Hi-Added (WS-Hi-Count-T)
              move Jprn-Sort-Removed-Count  to WS-Hi-Removed (WS-Hi-Count-T)
              move Jprn-Sort-Retained-Count to WS-Hi-Retained (WS-Hi-Count-T)
              if   WS-Hi-Count-T >= 30
                   move "Y" to WS-History-Full-Sw
              end-if
     end-if.
*
 aa040-Rank-Top-Tags              section.
*
*    Step 4 - twenty highest-count tags, descending; a plain
*    repeated highest-pick over the unranked table, same idea as
*    the old commission-leader board report used to run.
*
     perform  aa042-Pick-One-Top-Tag
              varying WS-I from 1 by 1
              until WS-I > 20 or WS-I > WS-Tg-Count-T.
*
 aa042-Pick-One-Top-Tag           section.
*
     move     0 to WS-Best-Idx.
     perform  aa044-Scan-One-Tag-For-Best
              varying WS-J from 1 by 1 until WS-J > WS-Tg-Count-T.
     if       WS-Best-Idx > 0
              move WS-Tg-Name (WS-Best-Idx)  to WS-Rtg-Name (WS-I)
              move WS-Tg-Count (WS-Best-Idx) to WS-Rtg-Count (WS-I)
              set  WS-Tg-Picked (WS-Best-Idx) to true
     end-if.
*
 aa044-Scan-One-Tag-For-Best      section.
*
     if       not WS-Tg-Picked (WS-J)
       and   (WS-Best-Idx = 0
         or   WS-Tg-Count (WS-J) > WS-Tg-Count (WS-Best-Idx))
              move WS-J to WS-Best-Idx
     end-if.
*
 aa050-Rank-Top-Companies          section.
*
*    Step 3 - fifteen highest-count companies, descending, same
*    repeated highest-pick technique as aa040.
*
     perform  aa052-Pick-One-Top-Company
              varying WS-I from 1 by 1
              until WS-I > 15 or WS-I > WS-Co-Count-T.
*
 aa052-Pick-One-Top-Company        section.
*
     move     0 to WS-Best-Idx.
     perform  aa054-Scan-One-Company-For-Best
              varying WS-J from 1 by 1 until WS-J > WS-Co-Count-T.
     if       WS-Best-Idx > 0
              move WS-Co-Name (WS-Best-Idx)  to WS-Rco-Name (WS-I)
              move WS-Co-Count (WS-Best-Idx) to WS-Rco-Count (WS-I)
              set  WS-Co-Picked (WS-Best-Idx) to true
     end-if.
*
 aa054-Scan-One-Company-For-Best   section.
*
     if       not WS-Co-Picked (WS-J)
       and   (WS-Best-Idx = 0
         or   WS-Co-Count (WS-J) > WS-Co-Count (WS-Best-Idx))
              move WS-J to WS-Best-Idx
     end-if.
*
 aa060-Print-Report                 section.
*
*    INITIATE fires the TYPE PAGE HEADING with today's run date
*    already sitting in WS-Run-Date-Edit; each section below
*    GENERATEs its own banner, column header and detail rows in
*    turn, finishing with TERMINATE.
*
     initiate Insights-Report.
     perform  bb040-Print-Top-Tags.
     perform  bb050-Print-Salary-Distribution.
     perform  bb060-Print-Top-Companies.
     perform  bb070-Print-Sources-Breakdown.
     perform  bb080-Print-Run-History.
     terminate Insights-Report.
*
 bb040-Print-Top-Tags                section.
*
     move     "TOP TAGS"                to WS-Banner-Text.
     generate RW-Banner-Detail.
     move     "TAG                            COUNT"
                                         to WS-Column-Text.
     generate RW-Column-Detail.
     perform  bb042-Print-One-Tag
              varying WS-I from 1 by 1
              until WS-I > 20 or WS-I > WS-Tg-Count-T.
*
 bb042-Print-One-Tag                  section.
*
     move     WS-Rtg-Name (WS-I)  to Lsm-Tags-Rw-Name.
     move     WS-Rtg-Count (WS-I) to Lsm-Tags-Rw-Count.
     generate RW-Tag-Detail.
*
 bb050-Print-Salary-Distribution      section.
*
     move     "SALARY DISTRIBUTION"     to WS-Banner-Text.
     generate RW-Banner-Detail.
     move     "RANGE        COUNT"      to WS-Column-Text.
     generate RW-Column-Detail.
     perform  bb052-Print-One-Bucket
              varying WS-I from 1 by 1 until WS-I > 6.
*
 bb052-Print-One-Bucket               section.
*
     move     WS-Sb-Range (WS-I) to WS-Sb-Range-Rw.
     move     WS-Sb-Count (WS-I) to WS-Sb-Count-Rw.
     generate RW-Salary-Detail.
*
 bb060-Print-Top-Companies             section.
*
     move     "TOP COMPANIES"           to WS-Banner-Text.
     generate RW-Banner-Detail.
     move     "COMPANY                                 COUNT"
                                         to WS-Column-Text.
     generate RW-Column-Detail.
     perform  bb062-Print-One-Company
              varying WS-I from 1 by 1
              until WS-I > 15 or WS-I > WS-Co-Count-T.
*
 bb062-Print-One-Company                section.
*
     move     WS-Rco-Name (WS-I)  to WS-Co-Name-Rw.
     move     WS-Rco-Count (WS-I) to WS-Co-Count-Rw.
     generate RW-Company-Detail.
*
 bb070-Print-Sources-Breakdown           section.
*
     move     "SOURCES BREAKDOWN"        to WS-Banner-Text.
     generate RW-Banner-Detail.
     move     "SOURCE          COUNT"    to WS-Column-Text.
     generate RW-Column-Detail.
     perform  bb072-Print-One-Source
              varying WS-I from 1 by 1 until WS-I > WS-So-Count-T.
*
 bb072-Print-One-Source                   section.
*
     move     WS-So-Name (WS-I)  to WS-So-Name-Rw.
     move     WS-So-Count (WS-I) to WS-So-Count-Rw.
     generate RW-Source-Detail.
*
 bb080-Print-Run-History                   section.
*
     move     "SCRAPE HISTORY"           to WS-Banner-Text.
     generate RW-Banner-Detail.
     move     "SOURCE          DATE                   SCORE"
                                          to WS-Column-Text.
     generate RW-Column-Detail.
     perform  bb082-Print-One-History-Row
              varying WS-I from 1 by 1 until WS-I > WS-Hi-Count-T.
*
 bb082-Print-One-History-Row               section.
*
     move     WS-Hi-Source (WS-I)    to WS-Hi-Source-Rw.
     move     WS-Hi-Date (WS-I)      to WS-Hi-Date-Rw.
     move     WS-Hi-Score (WS-I)     to WS-Hi-Score-Rw.
     move     WS-Hi-Total (WS-I)     to WS-Hi-Total-Rw.
     move     WS-Hi-Added (WS-I)     to WS-Hi-Added-Rw.
     move     WS-Hi-Removed (WS-I)   to WS-Hi-Removed-Rw.
     move     WS-Hi-Retained (WS-I)  to WS-Hi-Retained-Rw.
     generate RW-History-Detail.
*
 aa900-Finish                                section.
*
     close    Listing-Master-File.
     close    Scrape-Run-File.
     close    Insights-Print-File.
*
 zz999-Exit                                  section.
     exit     section.
