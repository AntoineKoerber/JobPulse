*****************************************************************
*                                                                *
*                   Listing / Run  Validator                    *
*        Scores one normalized listing for completeness,        *
*          and rolls a run's listings up to a mean score        *
*            with issue text and retry/reject flags              *
*                                                                *
*****************************************************************
*
 identification          division.
*===============================
*
*
      program-id.         JPVALID.
*
*    Author.             J W Carrow, For Applewood Computers.
*
*    Installation.       Applewood Computers - JobPulse Project.
*
*    Date-Written.       22/10/1985.
*
*    Date-Compiled.
*
*    Security.           Copyright (C) 1985-2026 & later, Applewood
*                        Computers.  Distributed under the GNU
*                        General Public License.  See the file
*                        COPYING for details.
*
*    Remarks.            Jpval-Function = 1 scores one normalized
*                        listing (called from JP000 aa060, once
*                        per listing).  Jpval-Function = 2 rolls
*                        the accumulated run totals (built by
*                        JP000 while it calls Function 1) up into
*                        the mean score, issue text and the
*                        retry/reject flags (called once at the
*                        end of each source's run, JP000 aa075).
*
*    Version.            See Prog-Name In Ws.
*
*    Called Modules.     None.
*
*    Files used :        None - works entirely on the Linkage record.
*
* Changes:
* 22/10/85 jwc - 1.00.00 Created.                                 JP-1020
* 05/11/85 jwc - 1.00.01 Below-50 / missing-location tests were     JP-1026
*                        using >= instead of > against the run
*                        totals - corrected to match the "more
*                        than" wording in the scoring memo.
* 1998-09-04 rbh- 1.00.02 Year 2000 field sweep - no 2-digit        JP-1098
*                        years anywhere in this module, no change
*                        required, logged per SY-Y2K-01 memo.
* 02/12/25  smt- 1.00.03 SPECIAL-NAMES pulled out to the shared     JP-1180
*                        envdiv.cob copybook, same as JP000 and
*                        JPINSRPT already carry.
* 07/08/26  smt- 1.00.04 Quality-audit finding: Jpval-Lst-Salary-   JP-1205
*                        Min/Max came in over the linkage as zoned
*                        DISPLAY digits - repacked to 9(7) comp-3
*                        to match the Jpnrm-Ws group JP000 passes
*                        the same numbers through on the other side.
*
*************************************************************************
*
* This program is part of the JobPulse listing-quality batch suite,
* Copyright (c) Applewood Computers 1985-2026 and later, and is free
* software distributed under the terms of the GNU General Public
* License; see the file COPYING for details.
*
*************************************************************************
*
 environment             division.
*===============================
*
 copy "envdiv.cob".
 input-output            section.
 file-control.
*
 data                    division.
*===============================
*
 file section.
*
 working-storage section.
*-----------------------
 77  Prog-Name           pic x(18) value "JPVALID (1.00.04)".
*
*  Generic trailing-space scan, same pattern as JPNORM's.
*
 01  WS-Len-Scan-Field       pic x(100).
 01  WS-K                    pic 9(3)     comp.
*
*  Work fields for the percentage-threshold tests in bb020 -
*  kept as COMP so the comparisons are pure binary arithmetic,
*  no intermediate DISPLAY rounding surprises.
*
 01  WS-Pct-Work.
     03  WS-Below-50-X2      pic 9(10)    comp.
     03  WS-No-Loc-X5         pic 9(10)    comp.
     03  WS-Total-X4          pic 9(10)    comp.
     03  WS-Issue-Slot        pic 9(1)     comp  value 1.
     03  filler               pic x(4).
*
*  Edited fields used to drop the two counts into the issue
*  text - no FUNCTION NUMVAL / NUMERIC-TO-ALPHA in this shop's
*  subset, so the numbers travel through a zero-suppressed
*  picture the way the old payroll exception lines did it.
*
 01  WS-Edit-N               pic zzzz9.
 01  WS-Edit-M               pic zzzz9.
*
 linkage section.
*==============
*
 01  Jpval-Ws.
     03  Jpval-Function          pic 9(1).
     03  Jpval-Function-Alpha redefines Jpval-Function pic x(1).
*
*        --- used when Jpval-Function = 1 ---
*
     03  Jpval-Lst-Title         pic x(60).
     03  Jpval-Lst-Company       pic x(40).
     03  Jpval-Lst-Location      pic x(40).
     03  Jpval-Lst-Url-Present   pic x(1).
     03  Jpval-Lst-Salary-Min    pic 9(7)     comp-3.
     03  Jpval-Lst-Salary-Max    pic 9(7)     comp-3.
     03  Jpval-Lst-Score         pic 9(3).
*
*        --- used when Jpval-Function = 2 ---
*
     03  Jpval-Run-Listing-Count  pic 9(5).
     03  Jpval-Run-Sum-Score      pic 9(8).
     03  Jpval-Run-Below-50-Count pic 9(5).
     03  Jpval-Run-No-Salary-Count pic 9(5).
     03  Jpval-Run-No-Loc-Count    pic 9(5).
     03  Jpval-Run-Mean-Score      pic 9(3)v9.
     03  Jpval-Run-Mean-Score-Redef redefines Jpval-Run-Mean-Score
                                   pic 9(4).
     03  Jpval-Run-Retry-Flag      pic x(1).
         88  Jpval-Run-Retry-Needed               value "Y".
     03  Jpval-Run-Reject-Flag     pic x(1).
         88  Jpval-Run-Reject-Needed              value "Y".
     03  Jpval-Run-Issues.
         05  Jpval-Run-Issue-1     pic x(60).
         05  Jpval-Run-Issue-2     pic x(60).
         05  Jpval-Run-Issue-3     pic x(60).
     03  Jpval-Run-Issues-Redef redefines Jpval-Run-Issues.
         05  Jpval-Run-Issue-Tbl   pic x(60)   occurs 3.
     03  filler                    pic x(5).
*
 procedure division using Jpval-Ws.
*=================================
*
 aa000-Main                  section.
*
     if       Jpval-Function = 1
              perform bb010-Score-Listing
     else
              perform bb020-Score-Run
     end-if.
     goback.
*
 bb010-Score-Listing         section.
*
*    Additive 0-100 completeness score for one normalized
*    listing, per the scoring memo:
*      title  present and length > 2   +25
*      company present and length > 1  +25
*      url present                     +20
*      location present                +15
*      salary-min or salary-max > 0    +15
*
     move     0         to Jpval-Lst-Score.
*
     move     Jpval-Lst-Title to WS-Len-Scan-Field.
     perform  zz300-Find-Trim-Len.
     if       WS-K > 2
              add 25 to Jpval-Lst-Score
     end-if.
*
     move     Jpval-Lst-Company to WS-Len-Scan-Field.
     perform  zz300-Find-Trim-Len.
     if       WS-K > 1
              add 25 to Jpval-Lst-Score
     end-if.
*
     if       Jpval-Lst-Url-Present = "Y"
              add 20 to Jpval-Lst-Score
     end-if.
*
     if       Jpval-Lst-Location not = spaces
              add 15 to Jpval-Lst-Score
     end-if.
*
     if       Jpval-Lst-Salary-Min > 0 or Jpval-Lst-Salary-Max > 0
              add 15 to Jpval-Lst-Score
     end-if.
*
 bb020-Score-Run              section.
*
*    Rolls up the totals JP000 accumulated while it called
*    Function 1 for every listing in the run.
*
     move     spaces    to Jpval-Run-Issues.
     move     1         to WS-Issue-Slot.
*
     if       Jpval-Run-Listing-Count = 0
              move     0     to Jpval-Run-Mean-Score
              move     "No listings returned" to Jpval-Run-Issue-1
              move      "Y" to Jpval-Run-Retry-Flag
              move      "Y" to Jpval-Run-Reject-Flag
     else
              compute  Jpval-Run-Mean-Score rounded =
                       Jpval-Run-Sum-Score / Jpval-Run-Listing-Count.
*
*             more than 50% scored below 50 -
*             below50 / total > 1/2  <=>  below50 * 2 > total
*
              compute  WS-Below-50-X2 =
                       Jpval-Run-Below-50-Count * 2.
              if       WS-Below-50-X2 > Jpval-Run-Listing-Count
                       perform zz400-Build-Below-50-Issue
              end-if.
*
              if       Jpval-Run-No-Salary-Count =
                       Jpval-Run-Listing-Count
                       move "No listings have salary data"
                            to Jpval-Run-Issue-Tbl (WS-Issue-Slot)
                       perform zz420-Bump-Issue-Slot
              end-if.
*
*             more than 80% missing location -
*             noloc / total > 4/5  <=>  noloc * 5 > total * 4
*
              compute  WS-No-Loc-X5 = Jpval-Run-No-Loc-Count * 5.
              compute  WS-Total-X4  = Jpval-Run-Listing-Count * 4.
              if       WS-No-Loc-X5 > WS-Total-X4
                       perform zz410-Build-No-Loc-Issue
              end-if.
*
              if       Jpval-Run-Mean-Score < 60
                       move "Y" to Jpval-Run-Retry-Flag
              else
                       move "N" to Jpval-Run-Retry-Flag
              end-if.
              if       Jpval-Run-Mean-Score < 40
                       move "Y" to Jpval-Run-Reject-Flag
              else
                       move "N" to Jpval-Run-Reject-Flag
              end-if
     end-if.
*
 zz300-Find-Trim-Len          section.
*
*    Generic trailing-space scan - caller moves the field of
*    interest into WS-Len-Scan-Field and calls this; the
*    trimmed length comes back in WS-K.
*
     perform  zz305-Scan-Back-Step
              varying WS-K from 100 by -1
              until WS-K = 0 or WS-Len-Scan-Field (WS-K:1) not = space.
*
 zz305-Scan-Back-Step         section.
*
     continue.
*
 zz400-Build-Below-50-Issue   section.
*
     move     Jpval-Run-Below-50-Count to WS-Edit-N.
     move     Jpval-Run-Listing-Count  to WS-Edit-M.
     string   WS-Edit-N delimited by size
              "/" delimited by size
              WS-Edit-M delimited by size
              " listings scored below 50" delimited by size
              into Jpval-Run-Issue-Tbl (WS-Issue-Slot).
     perform  zz420-Bump-Issue-Slot.
*
 zz410-Build-No-Loc-Issue     section.
*
     move     Jpval-Run-No-Loc-Count  to WS-Edit-N.
     move     Jpval-Run-Listing-Count to WS-Edit-M.
     string   WS-Edit-N delimited by size
              "/" delimited by size
              WS-Edit-M delimited by size
              " listings missing location" delimited by size
              into Jpval-Run-Issue-Tbl (WS-Issue-Slot).
     perform  zz420-Bump-Issue-Slot.
*
 zz420-Bump-Issue-Slot        section.
*
     if       WS-Issue-Slot < 3
              add 1 to WS-Issue-Slot
     end-if.
*
 zz999-Exit                   section.
     exit program.
