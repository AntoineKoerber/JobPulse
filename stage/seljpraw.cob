*  Select For Raw Listing File.
* 22/10/25 jwc - Created.                                        ~#~JP-0904
     select   Raw-Listing-File  assign      "RAWLIST"
                                 organization sequential
                                 status       Jpr-File-Status.
*
