*****************************************************************
*                                                                *
*                   Listing  Stability  Tracker                 *
*       Protects the master file from a single bad/partial      *
*          scrape by requiring 3 consecutive misses             *
*                before a listing is deactivated                *
*                                                                *
*****************************************************************
*
 identification          division.
*===============================
*
*
      program-id.         JPSTAB.
*
*    Author.             J W Carrow, For Applewood Computers.
*
*    Installation.       Applewood Computers - JobPulse Project.
*
*    Date-Written.       23/10/1985.
*
*    Date-Compiled.
*
*    Security.           Copyright (C) 1985-2026 & later, Applewood
*                        Computers.  Distributed under the GNU
*                        General Public License.  See the file
*                        COPYING for details.
*
*    Remarks.            Called once per active master record of
*                        the source by JP000 aa090, after the
*                        change detector has run.  Given whether
*                        the record's external id showed up in
*                        this run's current-id table, brings the
*                        record's CONSECUTIVE-MISSES and IS-ACTIVE
*                        fields up to date one record at a time -
*                        JP000 does the master-table scan, this
*                        program only carries the miss-counting
*                        rule itself.
*
*    Version.            See Prog-Name In Ws.
*
*    Called Modules.     None.
*
*    Files used :        None - works entirely on the Linkage record.
*
* Changes:
* 23/10/85 jwc - 1.00.00 Created.                                 JP-1032
* 11/11/85 jwc - 1.00.01 Confirmed-removal threshold was a          JP-1040
*                        77-level literal, pulled out to the
*                        88-level on Ws-Miss-Threshold below so
*                        the next tuning request is a one-line
*                        VALUE change, not a recompile hunt.
* 1998-09-05 rbh- 1.00.02 Year 2000 field sweep - no 2-digit        JP-1098
*                        years anywhere in this module, no change
*                        required, logged per SY-Y2K-01 memo.
* 02/12/25  smt- 1.00.03 SPECIAL-NAMES pulled out to the shared     JP-1180
*                        envdiv.cob copybook, same as JP000 and
*                        JPINSRPT already carry.
*
*************************************************************************
*
* This program is part of the JobPulse listing-quality batch suite,
* Copyright (c) Applewood Computers 1985-2026 and later, and is free
* software distributed under the terms of the GNU General Public
* License; see the file COPYING for details.
*
*************************************************************************
*
 environment             division.
*===============================
*
 copy "envdiv.cob".
 input-output            section.
 file-control.
*
 data                    division.
*===============================
*
 file section.
*
 working-storage section.
*-----------------------
 77  Prog-Name           pic x(17) value "JPSTAB (1.00.03)".
*
 01  WS-Tunables.
     03  Ws-Miss-Threshold   pic 9(2)     comp  value 3.
     03  filler              pic x(2).
*
 linkage section.
*==============
*
 01  Jpstb-Ws.
     03  Jpstb-Was-Seen-This-Run   pic x(1).
         88  Jpstb-Seen-This-Run                  value "Y".
     03  Jpstb-Consecutive-Misses  pic 9(2).
     03  Jpstb-Miss-Count-Redef redefines Jpstb-Consecutive-Misses
                                  pic x(2).
     03  Jpstb-Is-Active           pic x(1).
         88  Jpstb-Active-Yes                      value "Y".
         88  Jpstb-Active-No                       value "N".
     03  Jpstb-Confirmed-Removal-Sw pic x(1).
         88  Jpstb-Confirmed-Removal               value "Y".
     03  filler                    pic x(5).
*
*    The two views below give a trace dump a flat look at the
*    whole flag block when a stuck run needs DISPLAY-ing whole,
*    the way the old payroll exception dumps did it.
*
 01  Jpstb-Ws-Redef redefines Jpstb-Ws.
     03  Jpstb-All-Flags           pic x(10).
 01  Jpstb-Ws-Halves redefines Jpstb-Ws.
     03  Jpstb-Half-1              pic x(5).
     03  Jpstb-Half-2              pic x(5).
*
 procedure division using Jpstb-Ws.
*=================================
*
 aa000-Main                  section.
*
     move     "N" to Jpstb-Confirmed-Removal-Sw.
     perform  dd010-Update-Stability.
     goback.
*
 dd010-Update-Stability      section.
*
*    Seen this run - the miss streak resets and the record is
*    (re)confirmed active.  Not seen - the streak grows by one;
*    reaching the threshold confirms the removal, anything less
*    leaves the record active but carrying the new miss count
*    (a tentative removal, per the resilience memo).
*
     if       Jpstb-Seen-This-Run
              move 0   to Jpstb-Consecutive-Misses
              set  Jpstb-Active-Yes to true
     else
              add  1   to Jpstb-Consecutive-Misses
              if   Jpstb-Consecutive-Misses >= Ws-Miss-Threshold
                   set Jpstb-Active-No to true
                   move "Y" to Jpstb-Confirmed-Removal-Sw
              else
                   set Jpstb-Active-Yes to true
              end-if
     end-if.
*
 zz999-Exit                  section.
     exit program.
