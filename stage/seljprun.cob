*  Select For Scrape Runs File.
* 22/10/25 jwc - Created.                                        ~#~JP-0908
     select   Scrape-Run-File  assign      "SCRPRUN"
                                organization sequential
                                status       Run-File-Status.
*
