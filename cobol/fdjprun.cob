000100*  Fd For Scrape Runs File.
000200* 22/10/25 jwc - Created.                                         JP-0909 
000300 fd  Scrape-Run-File.
000400 copy "wsjprun.cob".
000500*
