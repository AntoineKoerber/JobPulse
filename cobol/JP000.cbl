000100*****************************************************************
000200*                                                                *
000300*                     J O B P U L S E   000                     *
000400*              Nightly Listing-Quality Batch Driver             *
000500*        Per source: normalize, score, compare, upsert          *
000600*                                                                *
000700*****************************************************************
000800*
000900 identification          division.
001000*===============================
001100*
001200*
001300      program-id.         JP000.
001400*
001500*    Author.             J W Carrow, For Applewood Computers.
001600*
001700*    Installation.       Applewood Computers - JobPulse Project.
001800*
001900*    Date-Written.       20/10/1985.
002000*
002100*    Date-Compiled.
002200*
002300*    Security.           Copyright (C) 1985-2026 & later, Applewood
002400*                        Computers.  Distributed under the GNU
002500*                        General Public License.  See the file
002600*                        COPYING for details.
002700*
002800*    Remarks.            Main line of the JobPulse nightly batch.
002900*                        Loads the Listing-Master file into a
003000*                        working table, sorts the night's raw
003100*                        listings by Source, and for each source
003200*                        group normalizes and scores every listing,
003300*                        rejects or accepts the run, runs change
003400*                        detection and stability tracking against
003500*                        the master table, upserts accepted
003600*                        listings, and appends one Scrape-Run
003700*                        control record per source.  The master
003800*                        table is rewritten to Listing-Master-File
003900*                        in full once every source has been
004000*                        processed.
004100*
004200*    Version.            See Prog-Name In Ws.
004300*
004400*    Called Modules.     JPNORM, JPVALID, JPCHGDT, JPSTAB, JPFBACK.
004500*
004600*    Files used :        Raw-Listing-File     (input, via SORT)
004700*                        Listing-Master-File  (input then output)
004800*                        Scrape-Run-File      (output, extend)
004900*
005000* Changes:
005100* 20/10/85 jwc - 1.00.00 Created.                                 JP-1000
005200* 30/10/85 jwc - 1.00.01 Group working-tables were sized to 200,   JP-1006
005300*                        REMOTEOK alone overflowed one night -
005400*                        widened to match Jpcd's 500-row tables.
005500* 08/11/85 jwc - 1.00.02 A source that overflowed its group table  JP-1019
005600*                        was being silently truncated and still
005700*                        marked COMPLETED - now marks the source
005800*                        FAILED per the operations memo and skips
005900*                        the master update for it, same as reject.
006000* 21/11/25 smt - 1.00.03 Master table widened 2000 to 3000 rows,   JP-1046
006100*                        five boards is outgrowing the old sizing.
006200* 1998-09-08 rbh- 1.00.04 Year 2000 field sweep - ACCEPT FROM DATE  JP-1098
006300*                        switched from the old 2-digit form to the
006400*                        YYYYMMDD form here and in zz800, no more
006500*                        2-digit century math anywhere in this
006600*                        program, logged per SY-Y2K-01 memo.
006700* 2006-06-19 jwc- 1.00.05 JPNORM now takes the raw Salary-Min/Max   JP-1177
006800*                        straight through when a board supplies
006900*                        them - aa052 passes them in instead of
007000*                        leaving the parser to rediscover them.
007100* 07/08/26 smt- 1.00.06 Quality-audit finding: WS-Ge/WS-Me-Salary-  JP-1205
007200*                        Min/Max and the Jpnrm/Jpval linkage groups
007300*                        were carrying Salary-Min/Max as zoned
007400*                        DISPLAY digits, the one spot in the suite
007500*                        that had slipped off this shop's COMP-3
007600*                        habit for money fields - repacked to
007700*                        9(7) comp-3, matching wsjplst/wsjpraw.
007800*
007900*************************************************************************
008000*
008100* This program is part of the JobPulse listing-quality batch suite,
008200* Copyright (c) Applewood Computers 1985-2026 and later, and is free
008300* software distributed under the terms of the GNU General Public
008400* License; see the file COPYING for details.
008500*
008600*************************************************************************
008700*
008800 environment             division.
008900*===============================
009000*
009100 copy "envdiv.cob".
009200 input-output            section.
009300 file-control.
009400     copy "seljpraw.cob".
009500     copy "seljplst.cob".
009600     copy "seljprun.cob".
009700     select   Raw-Sort-File   assign      "JPSORTW".
009800*
009900 data                    division.
010000*===============================
010100*
010200 file section.
010300*
010400     copy "fdjpraw.cob".
010500     copy "fdjplst.cob".
010600     copy "fdjprun.cob".
010700*
010800 sd  Raw-Sort-File.
010900 01  Jprs-Sort-Record.
011000     03  Jprs-Sort-Source          pic x(15).
011100     03  filler                    pic x(345).
011200*
011300 working-storage section.
011400*-----------------------
011500 77  Prog-Name           pic x(16) value "JP000 (1.00.06)".
011600*
011700*  File-status fields for the three real files - not part of the
011800*  record copybooks, quoted on the SELECTs above.
011900*
012000 01  WS-File-Status.
012100     03  Jpr-File-Status     pic x(2)    value spaces.
012200     03  Lsm-File-Status     pic x(2)    value spaces.
012300     03  Run-File-Status     pic x(2)    value spaces.
012400     03  filler              pic x(2).
012500*
012600*  Loop controls and subscripts - all COMP, this shop's house
012700*  rule for anything that only ever holds a binary counter.
012800*
012900 01  WS-Subs.
013000     03  WS-M                pic 9(4)    comp.
013100     03  WS-G                pic 9(4)    comp.
013200     03  WS-P                pic 9(4)    comp.
013300     03  WS-Found-Idx        pic 9(4)    comp.
013400     03  WS-Master-Count     pic 9(4)    comp  value 0.
013500*
013600 01  WS-Switches.
013700     03  WS-Master-Eof-Sw        pic x   value "N".
013800         88  WS-Master-Eof               value "Y".
013900     03  WS-Raw-Sort-Eof-Sw      pic x   value "N".
014000         88  WS-Raw-Sort-Eof              value "Y".
014100     03  WS-Group-Active-Sw      pic x   value "N".
014200         88  WS-Group-Active              value "Y".
014300     03  WS-Group-Overflow-Sw    pic x   value "N".
014400         88  WS-Group-Overflow            value "Y".
014500     03  WS-Master-Found-Sw      pic x   value "N".
014600         88  WS-Master-Found              value "Y".
014700*
014800*  The "now" stamp, built once per call to zz800 from the two
014900*  ACCEPT-FROM registers below - three REDEFINES live in this
015000*  block (date parts, time parts, and the combined key work area
015100*  further down), this shop's usual minimum for a working program.
015200*
015300 01  WS-Now-Date-Num             pic 9(8).
015400 01  WS-Now-Date-Parts redefines WS-Now-Date-Num.
015500     03  WS-Now-Year             pic 9(4).
015600     03  WS-Now-Month            pic 9(2).
015700     03  WS-Now-Day              pic 9(2).
015800 01  WS-Now-Time-Num             pic 9(8).
015900 01  WS-Now-Time-Parts redefines WS-Now-Time-Num.
016000     03  WS-Now-Hour             pic 9(2).
016100     03  WS-Now-Min              pic 9(2).
016200     03  WS-Now-Sec              pic 9(2).
016300     03  WS-Now-Hundredths       pic 9(2).
016400 01  WS-Now-Stamp                pic x(19).
016500*
016600*  Combined Source+External-Id key, used when hunting the master
016700*  table for an upsert match - one compare instead of two.
016800*
016900 01  WS-Master-Key-Work.
017000     03  WS-Mk-Source            pic x(15).
017100     03  WS-Mk-External-Id       pic x(20).
017200 01  WS-Master-Key-Redef redefines WS-Master-Key-Work
017300                             pic x(35).
017400 01  WS-Scan-Key-Work.
017500     03  WS-Sk-Source            pic x(15).
017600     03  WS-Sk-External-Id       pic x(20).
017700 01  WS-Scan-Key-Redef redefines WS-Scan-Key-Work
017800                             pic x(35).
017900*
018000*  The current source's run record, built up in Ws across the
018100*  whole group and written once, at whichever exit the group
018200*  takes (completed / fallback / failed).
018300*
018400 01  WS-Run-Record.
018500     03  WS-Run-Source           pic x(15).
018600     03  WS-Run-Started-At       pic x(19).
018700     03  WS-Run-Completed-At     pic x(19).
018800     03  WS-Run-Status           pic x(10).
018900     03  WS-Run-Quality-Score    pic 9(3)v9.
019000     03  WS-Run-Total-Count      pic 9(5).
019100     03  WS-Run-Added-Count      pic 9(5).
019200     03  WS-Run-Removed-Count    pic 9(5).
019300     03  WS-Run-Retained-Count   pic 9(5).
019400     03  filler                  pic x(5).
019500*
019600*  Running totals for the source's current group, handed to
019700*  JPVALID Function 2 once the group is complete.
019800*
019900 01  WS-Group-Source             pic x(15).
020000 01  WS-Group-Count              pic 9(5)    value 0.
020100 01  WS-Sum-Score                pic 9(8)    value 0.
020200 01  WS-Below-50-Count           pic 9(5)    value 0.
020300 01  WS-No-Salary-Count          pic 9(5)    value 0.
020400 01  WS-No-Loc-Count              pic 9(5)    value 0.
020500*
020600*  One normalized, scored listing per row - 500 rows matches the
020700*  fixed table size carried by JPCHGDT's Prev/Curr-Ids tables, so
020800*  a source that outgrows this is outgrowing the change-detector
020900*  too and gets failed the same way (see aa052).
021000*
021100 01  WS-Group-Table.
021200     03  WS-Group-Entry occurs 500.
021300         05  WS-Ge-External-Id       pic x(20).
021400         05  WS-Ge-Title             pic x(60).
021500         05  WS-Ge-Company           pic x(40).
021600         05  WS-Ge-Location          pic x(40).
021700         05  WS-Ge-Salary-Min        pic 9(7)    comp-3.
021800         05  WS-Ge-Salary-Max        pic 9(7)    comp-3.
021900         05  WS-Ge-Currency          pic x(3).
022000         05  WS-Ge-Tags              pic x(100).
022100         05  WS-Ge-Url-Present       pic x.
022200         05  WS-Ge-Posted-At         pic x(19).
022300         05  WS-Ge-Score             pic 9(3).
022400         05  filler                  pic x(10).
022500*
022600*  The whole Listing-Master file, read up once at start of run
022700*  and upserted/rewritten in place - 3000 rows covers five boards
022800*  running nightly for a couple of years at the volumes seen so
022900*  far (see 1.00.03 above).
023000*
023100 01  WS-Master-Table.
023200     03  WS-Master-Entry occurs 3000.
023300         05  WS-Me-External-Id       pic x(20).
023400         05  WS-Me-Source            pic x(15).
023500         05  WS-Me-Title             pic x(60).
023600         05  WS-Me-Company           pic x(40).
023700         05  WS-Me-Location          pic x(40).
023800         05  WS-Me-Salary-Min        pic 9(7)    comp-3.
023900         05  WS-Me-Salary-Max        pic 9(7)    comp-3.
024000         05  WS-Me-Currency          pic x(3).
024100         05  WS-Me-Tags              pic x(100).
024200         05  WS-Me-Url-Present       pic x.
024300         05  WS-Me-Posted-At         pic x(19).
024400         05  WS-Me-First-Seen        pic x(19).
024500         05  WS-Me-Last-Seen         pic x(19).
024600         05  WS-Me-Is-Active         pic x.
024700         05  WS-Me-Consecutive-Misses pic 9(2).
024800         05  WS-Me-Quality-Score      pic 9(3).
024900         05  filler                   pic x(10).
025000*
025100*  Previous-master-row cross reference, lines up 1-for-1 with
025200*  Jpcd-Prev-Ids so a hit in Jpcd-Prev-Status can be carried
025300*  straight back to the right WS-Master-Entry subscript.
025400*
025500 01  WS-Prev-Master-Idx occurs 500 pic 9(4) comp.
025600*
025700*  Linkage groups for the five called subprograms.
025800*
025900 01  Jpnrm-Ws.
026000     03  Jpnrm-In-Title        pic x(60).
026100     03  Jpnrm-In-Company      pic x(40).
026200     03  Jpnrm-In-Location     pic x(40).
026300     03  Jpnrm-In-Salary-Raw   pic x(30).
026400     03  Jpnrm-In-Salary-Min   pic 9(7)     comp-3.
026500     03  Jpnrm-In-Salary-Max   pic 9(7)     comp-3.
026600     03  Jpnrm-In-Tags         pic x(100).
026700     03  Jpnrm-Out-Title       pic x(60).
026800     03  Jpnrm-Out-Company     pic x(40).
026900     03  Jpnrm-Out-Location    pic x(40).
027000     03  Jpnrm-Out-Salary-Min  pic 9(7)     comp-3.
027100     03  Jpnrm-Out-Salary-Max  pic 9(7)     comp-3.
027200     03  Jpnrm-Out-Currency    pic x(3).
027300     03  Jpnrm-Out-Tags        pic x(100).
027400*
027500 01  Jpval-Ws.
027600     03  Jpval-Function          pic 9(1).
027700     03  Jpval-Lst-Title         pic x(60).
027800     03  Jpval-Lst-Company       pic x(40).
027900     03  Jpval-Lst-Location      pic x(40).
028000     03  Jpval-Lst-Url-Present   pic x(1).
028100     03  Jpval-Lst-Salary-Min    pic 9(7)     comp-3.
028200     03  Jpval-Lst-Salary-Max    pic 9(7)     comp-3.
028300     03  Jpval-Lst-Score         pic 9(3).
028400     03  Jpval-Run-Listing-Count  pic 9(5).
028500     03  Jpval-Run-Sum-Score      pic 9(8).
028600     03  Jpval-Run-Below-50-Count pic 9(5).
028700     03  Jpval-Run-No-Salary-Count pic 9(5).
028800     03  Jpval-Run-No-Loc-Count    pic 9(5).
028900     03  Jpval-Run-Mean-Score      pic 9(3)v9.
029000     03  Jpval-Run-Retry-Flag      pic x(1).
029100         88  Jpval-Run-Retry-Needed               value "Y".
029200     03  Jpval-Run-Reject-Flag     pic x(1).
029300         88  Jpval-Run-Reject-Needed              value "Y".
029400     03  Jpval-Run-Issues.
029500         05  Jpval-Run-Issue-1     pic x(60).
029600         05  Jpval-Run-Issue-2     pic x(60).
029700         05  Jpval-Run-Issue-3     pic x(60).
029800     03  Jpval-Run-Issues-Redef redefines Jpval-Run-Issues.
029900         05  Jpval-Run-Issue-Tbl   pic x(60)   occurs 3.
030000     03  filler                    pic x(5).
030100*
030200 01  Jpcd-Ws.
030300     03  Jpcd-Source              pic x(15).
030400     03  Jpcd-Prev-Count          pic 9(4).
030500     03  Jpcd-Prev-Ids occurs 500 pic x(20).
030600     03  Jpcd-Prev-Status occurs 500 pic x(1).
030700         88  Jpcd-Prev-Is-Added                value "A".
030800         88  Jpcd-Prev-Is-Removed              value "R".
030900         88  Jpcd-Prev-Is-Retained             value "T".
031000     03  Jpcd-Curr-Count          pic 9(4).
031100     03  Jpcd-Curr-Ids occurs 500 pic x(20).
031200     03  Jpcd-Added-Count         pic 9(5).
031300     03  Jpcd-Removed-Count       pic 9(5).
031400     03  Jpcd-Retained-Count      pic 9(5).
031500     03  Jpcd-Total-Count         pic 9(5).
031600     03  filler                   pic x(10).
031700*
031800 01  Jpstb-Ws.
031900     03  Jpstb-Was-Seen-This-Run   pic x(1).
032000         88  Jpstb-Seen-This-Run                  value "Y".
032100     03  Jpstb-Consecutive-Misses  pic 9(2).
032200     03  Jpstb-Is-Active           pic x(1).
032300         88  Jpstb-Active-Yes                      value "Y".
032400         88  Jpstb-Active-No                       value "N".
032500     03  Jpstb-Confirmed-Removal-Sw pic x(1).
032600         88  Jpstb-Confirmed-Removal               value "Y".
032700     03  filler                    pic x(5).
032800*
032900 01  Jpfb-Ws.
033000     03  Jpfb-Source             pic x(15).
033100     03  Jpfb-Run-Time           pic x(19).
033200     03  Jpfb-Out-Source         pic x(15).
033300     03  Jpfb-Out-Started-At     pic x(19).
033400     03  Jpfb-Out-Completed-At   pic x(19).
033500     03  Jpfb-Out-Status         pic x(10).
033600     03  Jpfb-Out-Quality-Score  pic 9(3)v9.
033700     03  Jpfb-Out-Total-Count    pic 9(5).
033800     03  Jpfb-Out-Added-Count    pic 9(5).
033900     03  Jpfb-Out-Removed-Count  pic 9(5).
034000     03  Jpfb-Out-Retained-Count pic 9(5).
034100     03  filler                  pic x(5).
034200*
034300 procedure division.
034400*==================
034500*
034600 aa000-Main                  section.
034700*
034800     perform  aa010-Initialize.
034900     perform  aa020-Sort-Raw-By-Source.
035000     perform  aa120-Rewrite-Master.
035100     close    Scrape-Run-File.
035200     stop     run.
035300*
035400 aa010-Initialize            section.
035500*
035600*    Pull the whole Listing-Master file into Ws once, before any
035700*    source is touched - every lookup and upsert below works
035800*    against this table, and the table (not the file) is what
035900*    gets rewritten at aa120.
036000*
036100     move     0    to WS-Master-Count.
036200     open     input Listing-Master-File.
036300     move     "N"  to WS-Master-Eof-Sw.
036400     perform  aa012-Load-Master-Record until WS-Master-Eof.
036500     close    Listing-Master-File.
036600     open     extend Scrape-Run-File.
036700*
036800 aa012-Load-Master-Record    section.
036900*
037000     read     Listing-Master-File
037100              at end    move "Y" to WS-Master-Eof-Sw
037200              not at end perform aa015-Store-Master-Row
037300     end-read.
037400*
037500 aa015-Store-Master-Row      section.
037600*
037700     add      1 to WS-Master-Count.
037800     move     Lsm-External-Id        to WS-Me-External-Id (WS-Master-Count).
037900     move     Lsm-Source              to WS-Me-Source (WS-Master-Count).
038000     move     Lsm-Title               to WS-Me-Title (WS-Master-Count).
038100     move     Lsm-Company             to WS-Me-Company (WS-Master-Count).
038200     move     Lsm-Location            to WS-Me-Location (WS-Master-Count).
038300     move     Lsm-Salary-Min          to WS-Me-Salary-Min (WS-Master-Count).
038400     move     Lsm-Salary-Max          to WS-Me-Salary-Max (WS-Master-Count).
038500     move     Lsm-Currency            to WS-Me-Currency (WS-Master-Count).
038600     move     Lsm-Tags                to WS-Me-Tags (WS-Master-Count).
038700     move     Lsm-Url-Present         to WS-Me-Url-Present (WS-Master-Count).
038800     move     Lsm-Posted-At           to WS-Me-Posted-At (WS-Master-Count).
038900     move     Lsm-First-Seen          to WS-Me-First-Seen (WS-Master-Count).
039000     move     Lsm-Last-Seen           to WS-Me-Last-Seen (WS-Master-Count).
039100     move     Lsm-Is-Active           to WS-Me-Is-Active (WS-Master-Count).
039200     move     Lsm-Consecutive-Misses
039300                      to WS-Me-Consecutive-Misses (WS-Master-Count).
039400     move     Lsm-Quality-Score
039500                      to WS-Me-Quality-Score (WS-Master-Count).
039600*
039700 aa020-Sort-Raw-By-Source    section.
039800*
039900*    The raw file arrives in no particular order - SORT groups it
040000*    by Source so the output procedure below can drive a simple
040100*    control break without building a second big table.
040200*
040300     sort     Raw-Sort-File
040400              on ascending key Jprs-Sort-Source
040500              using Raw-Listing-File
040600              output procedure aa025-Process-Sorted-Raw
040700                             thru aa025-Exit.
040800*
040900 aa025-Process-Sorted-Raw    section.
041000*
041100     move     "N" to WS-Raw-Sort-Eof-Sw.
041200     move     "N" to WS-Group-Active-Sw.
041300     perform  aa026-Return-One-Raw until WS-Raw-Sort-Eof.
041400     if       WS-Group-Active
041500              perform aa060-Finish-Group
041600     end-if.
041700*
041800 aa025-Exit.
041900     exit     section.
042000*
042100 aa026-Return-One-Raw        section.
042200*
042300     return   Raw-Sort-File into JPR-Raw-Listing-Record
042400              at end     move "Y" to WS-Raw-Sort-Eof-Sw
042500              not at end perform aa027-Handle-Returned-Raw
042600     end-return.
042700*
042800 aa027-Handle-Returned-Raw   section.
042900*
043000     if       not WS-Group-Active
043100              perform aa030-Start-Group
043200     else
043300              if     Jpr-Source not = WS-Group-Source
043400                     perform aa060-Finish-Group
043500                     perform aa030-Start-Group
043600              end-if
043700     end-if.
043800     perform  aa050-Normalize-One-Listing.
043900*
044000 aa030-Start-Group           section.
044100*
044200*    Step 1 - the run record is built here and written once the
044300*    group's fate (completed / fallback / failed) is known.
044400*
044500     move     Jpr-Source to WS-Group-Source.
044600     move     "Y"        to WS-Group-Active-Sw.
044700     move     "N"        to WS-Group-Overflow-Sw.
044800     move     0          to WS-Group-Count
044900                            WS-Sum-Score
045000                            WS-Below-50-Count
045100                            WS-No-Salary-Count
045200                            WS-No-Loc-Count.
045300     perform  zz800-Stamp-Now.
045400     move     spaces     to WS-Run-Record.
045500     move     WS-Group-Source to WS-Run-Source.
045600     move     WS-Now-Stamp     to WS-Run-Started-At.
045700     move     "RUNNING"        to WS-Run-Status.
045800*
045900 aa050-Normalize-One-Listing section.
046000*
046100*    Step 2/3 - one raw record in; if the group table still has
046200*    room, normalize and score it and hold it for the group's
046300*    finish; once full, the source is heading for a FAILED run
046400*    and the rest of its listings this pass are simply ignored -
046500*    the last good master data stays in place either way.
046600*
046700     if       WS-Group-Overflow
046800              continue
046900     else
047000              if     WS-Group-Count >= 500
047100                     move "Y" to WS-Group-Overflow-Sw
047200              else
047300                     add 1 to WS-Group-Count
047400                     perform aa052-Call-Normalizer
047500                     perform aa055-Call-Validator-Score
047600              end-if
047700     end-if.
047800*
047900 aa052-Call-Normalizer       section.
048000*
048100     move     Jpr-Title          to Jpnrm-In-Title.
048200     move     Jpr-Company        to Jpnrm-In-Company.
048300     move     Jpr-Location       to Jpnrm-In-Location.
048400     move     Jpr-Salary-Raw     to Jpnrm-In-Salary-Raw.
048500     move     Jpr-Salary-Min     to Jpnrm-In-Salary-Min.
048600     move     Jpr-Salary-Max     to Jpnrm-In-Salary-Max.
048700     move     Jpr-Tags           to Jpnrm-In-Tags.
048800     call     "JPNORM" using Jpnrm-Ws.
048900     move     Jpr-External-Id    to WS-Ge-External-Id (WS-Group-Count).
049000     move     Jpnrm-Out-Title    to WS-Ge-Title (WS-Group-Count).
049100     move     Jpnrm-Out-Company  to WS-Ge-Company (WS-Group-Count).
049200     move     Jpnrm-Out-Location to WS-Ge-Location (WS-Group-Count).
049300     move     Jpnrm-Out-Salary-Min to WS-Ge-Salary-Min (WS-Group-Count).
049400     move     Jpnrm-Out-Salary-Max to WS-Ge-Salary-Max (WS-Group-Count).
049500     move     Jpnrm-Out-Currency   to WS-Ge-Currency (WS-Group-Count).
049600     move     Jpnrm-Out-Tags       to WS-Ge-Tags (WS-Group-Count).
049700     move     Jpr-Url-Present      to WS-Ge-Url-Present (WS-Group-Count).
049800     move     Jpr-Posted-At        to WS-Ge-Posted-At (WS-Group-Count).
049900*
050000 aa055-Call-Validator-Score  section.
050100*
050200     move     1                      to Jpval-Function.
050300     move     WS-Ge-Title (WS-Group-Count)    to Jpval-Lst-Title.
050400     move     WS-Ge-Company (WS-Group-Count)  to Jpval-Lst-Company.
050500     move     WS-Ge-Location (WS-Group-Count) to Jpval-Lst-Location.
050600     move     WS-Ge-Url-Present (WS-Group-Count)
050700                                               to Jpval-Lst-Url-Present.
050800     move     WS-Ge-Salary-Min (WS-Group-Count)
050900                                               to Jpval-Lst-Salary-Min.
051000     move     WS-Ge-Salary-Max (WS-Group-Count)
051100                                               to Jpval-Lst-Salary-Max.
051200     call     "JPVALID" using Jpval-Ws.
051300     move     Jpval-Lst-Score to WS-Ge-Score (WS-Group-Count).
051400     add      Jpval-Lst-Score to WS-Sum-Score.
051500     if       Jpval-Lst-Score < 50
051600              add 1 to WS-Below-50-Count
051700     end-if.
051800     if       WS-Ge-Salary-Min (WS-Group-Count) = 0
051900       and    WS-Ge-Salary-Max (WS-Group-Count) = 0
052000              add 1 to WS-No-Salary-Count
052100     end-if.
052200     if       WS-Ge-Location (WS-Group-Count) = spaces
052300              add 1 to WS-No-Loc-Count
052400     end-if.
052500*
052600 aa060-Finish-Group          section.
052700*
052800     move     "N" to WS-Group-Active-Sw.
052900     perform  zz800-Stamp-Now.
053000     move     WS-Now-Stamp to WS-Run-Completed-At.
053100     if       WS-Group-Overflow
053200              perform aa045-Source-Error
053300     else
053400              perform aa065-Call-Validator-Run
053500              perform aa800-Display-Summary-Line
053600              if     Jpval-Run-Reject-Needed
053700                     perform aa070-Reject-Run
053800              else
053900                     perform aa080-Detect-Changes
054000                     perform aa090-Update-Stability
054100                     perform aa100-Upsert-Master
054200                     perform aa110-Complete-Run
054300              end-if
054400     end-if.
054500*
054600 aa045-Source-Error          section.
054700*
054800*    Step 10 - the group table overflowed; the source is marked
054900*    FAILED and the master file is left exactly as it was for it,
055000*    same as a rejected run.
055100*
055200     move     "FAILED" to WS-Run-Status.
055300     move     0         to WS-Run-Quality-Score
055400                           WS-Run-Total-Count
055500                           WS-Run-Added-Count
055600                           WS-Run-Removed-Count
055700                           WS-Run-Retained-Count.
055800     perform  aa115-Write-Run-Record.
055900*
056000 aa065-Call-Validator-Run    section.
056100*
056200*    Step 4 - rolls the accumulators gathered while aa055 ran for
056300*    every listing in this group into a mean score, issue text and
056400*    the retry/reject flags.
056500*
056600     move     2                       to Jpval-Function.
056700     move     WS-Group-Count          to Jpval-Run-Listing-Count.
056800     move     WS-Sum-Score            to Jpval-Run-Sum-Score.
056900     move     WS-Below-50-Count       to Jpval-Run-Below-50-Count.
057000     move     WS-No-Salary-Count      to Jpval-Run-No-Salary-Count.
057100     move     WS-No-Loc-Count         to Jpval-Run-No-Loc-Count.
057200     call     "JPVALID" using Jpval-Ws.
057300*
057400 aa070-Reject-Run             section.
057500*
057600*    Step 5 - mean score below 40; build the fallback run record
057700*    and leave the master table untouched for this source.
057800*
057900     move     WS-Group-Source     to Jpfb-Source.
058000     move     WS-Now-Stamp        to Jpfb-Run-Time.
058100     call     "JPFBACK" using Jpfb-Ws.
058200     move     Jpfb-Out-Status          to WS-Run-Status.
058300     move     Jpfb-Out-Started-At      to WS-Run-Started-At.
058400     move     Jpfb-Out-Completed-At    to WS-Run-Completed-At.
058500     move     Jpfb-Out-Quality-Score   to WS-Run-Quality-Score.
058600     move     Jpfb-Out-Total-Count     to WS-Run-Total-Count.
058700     move     Jpfb-Out-Added-Count     to WS-Run-Added-Count.
058800     move     Jpfb-Out-Removed-Count   to WS-Run-Removed-Count.
058900     move     Jpfb-Out-Retained-Count  to WS-Run-Retained-Count.
059000     perform  aa115-Write-Run-Record.
059100*
059200 aa080-Detect-Changes        section.
059300*
059400*    Step 6 - Previous-Ids is every currently-active master row
059500*    for this source; Current-Ids is every listing this run just
059600*    normalized.  WS-Prev-Master-Idx lines row-for-row against
059700*    Jpcd-Prev-Ids so aa090 can carry the verdict straight back.
059800*
059900     move     0 to Jpcd-Prev-Count.
060000     perform  aa082-Collect-Prev-Id
060100              varying WS-M from 1 by 1 until WS-M > WS-Master-Count.
060200     move     WS-Group-Count to Jpcd-Curr-Count.
060300     perform  aa084-Collect-Curr-Id
060400              varying WS-G from 1 by 1 until WS-G > WS-Group-Count.
060500     move     WS-Group-Source to Jpcd-Source.
060600     call     "JPCHGDT" using Jpcd-Ws.
060700     move     Jpcd-Added-Count    to WS-Run-Added-Count.
060800     move     Jpcd-Removed-Count  to WS-Run-Removed-Count.
060900     move     Jpcd-Retained-Count to WS-Run-Retained-Count.
061000     move     Jpcd-Total-Count    to WS-Run-Total-Count.
061100*
061200 aa082-Collect-Prev-Id       section.
061300*
061400     if       WS-Me-Source (WS-M) = WS-Group-Source
061500       and    WS-Me-Is-Active (WS-M) = "Y"
061600              add  1 to Jpcd-Prev-Count
061700              move WS-Me-External-Id (WS-M)
061800                        to Jpcd-Prev-Ids (Jpcd-Prev-Count)
061900              move WS-M to WS-Prev-Master-Idx (Jpcd-Prev-Count)
062000     end-if.
062100*
062200 aa084-Collect-Curr-Id       section.
062300*
062400     move     WS-Ge-External-Id (WS-G) to Jpcd-Curr-Ids (WS-G).
062500*
062600 aa090-Update-Stability      section.
062700*
062800*    Step 7 - one JPSTAB call per previous active row of the
062900*    source; the verdict (seen or missed) is already sitting in
063000*    Jpcd-Prev-Status from aa080, so no second id search is
063100*    needed here.
063200*
063300     perform  aa092-Update-One-Stability
063400              varying WS-P from 1 by 1 until WS-P > Jpcd-Prev-Count.
063500*
063600 aa092-Update-One-Stability  section.
063700*
063800     move     WS-Prev-Master-Idx (WS-P) to WS-M.
063900     if       Jpcd-Prev-Is-Retained (WS-P)
064000              move "Y" to Jpstb-Was-Seen-This-Run
064100     else
064200              move "N" to Jpstb-Was-Seen-This-Run
064300     end-if.
064400     move     WS-Me-Consecutive-Misses (WS-M) to Jpstb-Consecutive-Misses.
064500     move     WS-Me-Is-Active (WS-M)          to Jpstb-Is-Active.
064600     call     "JPSTAB" using Jpstb-Ws.
064700     move     Jpstb-Consecutive-Misses to WS-Me-Consecutive-Misses (WS-M).
064800     move     Jpstb-Is-Active          to WS-Me-Is-Active (WS-M).
064900*
065000 aa100-Upsert-Master          section.
065100*
065200*    Step 8 - every listing normalized this pass is upserted,
065300*    matched on Source + External-Id; a match updates the row in
065400*    place, a miss appends a brand new master row.
065500*
065600     perform  aa102-Upsert-One-Listing
065700              varying WS-G from 1 by 1 until WS-G > WS-Group-Count.
065800*
065900 aa102-Upsert-One-Listing     section.
066000*
066100     move     WS-Group-Source to WS-Sk-Source.
066200     move     WS-Ge-External-Id (WS-G) to WS-Sk-External-Id.
066300     move     "N" to WS-Master-Found-Sw.
066400     perform  aa104-Search-One-Master
066500              varying WS-M from 1 by 1
066600              until WS-M > WS-Master-Count or WS-Master-Found.
066700     if       WS-Master-Found
066800              perform aa106-Update-Existing-Row
066900     else
067000              perform aa108-Insert-New-Row
067100     end-if.
067200*
067300 aa104-Search-One-Master      section.
067400*
067500     move     WS-Me-Source (WS-M)      to WS-Mk-Source.
067600     move     WS-Me-External-Id (WS-M) to WS-Mk-External-Id.
067700     if       WS-Mk-External-Id = WS-Sk-External-Id
067800       and    WS-Mk-Source      = WS-Sk-Source
067900              move "Y"  to WS-Master-Found-Sw
068000              move WS-M to WS-Found-Idx
068100     end-if.
068200*
068300 aa106-Update-Existing-Row    section.
068400*
068500     move     WS-Found-Idx to WS-M.
068600     move     WS-Ge-Title (WS-G)        to WS-Me-Title (WS-M).
068700     move     WS-Ge-Company (WS-G)      to WS-Me-Company (WS-M).
068800     move     WS-Ge-Location (WS-G)     to WS-Me-Location (WS-M).
068900     move     WS-Ge-Salary-Min (WS-G)   to WS-Me-Salary-Min (WS-M).
069000     move     WS-Ge-Salary-Max (WS-G)   to WS-Me-Salary-Max (WS-M).
069100     move     WS-Ge-Currency (WS-G)     to WS-Me-Currency (WS-M).
069200     move     WS-Ge-Tags (WS-G)         to WS-Me-Tags (WS-M).
069300     move     WS-Ge-Url-Present (WS-G)  to WS-Me-Url-Present (WS-M).
069400     move     WS-Ge-Posted-At (WS-G)    to WS-Me-Posted-At (WS-M).
069500     move     WS-Now-Stamp              to WS-Me-Last-Seen (WS-M).
069600     move     "Y"                       to WS-Me-Is-Active (WS-M).
069700     move     0                         to WS-Me-Consecutive-Misses (WS-M).
069800     move     WS-Ge-Score (WS-G)        to WS-Me-Quality-Score (WS-M).
069900*
070000 aa108-Insert-New-Row         section.
070100*
070200     if       WS-Master-Count < 3000
070300              add  1 to WS-Master-Count
070400              move WS-Ge-External-Id (WS-G)
070500                        to WS-Me-External-Id (WS-Master-Count)
070600              move WS-Group-Source     to WS-Me-Source (WS-Master-Count)
070700              move WS-Ge-Title (WS-G)  to WS-Me-Title (WS-Master-Count)
070800              move WS-Ge-Company (WS-G)
070900                        to WS-Me-Company (WS-Master-Count)
071000              move WS-Ge-Location (WS-G)
071100                        to WS-Me-Location (WS-Master-Count)
071200              move WS-Ge-Salary-Min (WS-G)
071300                        to WS-Me-Salary-Min (WS-Master-Count)
071400              move WS-Ge-Salary-Max (WS-G)
071500                        to WS-Me-Salary-Max (WS-Master-Count)
071600              move WS-Ge-Currency (WS-G)
071700                        to WS-Me-Currency (WS-Master-Count)
071800              move WS-Ge-Tags (WS-G)   to WS-Me-Tags (WS-Master-Count)
071900              move WS-Ge-Url-Present (WS-G)
072000                        to WS-Me-Url-Present (WS-Master-Count)
072100              move WS-Ge-Posted-At (WS-G)
072200                        to WS-Me-Posted-At (WS-Master-Count)
072300              move WS-Now-Stamp        to WS-Me-First-Seen (WS-Master-Count)
072400              move WS-Now-Stamp        to WS-Me-Last-Seen (WS-Master-Count)
072500              move "Y"                 to WS-Me-Is-Active (WS-Master-Count)
072600              move 0        to WS-Me-Consecutive-Misses (WS-Master-Count)
072700              move WS-Ge-Score (WS-G)
072800                        to WS-Me-Quality-Score (WS-Master-Count)
072900     else
073000              display  "JP000 - MASTER TABLE FULL, ROW DROPPED FOR "
073100                       WS-Group-Source
073200     end-if.
073300*
073400 aa110-Complete-Run           section.
073500*
073600*    Step 9.
073700*
073800     move     "COMPLETED"          to WS-Run-Status.
073900     move     Jpval-Run-Mean-Score to WS-Run-Quality-Score.
074000     perform  aa115-Write-Run-Record.
074100*
074200 aa115-Write-Run-Record       section.
074300*
074400     move     spaces              to RUN-Scrape-Run-Record.
074500     move     WS-Run-Source        to Run-Source.
074600     move     WS-Run-Started-At    to Run-Started-At.
074700     move     WS-Run-Completed-At  to Run-Completed-At.
074800     move     WS-Run-Status        to Run-Status.
074900     move     WS-Run-Quality-Score to Run-Quality-Score.
075000     move     WS-Run-Total-Count   to Run-Total-Count.
075100     move     WS-Run-Added-Count   to Run-Added-Count.
075200     move     WS-Run-Removed-Count to Run-Removed-Count.
075300     move     WS-Run-Retained-Count to Run-Retained-Count.
075400     write    RUN-Scrape-Run-Record.
075500*
075600 aa800-Display-Summary-Line   section.
075700*
075800*    Report item 7 - the per-run driver summary, sent to the job
075900*    log rather than the printed report.
076000*
076100     display  "JP000 SOURCE=" WS-Group-Source
076200              " LISTINGS="    WS-Group-Count
076300              " MEAN="        Jpval-Run-Mean-Score
076400              " RETRY="       Jpval-Run-Retry-Flag
076500              " REJECT="      Jpval-Run-Reject-Flag.
076600*
076700 aa120-Rewrite-Master         section.
076800*
076900*    The whole table, as upserted above, is written back out in
077000*    full - this is the "rewritten each run" master file the
077100*    copybook banner describes.
077200*
077300     open     output Listing-Master-File.
077400     perform  aa122-Write-One-Master-Row
077500              varying WS-M from 1 by 1 until WS-M > WS-Master-Count.
077600     close    Listing-Master-File.
077700*
077800 aa122-Write-One-Master-Row   section.
077900*
078000     move     spaces to LSM-Listing-Master-Record.
078100     move     WS-Me-External-Id (WS-M)    to Lsm-External-Id.
078200     move     WS-Me-Source (WS-M)         to Lsm-Source.
078300     move     WS-Me-Title (WS-M)          to Lsm-Title.
078400     move     WS-Me-Company (WS-M)        to Lsm-Company.
078500     move     WS-Me-Location (WS-M)       to Lsm-Location.
078600     move     WS-Me-Salary-Min (WS-M)     to Lsm-Salary-Min.
078700     move     WS-Me-Salary-Max (WS-M)     to Lsm-Salary-Max.
078800     move     WS-Me-Currency (WS-M)       to Lsm-Currency.
078900     move     WS-Me-Tags (WS-M)           to Lsm-Tags.
079000     move     WS-Me-Url-Present (WS-M)    to Lsm-Url-Present.
079100     move     WS-Me-Posted-At (WS-M)      to Lsm-Posted-At.
079200     move     WS-Me-First-Seen (WS-M)     to Lsm-First-Seen.
079300     move     WS-Me-Last-Seen (WS-M)      to Lsm-Last-Seen.
079400     move     WS-Me-Is-Active (WS-M)      to Lsm-Is-Active.
079500     move     WS-Me-Consecutive-Misses (WS-M)
079600                      to Lsm-Consecutive-Misses.
079700     move     WS-Me-Quality-Score (WS-M)  to Lsm-Quality-Score.
079800     write    LSM-Listing-Master-Record.
079900*
080000 zz800-Stamp-Now               section.
080100*
080200*    Builds the ISO-8601 "now" stamp from the two ACCEPT-FROM
080300*    registers - see the 1998 Y2K entry above for why this is a
080400*    4-digit-year ACCEPT and not the old DATE form.
080500*
080600     accept   WS-Now-Date-Num from date yyyymmdd.
080700     accept   WS-Now-Time-Num from time.
080800     string   WS-Now-Year       delimited by size
080900              "-"               delimited by size
081000              WS-Now-Month      delimited by size
081100              "-"               delimited by size
081200              WS-Now-Day        delimited by size
081300              "T"               delimited by size
081400              WS-Now-Hour       delimited by size
081500              ":"               delimited by size
081600              WS-Now-Min        delimited by size
081700              ":"               delimited by size
081800              WS-Now-Sec        delimited by size
081900              into WS-Now-Stamp.
082000*
082100 zz999-Exit                    section.
082200     exit     section.
