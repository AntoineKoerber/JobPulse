000100*****************************************************************
000200*                                                                *
000300*                  Listing  Field  Normalizer                   *
000400*         Cleans title/company/location/salary/tags for         *
000500*                 one raw scraped job listing                   *
000600*                                                                *
000700*****************************************************************
000800*
000900 identification          division.
001000*===============================
001100*
001200*
001300      program-id.         JPNORM.
001400*
001500*    Author.             J W Carrow, For Applewood Computers.
001600*
001700*    Installation.       Applewood Computers - JobPulse Project.
001800*
001900*    Date-Written.       21/10/1985.
002000*
002100*    Date-Compiled.
002200*
002300*    Security.           Copyright (C) 1985-2026 & later, Applewood
002400*                        Computers.  Distributed under the GNU
002500*                        General Public License.  See the file
002600*                        COPYING for details.
002700*
002800*    Remarks.            Called once per raw listing by JP000 aa050.
002900*                        Strips markup & html entities, expands
003000*                        title abbreviations, title-cases (acronym
003100*                        aware), strips one company legal suffix,
003200*                        standardises Remote locations, parses free
003300*                        text salary and dedupes/lowercases tags.
003400*
003500*    Version.            See Prog-Name In Ws.
003600*
003700*    Called Modules.     None.
003800*
003900*    Files used :        None - works entirely on the Linkage record.
004000*
004100* Changes:
004200* 21/10/85 jwc - 1.00.00 Created.                                 JP-1001
004300* 28/10/85 jwc - 1.00.01 Word table widened 20 to 24 words, a      JP-1004
004400*                        "Senior Staff Site Reliability Engineer
004500*                        (SRE) II - Platform" title overran it.
004600* 04/11/85 jwc - 1.00.02 Added B2B/B2C/IOS/DEVOPS/DEVSECOPS to      JP-1009
004700*                        the acronym table, missed off first cut.
004800* 19/11/85 jwc - 1.00.03 Remote location variant "remote -          JP-1015
004900*                        worldwide" was not matching, added
005000*                        explicitly to the remote-phrase table.
005100* 1998-09-02 rbh- 1.00.04 Year 2000 field sweep - no 2-digit        JP-1098
005200*                        years anywhere in this module, none
005300*                        found, no change required, logged per
005400*                        SY-Y2K-01 memo.
005500* 2004-03-11 rbh- 1.00.05 Company suffix table widened for the      JP-1151
005600*                        GmbH/S.A./B.V. feeds coming out of the
005700*                        new European sources.
005800* 2006-06-19 jwc- 1.00.06 aa060 was ignoring a board's own pre-      JP-1177
005900*                        parsed min/max and always re-scanning
006000*                        Salary-Raw - added In-Salary-Min/Max to
006100*                        the linkage so a board that supplies them
006200*                        wins outright, per the scoring memo; also
006300*                        a wholly blank Salary-Raw now comes back
006400*                        with currency blank, not defaulted to USD.
006500* 02/12/25  smt- 1.00.07 SPECIAL-NAMES pulled out to the shared     JP-1180
006600*                        envdiv.cob copybook, same as JP000 and
006700*                        JPINSRPT already carry - one less place
006800*                        to update when the UPSI switch changes.
006900* 05/08/26  smt- 1.00.08 Quality-audit fixes to aa050/aa060, per    JP-1203
007000*                        ticket review: (1) aa050 was only
007100*                        catching bare "remote"/"fully remote"
007200*                        style phrases - added zz235/zz236 so
007300*                        "Remote, Austin" / "Remote - Austin" /
007400*                        "Remote / Austin" / "Remote | Austin" and
007500*                        "Remote (Austin)" all come back "Remote
007600*                        (Austin)" too; (2) aa060/zz090 was
007700*                        storing the first number found as the
007800*                        minimum and the second as the maximum
007900*                        with no compare, so a descending string
008000*                        like "$120K - $80K" came back backwards,
008100*                        and anything past the second number was
008200*                        silently dropped - now keeps a running
008300*                        min/max across every number in the
008400*                        string; (3) the EUR/GBP currency test was
008500*                        anchored to the first 3 bytes of the
008600*                        string and never looked for the Euro or
008700*                        Sterling sign at all - now scans the
008800*                        whole string for EUR/GBP/€/£.
008900* 06/08/26  smt- 1.00.09 Quality-audit fixes, round two: (1) zz070's   JP-1204
009000*                        suffix-strip loop had no match-found exit,
009100*                        so a table carrying both "Inc" and "Corp"
009200*                        would strip "Inc" off "Foo Corp Inc" then
009300*                        fall straight through and strip "Corp" too
009400*                        on the same call, leaving "Foo" - added
009500*                        WS-Suffix-Hit-Sw so the loop stops the
009600*                        moment one suffix matches, at most one
009700*                        suffix is ever removed now; (2) aa070's
009800*                        tag unstring only named 10 receivers
009900*                        against a 100-byte TAGS field and a 40-
010000*                        occurrence table, silently dropping the
010100*                        tail of any listing carrying more than ten
010200*                        tags - widened to the full 40 entries.
010300* 07/08/26  smt- 1.00.10 Quality-audit finding: Jpnrm-In/Out-       JP-1205
010400*                        Salary-Min/Max were zoned DISPLAY digits,
010500*                        the one money field in the whole suite
010600*                        not carried as COMP-3 - repacked to 9(7)
010700*                        comp-3, matching JP000's own Salary-Min/
010800*                        Max tables and wsjplst/wsjpraw.
010900*
011000*************************************************************************
011100*
011200* This program is part of the JobPulse listing-quality batch suite,
011300* Copyright (c) Applewood Computers 1985-2026 and later, and is free
011400* software distributed under the terms of the GNU General Public
011500* License; see the file COPYING for details.
011600*
011700*************************************************************************
011800*
011900 environment             division.
012000*===============================
012100*
012200 copy "envdiv.cob".
012300 input-output            section.
012400 file-control.
012500*
012600 data                    division.
012700*===============================
012800*
012900 file section.
013000*
013100 working-storage section.
013200*-----------------------
013300 77  Prog-Name           pic x(17) value "JPNORM (1.00.10)".
013400*
013500* ----------------------------------------------------------------
013600*  Scratch strip/collapse work area - reused for title, company
013700*  and location in turn (one field in play at a time).
013800* ----------------------------------------------------------------
013900 01  WS-Scratch.
014000     03  WS-Scratch-In       pic x(100).
014100     03  WS-Scratch-Out      pic x(100)   value spaces.
014200     03  WS-Scratch-In-Len   pic 9(3)     comp.
014300     03  WS-Scratch-Out-Len  pic 9(3)     comp.
014400*
014500*  WS-Scratch-Chars / WS-Scratch-Out-Chars let us address the
014600*  scratch text one character at a time - classic char-table
014700*  redefine, same trick as the name-search index in wspyemp.
014800*
014900 01  WS-Scratch-Chars redefines WS-Scratch-In.
015000     03  WS-In-Char          pic x        occurs 100.
015100 01  WS-Scratch-Out-Chars redefines WS-Scratch-Out.
015200     03  WS-Out-Char         pic x        occurs 100.
015300*
015400*  General purpose trailing-space scan.  Every paragraph that
015500*  needs the true length of a field moves it in here (short
015600*  fields pad out to spaces automatically on the move) and
015700*  performs zz300-Find-Trim-Len; the answer comes back in WS-K.
015800*
015900 01  WS-Len-Scan-Field       pic x(100).
016000*
016100 01  WS-Scan-Flags.
016200     03  WS-In-Tag-Sw        pic x        value "N".
016300         88  WS-In-Tag                        value "Y".
016400     03  WS-Last-Space-Sw    pic x        value "Y".
016500         88  WS-Last-Was-Space                value "Y".
016600     03  WS-I                pic 9(3)     comp.
016700     03  WS-J                pic 9(3)     comp.
016800     03  WS-K                pic 9(3)     comp.
016900*
017000*  Entity decode table - html entity (as it appears in the raw
017100*  feed) against its one-char replacement.  Same-length pairs
017200*  (6 chars both sides, padded with trailing spaces) so INSPECT
017300*  REPLACING can do the work and the later collapse pass mops
017400*  up the spaces left behind.
017500*
017600 01  WS-Entity-Table.
017700     03  filler  pic x(12) value "&amp; &     ".
017800     03  filler  pic x(12) value "&lt;  <     ".
017900     03  filler  pic x(12) value "&gt;  >     ".
018000     03  filler  pic x(12) value '&quot;"     '.
018100     03  filler  pic x(12) value "&#39; '     ".
018200 01  WS-Entity-Redef redefines WS-Entity-Table.
018300     03  WS-Entity-Entry     occurs 5.
018400         05  WS-Entity-From  pic x(6).
018500         05  WS-Entity-To    pic x(6).
018600 01  WS-Entity-Count         pic 9(2)    comp  value 5.
018700*
018800*  Title abbreviation table - word-for-word expansion, matched
018900*  whole-word case-insensitive against the upper-cased word.
019000*
019100 01  WS-Abbrev-Table.
019200     03  filler  pic x(20) value "SR.     Senior      ".
019300     03  filler  pic x(20) value "SR      Senior      ".
019400     03  filler  pic x(20) value "JR.     Junior      ".
019500     03  filler  pic x(20) value "JR      Junior      ".
019600     03  filler  pic x(20) value "ENG     Engineer    ".
019700     03  filler  pic x(20) value "DEV     Developer   ".
019800     03  filler  pic x(20) value "MGR     Manager     ".
019900     03  filler  pic x(20) value "ADMIN   Administrator".
020000     03  filler  pic x(20) value "OPS     Operations  ".
020100     03  filler  pic x(20) value "ARCH    Architect   ".
020200     03  filler  pic x(20) value "MKT     Marketing   ".
020300     03  filler  pic x(20) value "PROD    Product     ".
020400 01  WS-Abbrev-Redef redefines WS-Abbrev-Table.
020500     03  WS-Abbrev-Entry     occurs 12.
020600         05  WS-Abbrev-From  pic x(8).
020700         05  WS-Abbrev-To    pic x(12).
020800 01  WS-Abbrev-Count         pic 9(2)     comp  value 12.
020900*
021000*  Acronym table - rendered full upper-case when a word matches
021100*  (parens stripped for the compare, replaced after).
021200*
021300 01  WS-Acronym-Table.
021400     03  filler  pic x(10) value "API".
021500     03  filler  pic x(10) value "AWS".
021600     03  filler  pic x(10) value "GCP".
021700     03  filler  pic x(10) value "UI".
021800     03  filler  pic x(10) value "UX".
021900     03  filler  pic x(10) value "QA".
022000     03  filler  pic x(10) value "CI".
022100     03  filler  pic x(10) value "CD".
022200     03  filler  pic x(10) value "ML".
022300     03  filler  pic x(10) value "AI".
022400     03  filler  pic x(10) value "SRE".
022500     03  filler  pic x(10) value "CTO".
022600     03  filler  pic x(10) value "CEO".
022700     03  filler  pic x(10) value "VP".
022800     03  filler  pic x(10) value "HR".
022900     03  filler  pic x(10) value "IT".
023000     03  filler  pic x(10) value "SQL".
023100     03  filler  pic x(10) value "NOSQL".
023200     03  filler  pic x(10) value "SAAS".
023300     03  filler  pic x(10) value "B2B".
023400     03  filler  pic x(10) value "B2C".
023500     03  filler  pic x(10) value "SDK".
023600     03  filler  pic x(10) value "IOS".
023700     03  filler  pic x(10) value "DEVOPS".
023800     03  filler  pic x(10) value "DEVSECOPS".
023900 01  WS-Acronym-Redef redefines WS-Acronym-Table.
024000     03  WS-Acronym-Entry    pic x(10)   occurs 25.
024100 01  WS-Acronym-Count        pic 9(2)     comp  value 25.
024200*
024300*  Company legal-suffix table - one trailing suffix stripped,
024400*  case-insensitive, longest entries first so "Inc." beats "Inc".
024500*
024600 01  WS-Suffix-Table.
024700     03  filler  pic x(8)  value "GMBH".
024800     03  filler  pic x(8)  value "S.A.".
024900     03  filler  pic x(8)  value "B.V.".
025000     03  filler  pic x(8)  value "INC.".
025100     03  filler  pic x(8)  value "INC".
025200     03  filler  pic x(8)  value "LLC".
025300     03  filler  pic x(8)  value "LTD.".
025400     03  filler  pic x(8)  value "LTD".
025500     03  filler  pic x(8)  value "CORP.".
025600     03  filler  pic x(8)  value "CORP".
025700 01  WS-Suffix-Redef redefines WS-Suffix-Table.
025800     03  WS-Suffix-Entry     pic x(8)    occurs 10.
025900 01  WS-Suffix-Count         pic 9(2)     comp  value 10.
026000 01  WS-Suffix-Hit-Sw         pic x        value "N".
026100     88  WS-Suffix-Hit                        value "Y".
026200*
026300*  Remote-location phrase table (whole-string match, longest
026400*  phrase checked first).
026500*
026600 01  WS-Remote-Table.
026700     03  filler  pic x(20) value "REMOTE - WORLDWIDE  ".
026800     03  filler  pic x(20) value "WORK FROM HOME      ".
026900     03  filler  pic x(20) value "DISTRIBUTED         ".
027000     03  filler  pic x(20) value "WORLDWIDE           ".
027100     03  filler  pic x(20) value "ANYWHERE            ".
027200     03  filler  pic x(20) value "GLOBAL              ".
027300     03  filler  pic x(20) value "REMOTE              ".
027400     03  filler  pic x(20) value "WFH                 ".
027500 01  WS-Remote-Redef redefines WS-Remote-Table.
027600     03  WS-Remote-Entry     pic x(20)   occurs 8.
027700 01  WS-Remote-Count         pic 9(2)     comp  value 8.
027800*
027900*  Remote-with-qualifier work area - "Remote, Austin" / "Remote -
028000*  Austin" / "Remote / Austin" / "Remote | Austin" / "Remote
028100*  (Austin)" all collapse to "Remote (Austin)".
028200*
028300 01  WS-Remote-Sep-Work.
028400     03  WS-Remote-Sep-Sw    pic x        value "N".
028500         88  WS-Remote-Sep-Found             value "Y".
028600     03  WS-Remote-Sep-Pos   pic 9(3)     comp  value 0.
028700     03  WS-Remote-Sep-Char  pic x        value space.
028800     03  WS-Remote-Rem-Start pic 9(3)     comp  value 0.
028900     03  WS-Remote-Rem-End   pic 9(3)     comp  value 0.
029000     03  WS-Remote-Rem-Len   pic 9(3)     comp  value 0.
029100     03  WS-Remote-Sep-Out   pic x(90)    value spaces.
029200*
029300*  Word-split work tables - title is the widest field we split.
029400*
029500 01  WS-Word-Work.
029600     03  WS-Word-Count       pic 9(2)     comp  value 0.
029700     03  WS-Words            occurs 24    pic x(30).
029800     03  WS-Word-Upper       pic x(30).
029900     03  WS-Word-Core        pic x(30).
030000     03  WS-Word-Lparen      pic x        value space.
030100     03  WS-Word-Rparen      pic x        value space.
030200     03  WS-Word-Len         pic 9(2)     comp.
030300     03  WS-Core-Len         pic 9(2)     comp.
030400     03  WS-Built-Text       pic x(90)    value spaces.
030500     03  WS-Built-Len        pic 9(3)     comp  value 0.
030600     03  WS-Mixed-Found-Sw   pic x        value "N".
030700         88  WS-Mixed-Found                    value "Y".
030800     03  WS-Acr-Match-Sw     pic x        value "N".
030900         88  WS-Acr-Matched                    value "Y".
031000     03  WS-Abbr-Match-Sw    pic x        value "N".
031100         88  WS-Abbr-Matched                    value "Y".
031200     03  WS-Out-Word         pic x(30)    value spaces.
031300*
031400*  Salary scan work area.  WS-Sal-Min-Seen / WS-Sal-Max-Seen track
031500*  the running smallest/largest number found anywhere in the
031600*  string (not just the first two encountered), per the 05/08/26
031700*  correction below.
031800*
031900 01  WS-Salary-Work.
032000     03  WS-Sal-Text         pic x(30).
032100     03  WS-Sal-Chars redefines WS-Sal-Text.
032200         05  WS-Sal-Char     pic x        occurs 30.
032300     03  WS-Sal-Len          pic 9(2)     comp.
032400     03  WS-Sal-Numbers-Found pic 9(2)    comp  value 0.
032500     03  WS-Sal-Cur-Number   pic 9(9)     comp  value 0.
032600     03  WS-Sal-Min-Seen     pic 9(9)     comp  value 0.
032700     03  WS-Sal-Max-Seen     pic 9(9)     comp  value 0.
032800     03  WS-Sal-Have-Digit-Sw pic x       value "N".
032900         88  WS-Sal-Has-Digit                   value "Y".
033000     03  WS-Sal-Next-K-Sw    pic x        value "N".
033100         88  WS-Sal-Next-Is-K                   value "Y".
033200     03  WS-Sal-Cur-Code     pic x(3)     value spaces.
033300     03  WS-Sal-Digit-Num    pic 9(1).
033400     03  WS-Sal-Eur-Tally    pic 9(2)     comp  value 0.
033500     03  WS-Sal-Gbp-Tally    pic 9(2)     comp  value 0.
033600     03  WS-Sal-Euro-Tally   pic 9(2)     comp  value 0.
033700     03  WS-Sal-Pound-Tally  pic 9(2)     comp  value 0.
033800*
033900*  Tag dedupe work area - up to 40 incoming tags of 20 chars.
034000*
034100 01  WS-Tag-Work.
034200     03  WS-Tag-In-Count     pic 9(2)     comp  value 0.
034300     03  WS-Tag-In           occurs 40    pic x(20).
034400     03  WS-Tag-Out-Count    pic 9(2)     comp  value 0.
034500     03  WS-Tag-Out          occurs 40    pic x(20).
034600     03  WS-Tag-Built        pic x(100)   value spaces.
034700     03  WS-Tag-Built-Len    pic 9(3)     comp  value 0.
034800     03  WS-Tag-Work-1       pic x(20).
034900     03  WS-Tag-Work-2       pic x(20).
035000     03  WS-Tag-Dup-Sw       pic x        value "N".
035100         88  WS-Tag-Is-Dup                      value "Y".
035200*
035300 linkage section.
035400*==============
035500*
035600 01  Jpnrm-Ws.
035700     03  Jpnrm-In-Title        pic x(60).
035800     03  Jpnrm-In-Company      pic x(40).
035900     03  Jpnrm-In-Location     pic x(40).
036000     03  Jpnrm-In-Salary-Raw   pic x(30).
036100     03  Jpnrm-In-Salary-Min   pic 9(7)     comp-3.
036200     03  Jpnrm-In-Salary-Max   pic 9(7)     comp-3.
036300     03  Jpnrm-In-Tags         pic x(100).
036400     03  Jpnrm-Out-Title       pic x(60).
036500     03  Jpnrm-Out-Company     pic x(40).
036600     03  Jpnrm-Out-Location    pic x(40).
036700     03  Jpnrm-Out-Salary-Min  pic 9(7)     comp-3.
036800     03  Jpnrm-Out-Salary-Max  pic 9(7)     comp-3.
036900     03  Jpnrm-Out-Currency    pic x(3).
037000     03  Jpnrm-Out-Tags        pic x(100).
037100*
037200 procedure division using Jpnrm-Ws.
037300*=================================
037400*
037500 aa000-Main                  section.
037600*
037700     move     spaces    to Jpnrm-Out-Title
037800                           Jpnrm-Out-Company
037900                           Jpnrm-Out-Location
038000                           Jpnrm-Out-Currency
038100                           Jpnrm-Out-Tags.
038200     move     zero      to Jpnrm-Out-Salary-Min
038300                           Jpnrm-Out-Salary-Max.
038400*
038500     perform  aa020-Expand-Title.
038600     perform  aa030-Case-Title.
038700     perform  aa040-Clean-Company.
038800     perform  aa050-Clean-Location.
038900     perform  aa060-Parse-Salary.
039000     perform  aa070-Clean-Tags.
039100     goback.
039200*
039300 aa020-Expand-Title         section.
039400*
039500*    Strip markup/entities, split on spaces, then expand any word
039600*    that whole-word (case-insensitive) matches the abbreviation
039700*    table.  Result left in WS-Built-Text.
039800*
039900     move     Jpnrm-In-Title to WS-Scratch-In.
040000     perform  zz010-Strip-And-Collapse.
040100     move     WS-Scratch-Out to WS-Scratch-In.
040200     perform  zz020-Decode-Entities.
040300     move     WS-Scratch-Out to WS-Scratch-In.
040400     perform  zz010-Strip-And-Collapse.
040500     perform  zz030-Split-Words.
040600*
040700     move     spaces   to WS-Built-Text.
040800     move     zero     to WS-Built-Len.
040900     perform  zz200-Expand-One-Word
041000              varying WS-I from 1 by 1 until WS-I > WS-Word-Count.
041100*
041200 aa030-Case-Title            section.
041300*
041400*    Re-split the expanded title and apply the acronym-aware
041500*    case rule word by word:  a word already carrying an upper-
041600*    case letter past position 1 is left exactly as the source
041700*    had it; otherwise if its upper form is a known acronym it
041800*    is rendered full upper-case, else it is capitalised.
041900*
042000     move     spaces        to WS-Scratch-Out.
042100     move     WS-Built-Text to WS-Scratch-Out.
042200     perform  zz030-Split-Words.
042300     move     spaces   to WS-Built-Text.
042400     move     zero     to WS-Built-Len.
042500     perform  zz210-Case-And-Append-Word
042600              varying WS-I from 1 by 1 until WS-I > WS-Word-Count.
042700     move     WS-Built-Text to Jpnrm-Out-Title.
042800*
042900 aa040-Clean-Company         section.
043000*
043100*    Strip markup/entities, collapse, then drop one trailing
043200*    legal suffix (case insensitive, punctuation-tolerant).
043300*
043400     move     Jpnrm-In-Company to WS-Scratch-In.
043500     perform  zz010-Strip-And-Collapse.
043600     move     WS-Scratch-Out to WS-Scratch-In.
043700     perform  zz020-Decode-Entities.
043800     move     WS-Scratch-Out to WS-Scratch-In.
043900     perform  zz010-Strip-And-Collapse.
044000     perform  zz070-Strip-Company-Suffix.
044100     move     WS-Scratch-Out to Jpnrm-Out-Company.
044200*
044300 aa050-Clean-Location        section.
044400*
044500*    Strip/collapse, then test the whole cleaned string against
044600*    the remote-phrase table; a hit is rendered as "Remote".  A
044700*    miss there gets one more look for "Remote" carrying a city
044800*    or region after a comma, dash, slash, pipe or paren, which
044900*    is rendered as "Remote (qualifier)" - see zz235/zz236.  A
045000*    miss on both counts falls back to the cleaned string as is.
045100*
045200     move     Jpnrm-In-Location to WS-Scratch-In.
045300     perform  zz010-Strip-And-Collapse.
045400     move     WS-Scratch-Out to WS-Scratch-In.
045500     perform  zz080-To-Upper-Scratch-In.
045600     move      "N" to WS-Mixed-Found-Sw.
045700     perform  zz230-Test-Remote-Phrase
045800              varying WS-I from 1 by 1
045900              until WS-I > WS-Remote-Count or WS-Mixed-Found.
046000     if       WS-Mixed-Found
046100              move "Remote" to Jpnrm-Out-Location
046200     else
046300              perform  zz235-Test-Remote-Separator
046400              if       WS-Remote-Sep-Found
046500                       move WS-Remote-Sep-Out to Jpnrm-Out-Location
046600              else
046700                       move WS-Scratch-Out to Jpnrm-Out-Location
046800              end-if
046900     end-if.
047000*
047100 aa060-Parse-Salary          section.
047200*
047300*    A board that already hands us a pre-parsed min/max wins
047400*    outright - currency comes back USD and the free-text string
047500*    is never even scanned.  Otherwise scan the free-text salary
047600*    string left to right, picking up every whole number in it
047700*    (runs of digits, optionally with embedded commas or a
047800*    decimal point, and an immediately trailing K/k treated as
047900*    times-1000) and keeping a running smallest and largest as
048000*    each one is found - see zz090 below, corrected 05/08/26 so
048100*    a descending string like "$120K - $80K" still comes back
048200*    min 80000 / max 120000 and a three-or-more-number string
048300*    keeps its true spread instead of just the first two hits.
048400*    The currency mark - EUR/GBP or the Euro/Sterling sign - is
048500*    looked for anywhere in the string, not just at the front
048600*    (same 05/08/26 fix); the default is USD; a wholly blank
048700*    string leaves min/max/currency absent.
048800*
048900     if       Jpnrm-In-Salary-Min > 0 or Jpnrm-In-Salary-Max > 0
049000              move Jpnrm-In-Salary-Min to Jpnrm-Out-Salary-Min
049100              move Jpnrm-In-Salary-Max to Jpnrm-Out-Salary-Max
049200              move "USD"               to Jpnrm-Out-Currency
049300     else
049400              move     spaces    to WS-Sal-Text
049500              move     Jpnrm-In-Salary-Raw (1:30) to WS-Sal-Text
049600              perform  zz080-To-Upper-Sal-Text
049700              if       WS-Sal-Text = spaces
049800                       move 0      to Jpnrm-Out-Salary-Min
049900                                      Jpnrm-Out-Salary-Max
050000                       move spaces to Jpnrm-Out-Currency
050100              else
050200                       move     0 to WS-Sal-Eur-Tally
050300                                     WS-Sal-Gbp-Tally
050400                                     WS-Sal-Euro-Tally
050500                                     WS-Sal-Pound-Tally
050600                       inspect  WS-Sal-Text tallying
050700                                WS-Sal-Eur-Tally for all "EUR"
050800                       inspect  WS-Sal-Text tallying
050900                                WS-Sal-Gbp-Tally for all "GBP"
051000                       inspect  WS-Sal-Text tallying
051100                                WS-Sal-Euro-Tally for all "€"
051200                       inspect  WS-Sal-Text tallying
051300                                WS-Sal-Pound-Tally for all "£"
051400                       move     "USD" to WS-Sal-Cur-Code
051500                       if       WS-Sal-Eur-Tally > 0
051600                       or       WS-Sal-Euro-Tally > 0
051700                                move "EUR" to WS-Sal-Cur-Code
051800                       end-if
051900                       if       WS-Sal-Gbp-Tally > 0
052000                       or       WS-Sal-Pound-Tally > 0
052100                                move "GBP" to WS-Sal-Cur-Code
052200                       end-if
052300*
052400                       move     0         to WS-Sal-Numbers-Found
052500                                             WS-Sal-Min-Seen
052600                                             WS-Sal-Max-Seen
052700                                             WS-Sal-Cur-Number
052800                       move      "N" to WS-Sal-Have-Digit-Sw
052900                       perform  zz240-Scan-Sal-Char
053000                                varying WS-I from 1 by 1 until WS-I > 30
053100                       if       WS-Sal-Has-Digit
053200                                perform zz090-Store-Sal-Number
053300                       end-if
053400                       if       WS-Sal-Numbers-Found = 0
053500                                move 0 to Jpnrm-Out-Salary-Min
053600                                          Jpnrm-Out-Salary-Max
053700                       else
053800                                move WS-Sal-Min-Seen
053900                                     to Jpnrm-Out-Salary-Min
054000                                move WS-Sal-Max-Seen
054100                                     to Jpnrm-Out-Salary-Max
054200                       end-if
054300                       move     WS-Sal-Cur-Code to Jpnrm-Out-Currency
054400              end-if
054500     end-if.
054600*
054700 aa070-Clean-Tags            section.
054800*
054900*    Unstring the comma separated tag list, lower-case and trim
055000*    each tag, drop anything already seen, and rebuild a comma
055100*    separated list in Jpnrm-Out-Tags.  UNSTRING's receiver list
055200*    runs the full 40 entries WS-Tag-In is declared for (widened
055300*    06/08/26 - TAGS is a 100-byte field and ten short receivers
055400*    was silently dropping the tail of any listing carrying more
055500*    than ten tags, see change log).
055600*
055700     move     0         to WS-Tag-In-Count WS-Tag-Out-Count.
055800     move     spaces    to WS-Tag-In (1) WS-Tag-In (2) WS-Tag-In (3)
055900                           WS-Tag-In (4) WS-Tag-In (5) WS-Tag-In (6)
056000                           WS-Tag-In (7) WS-Tag-In (8) WS-Tag-In (9)
056100                           WS-Tag-In (10) WS-Tag-In (11) WS-Tag-In (12)
056200                           WS-Tag-In (13) WS-Tag-In (14) WS-Tag-In (15)
056300                           WS-Tag-In (16) WS-Tag-In (17) WS-Tag-In (18)
056400                           WS-Tag-In (19) WS-Tag-In (20) WS-Tag-In (21)
056500                           WS-Tag-In (22) WS-Tag-In (23) WS-Tag-In (24)
056600                           WS-Tag-In (25) WS-Tag-In (26) WS-Tag-In (27)
056700                           WS-Tag-In (28) WS-Tag-In (29) WS-Tag-In (30)
056800                           WS-Tag-In (31) WS-Tag-In (32) WS-Tag-In (33)
056900                           WS-Tag-In (34) WS-Tag-In (35) WS-Tag-In (36)
057000                           WS-Tag-In (37) WS-Tag-In (38) WS-Tag-In (39)
057100                           WS-Tag-In (40).
057200     unstring Jpnrm-In-Tags delimited by ","
057300              into WS-Tag-In (1) WS-Tag-In (2) WS-Tag-In (3)
057400                   WS-Tag-In (4) WS-Tag-In (5) WS-Tag-In (6)
057500                   WS-Tag-In (7) WS-Tag-In (8) WS-Tag-In (9)
057600                   WS-Tag-In (10) WS-Tag-In (11) WS-Tag-In (12)
057700                   WS-Tag-In (13) WS-Tag-In (14) WS-Tag-In (15)
057800                   WS-Tag-In (16) WS-Tag-In (17) WS-Tag-In (18)
057900                   WS-Tag-In (19) WS-Tag-In (20) WS-Tag-In (21)
058000                   WS-Tag-In (22) WS-Tag-In (23) WS-Tag-In (24)
058100                   WS-Tag-In (25) WS-Tag-In (26) WS-Tag-In (27)
058200                   WS-Tag-In (28) WS-Tag-In (29) WS-Tag-In (30)
058300                   WS-Tag-In (31) WS-Tag-In (32) WS-Tag-In (33)
058400                   WS-Tag-In (34) WS-Tag-In (35) WS-Tag-In (36)
058500                   WS-Tag-In (37) WS-Tag-In (38) WS-Tag-In (39)
058600                   WS-Tag-In (40)
058700              tallying WS-Tag-In-Count.
058800*
058900     move     spaces    to WS-Tag-Built.
059000     move     0         to WS-Tag-Built-Len.
059100     perform  zz250-Process-One-Tag
059200              varying WS-I from 1 by 1 until WS-I > WS-Tag-In-Count.
059300     move     WS-Tag-Built to Jpnrm-Out-Tags.
059400*
059500 zz010-Strip-And-Collapse    section.
059600*
059700*    One pass over WS-Scratch-In: drop anything between < and >
059800*    (inclusive), collapse runs of whitespace to a single space
059900*    and trim the leading space, leaving the result (right
060000*    padded with spaces) in WS-Scratch-Out.
060100*
060200     move     spaces   to WS-Scratch-Out.
060300     move      "N" to WS-In-Tag-Sw.
060400     move      "Y" to WS-Last-Space-Sw.
060500     move     0        to WS-J.
060600     perform  zz015-Scan-Strip-Char
060700              varying WS-I from 1 by 1 until WS-I > 100.
060800     if       WS-J > 0 and WS-Out-Char (WS-J) = space
060900              subtract 1 from WS-J
061000     end-if.
061100     move     WS-J     to WS-Scratch-Out-Len.
061200*
061300 zz015-Scan-Strip-Char       section.
061400*
061500*    Body of the zz010 scan, one input byte per call; WS-I is
061600*    the controlling subscript set by the enclosing PERFORM.
061700*
061800     if       WS-In-Tag
061900              if   WS-In-Char (WS-I) = ">"
062000                   move "N" to WS-In-Tag-Sw
062100              end-if
062200     else
062300              if   WS-In-Char (WS-I) = "<"
062400                   move "Y" to WS-In-Tag-Sw
062500              else
062600                   if  WS-In-Char (WS-I) = space
062700                       if  not WS-Last-Was-Space
062800                           add 1 to WS-J
062900                           move space to WS-Out-Char (WS-J)
063000                           move "Y" to WS-Last-Space-Sw
063100                       end-if
063200                   else
063300                       add 1 to WS-J
063400                       move WS-In-Char (WS-I) to WS-Out-Char (WS-J)
063500                       move "N" to WS-Last-Space-Sw
063600                   end-if
063700              end-if
063800     end-if.
063900*
064000 zz020-Decode-Entities       section.
064100*
064200*    Same-length placeholder substitution, six-byte windows,
064300*    over the full 100-byte scratch field.
064400*
064500     perform  zz025-Replace-One-Entity
064600              varying WS-I from 1 by 1 until WS-I > WS-Entity-Count.
064700     move     WS-Scratch-In to WS-Scratch-Out.
064800*
064900 zz025-Replace-One-Entity    section.
065000*
065100     inspect  WS-Scratch-In replacing all WS-Entity-From (WS-I)
065200              by WS-Entity-To (WS-I).
065300*
065400 zz030-Split-Words           section.
065500*
065600*    Unstring WS-Scratch-Out on spaces into WS-Words, up to 24.
065700*    UNSTRING's TALLYING phrase counts only the fields that
065800*    actually received a word, so WS-Word-Count comes back
065900*    exact and no trailing-blank clean-up pass is needed.
066000*
066100     move     spaces to WS-Words (1) WS-Words (2) WS-Words (3)
066200                        WS-Words (4) WS-Words (5) WS-Words (6)
066300                        WS-Words (7) WS-Words (8) WS-Words (9)
066400                        WS-Words (10) WS-Words (11) WS-Words (12)
066500                        WS-Words (13) WS-Words (14) WS-Words (15)
066600                        WS-Words (16) WS-Words (17) WS-Words (18)
066700                        WS-Words (19) WS-Words (20) WS-Words (21)
066800                        WS-Words (22) WS-Words (23) WS-Words (24).
066900     move     0      to WS-Word-Count.
067000     unstring WS-Scratch-Out delimited by all space
067100              into WS-Words (1) WS-Words (2) WS-Words (3)
067200                   WS-Words (4) WS-Words (5) WS-Words (6)
067300                   WS-Words (7) WS-Words (8) WS-Words (9)
067400                   WS-Words (10) WS-Words (11) WS-Words (12)
067500                   WS-Words (13) WS-Words (14) WS-Words (15)
067600                   WS-Words (16) WS-Words (17) WS-Words (18)
067700                   WS-Words (19) WS-Words (20) WS-Words (21)
067800                   WS-Words (22) WS-Words (23) WS-Words (24)
067900              tallying WS-Word-Count.
068000*
068100 zz040-To-Upper-Inplace      section.
068200*
068300     inspect  WS-Word-Upper converting
068400              "abcdefghijklmnopqrstuvwxyz" to
068500              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
068600*
068700 zz050-Append-Word-To-Built  section.
068800*
068900*    Appends WS-Out-Word to WS-Built-Text with a single
069000*    separating space, tracking WS-Built-Len by hand (no
069100*    FUNCTION LENGTH / TRIM available in this shop's subset).
069200*
069300     move     WS-Out-Word to WS-Len-Scan-Field.
069400     perform  zz300-Find-Trim-Len.
069500     if       WS-Built-Len > 0
069600              add 1 to WS-Built-Len
069700              move space to WS-Built-Text (WS-Built-Len:1)
069800     end-if.
069900     if       WS-K > 0
070000              move WS-Out-Word (1:WS-K)
070100                   to WS-Built-Text (WS-Built-Len + 1:WS-K)
070200              add  WS-K to WS-Built-Len
070300     end-if.
070400*
070500 zz060-Case-One-Word         section.
070600*
070700*    Acronym-aware casing for the word at WS-Words (WS-I).
070800*    Strip a leading "(" and/or trailing ")" off for the
070900*    compare, and add them back unchanged around the result.
071000*
071100     move     spaces  to WS-Word-Core.
071200     move     space   to WS-Word-Lparen WS-Word-Rparen.
071300     move     WS-Words (WS-I) to WS-Word-Core.
071400     if       WS-Word-Core (1:1) = "("
071500              move "(" to WS-Word-Lparen
071600              move WS-Word-Core (2:29) to WS-Word-Core
071700     end-if.
071800     move     WS-Word-Core to WS-Len-Scan-Field.
071900     perform  zz300-Find-Trim-Len.
072000     if       WS-K > 0 and WS-Word-Core (WS-K:1) = ")"
072100              move ")" to WS-Word-Rparen
072200              move space to WS-Word-Core (WS-K:1)
072300     end-if.
072400*
072500*    Does the core word carry an upper-case letter past the
072600*    first character?  If so it is a deliberately mixed-case
072700*    word (eg "McCarthy", "DevOps") and is left exactly as is.
072800*
072900     move      "N" to WS-Mixed-Found-Sw.
073000     perform  zz065-Scan-Mixed-Char
073100              varying WS-K from 2 by 1 until WS-K > 30.
073200*
073300     if       WS-Mixed-Found
073400              move WS-Word-Core to WS-Out-Word
073500     else
073600              move WS-Word-Core to WS-Word-Upper
073700              perform zz040-To-Upper-Inplace
073800              move     "N" to WS-Acr-Match-Sw
073900              perform zz068-Test-Acronym
074000                      varying WS-J from 1 by 1
074100                      until WS-J > WS-Acronym-Count or WS-Acr-Matched
074200              if      WS-Acr-Matched
074300                      move WS-Word-Upper to WS-Out-Word
074400              else
074500                      move WS-Word-Core to WS-Out-Word
074600                      move WS-Word-Upper (1:1) to WS-Out-Word (1:1)
074700              end-if
074800     end-if.
074900*
075000     move     spaces to WS-Word-Upper.
075100     string   WS-Word-Lparen delimited by size
075200              WS-Out-Word delimited by space
075300              WS-Word-Rparen delimited by size
075400              into WS-Word-Upper.
075500     move     WS-Word-Upper to WS-Out-Word.
075600*
075700 zz065-Scan-Mixed-Char       section.
075800*
075900     if       WS-Word-Core (WS-K:1) is alphabetic
076000     and      WS-Word-Core (WS-K:1) is JP-UPPER-CLASS
076100              move "Y" to WS-Mixed-Found-Sw
076200     end-if.
076300*
076400 zz068-Test-Acronym          section.
076500*
076600     if       WS-Word-Upper (1:10) = WS-Acronym-Entry (WS-J)
076700              move "Y" to WS-Acr-Match-Sw
076800     end-if.
076900*
077000 zz070-Strip-Company-Suffix  section.
077100*
077200*    WS-Scratch-Out holds the cleaned company name; test its
077300*    trailing bytes, longest suffix first, case-insensitive, and
077400*    stop the moment one matches - the spec calls for dropping
077500*    ONE trailing suffix, and with the table carrying both "Inc"
077600*    and "Corp" a name like "Foo Corp Inc" would otherwise lose
077700*    both in the same pass, corrected 06/08/26 (see change log).
077800*
077900     move      "N" to WS-Suffix-Hit-Sw.
078000     perform  zz120-Test-Suffix
078100              varying WS-I from 1 by 1
078200              until WS-I > WS-Suffix-Count or WS-Suffix-Hit.
078300*
078400 zz080-To-Upper-Scratch-In   section.
078500*
078600     inspect  WS-Scratch-In converting
078700              "abcdefghijklmnopqrstuvwxyz" to
078800              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
078900*
079000 zz080-To-Upper-Sal-Text     section.
079100*
079200     inspect  WS-Sal-Text converting
079300              "abcdefghijklmnopqrstuvwxyz" to
079400              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
079500*
079600 zz090-Store-Sal-Number      section.
079700*
079800*    Corrected 05/08/26 - every number the scan finds updates the
079900*    running smallest/largest instead of only the first two
080000*    positionally; fixes backwards min/max on descending ranges
080100*    and dropped numbers on 3-or-more-number strings.
080200*
080300     if       WS-Sal-Numbers-Found = 0
080400              move WS-Sal-Cur-Number to WS-Sal-Min-Seen
080500              move WS-Sal-Cur-Number to WS-Sal-Max-Seen
080600     else
080700              if   WS-Sal-Cur-Number < WS-Sal-Min-Seen
080800                   move WS-Sal-Cur-Number to WS-Sal-Min-Seen
080900              end-if
081000              if   WS-Sal-Cur-Number > WS-Sal-Max-Seen
081100                   move WS-Sal-Cur-Number to WS-Sal-Max-Seen
081200              end-if
081300     end-if.
081400     add      1 to WS-Sal-Numbers-Found.
081500*
081600 zz100-To-Lower-Tag          section.
081700*
081800     inspect  WS-Tag-Work-1 converting
081900              "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to
082000              "abcdefghijklmnopqrstuvwxyz".
082100*
082200 zz110-Append-Tag-To-Built   section.
082300*
082400     move     WS-Tag-Work-1 to WS-Len-Scan-Field.
082500     perform  zz300-Find-Trim-Len.
082600     if       WS-Tag-Built-Len > 0
082700              add 1 to WS-Tag-Built-Len
082800              move "," to WS-Tag-Built (WS-Tag-Built-Len:1)
082900     end-if.
083000     if       WS-K > 0
083100              move WS-Tag-Work-1 (1:WS-K)
083200                   to WS-Tag-Built (WS-Tag-Built-Len + 1:WS-K)
083300              add  WS-K to WS-Tag-Built-Len
083400     end-if.
083500*
083600 zz120-Test-Suffix           section.
083700*
083800*    Called once per suffix entry from zz070; WS-I selects the
083900*    table row.  Finds the true length of WS-Scratch-Out then
084000*    compares its tail against the (space padded) suffix entry.
084100*
084200     move     WS-Scratch-Out to WS-Len-Scan-Field.
084300     perform  zz300-Find-Trim-Len.
084400     move     WS-K         to WS-Core-Len.
084500     move     WS-Scratch-Out to WS-Word-Upper.
084600     inspect  WS-Word-Upper converting
084700              "abcdefghijklmnopqrstuvwxyz" to
084800              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
084900     move     WS-Suffix-Entry (WS-I) to WS-Len-Scan-Field.
085000     perform  zz300-Find-Trim-Len.
085100     move     WS-K         to WS-Word-Len.
085200     if       WS-Word-Len > 0 and WS-Core-Len > WS-Word-Len
085300              if   WS-Word-Upper (WS-Core-Len - WS-Word-Len + 1:WS-Word-Len)
085400                   = WS-Suffix-Entry (WS-I) (1:WS-Word-Len)
085500                   compute WS-Core-Len = WS-Core-Len - WS-Word-Len
085600                   move    WS-Scratch-Out to WS-Len-Scan-Field
085700                   move    spaces to WS-Len-Scan-Field (WS-Core-Len + 1:
085800                                      100 - WS-Core-Len)
085900                   perform zz300-Find-Trim-Len
086000                   move    spaces to WS-Scratch-Out
086100                   if      WS-K > 0
086200                           move WS-Len-Scan-Field (1:WS-K)
086300                                to WS-Scratch-Out (1:WS-K)
086400                   end-if
086500                   move    "Y" to WS-Suffix-Hit-Sw
086600              end-if
086700     end-if.
086800*
086900 zz200-Expand-One-Word       section.
087000*
087100*    Body of the aa020 word loop; WS-I is the controlling
087200*    subscript set by the enclosing PERFORM.
087300*
087400     move     WS-Words (WS-I) to WS-Word-Upper.
087500     perform  zz040-To-Upper-Inplace.
087600     move      "N" to WS-Abbr-Match-Sw.
087700     perform  zz205-Try-Abbrev-Entry
087800              varying WS-J from 1 by 1
087900              until WS-J > WS-Abbrev-Count or WS-Abbr-Matched.
088000     if       not WS-Abbr-Matched
088100              move WS-Words (WS-I) to WS-Out-Word
088200     end-if.
088300     perform  zz050-Append-Word-To-Built.
088400*
088500 zz205-Try-Abbrev-Entry      section.
088600*
088700     if       WS-Word-Upper (1:8) = WS-Abbrev-From (WS-J)
088800              move WS-Abbrev-To (WS-J) to WS-Out-Word
088900              move  "Y" to WS-Abbr-Match-Sw
089000     end-if.
089100*
089200 zz210-Case-And-Append-Word  section.
089300*
089400     perform  zz060-Case-One-Word.
089500     perform  zz050-Append-Word-To-Built.
089600*
089700 zz230-Test-Remote-Phrase    section.
089800*
089900     if       WS-Scratch-In (1:20) = WS-Remote-Entry (WS-I)
090000              move  "Y" to WS-Mixed-Found-Sw
090100     end-if.
090200*
090300 zz235-Test-Remote-Separator section.
090400*
090500*    Looks for REMOTE at the front of the upper-cased scratch
090600*    copy, followed immediately (an optional single blank
090700*    allowed) by one of the five separators the boards use in
090800*    front of a city/region qualifier.  WS-Scratch-In is only
090900*    used to locate the keyword and the separator; the
091000*    qualifier text itself is lifted from WS-Scratch-Out so the
091100*    place name keeps its original case.
091200*
091300     move     "N" to WS-Remote-Sep-Sw.
091400     move     WS-Scratch-In to WS-Len-Scan-Field.
091500     perform  zz300-Find-Trim-Len.
091600     if       WS-K > 6 and WS-Scratch-In (1:6) = "REMOTE"
091700              if     WS-Scratch-In (7:1) = space
091800                     move 8 to WS-Remote-Sep-Pos
091900              else
092000                     move 7 to WS-Remote-Sep-Pos
092100              end-if
092200              if     WS-Remote-Sep-Pos <= WS-K
092300                     move WS-Scratch-In (WS-Remote-Sep-Pos:1)
092400                          to WS-Remote-Sep-Char
092500                     if   WS-Remote-Sep-Char = ","
092600                     or   WS-Remote-Sep-Char = "-"
092700                     or   WS-Remote-Sep-Char = "/"
092800                     or   WS-Remote-Sep-Char = "|"
092900                     or   WS-Remote-Sep-Char = "("
093000                          perform zz236-Build-Remote-Separator
093100                     end-if
093200              end-if
093300     end-if.
093400*
093500 zz236-Build-Remote-Separator section.
093600*
093700*    WS-Remote-Sep-Pos sits on the separator byte itself; the
093800*    qualifier runs from the next non-blank byte through the
093900*    end of the trimmed string, less a trailing close-paren
094000*    when the separator matched was the open-paren form.
094100*
094200     compute  WS-Remote-Rem-Start = WS-Remote-Sep-Pos + 1.
094300     if       WS-Remote-Rem-Start <= WS-K
094400     and      WS-Scratch-In (WS-Remote-Rem-Start:1) = space
094500              compute WS-Remote-Rem-Start = WS-Remote-Rem-Start + 1
094600     end-if.
094700     move     WS-K to WS-Remote-Rem-End.
094800     if       WS-Remote-Sep-Char = "("
094900     and      WS-Scratch-In (WS-K:1) = ")"
095000              compute WS-Remote-Rem-End = WS-K - 1
095100     end-if.
095200     if       WS-Remote-Rem-End >= WS-Remote-Rem-Start
095300              compute WS-Remote-Rem-Len =
095400                      WS-Remote-Rem-End - WS-Remote-Rem-Start + 1
095500              move    spaces to WS-Remote-Sep-Out
095600              string  "Remote (" delimited by size
095700                      WS-Scratch-Out (WS-Remote-Rem-Start:WS-Remote-Rem-Len)
095800                         delimited by size
095900                      ")" delimited by size
096000                      into WS-Remote-Sep-Out
096100              move    "Y" to WS-Remote-Sep-Sw
096200     end-if.
096300*
096400 zz240-Scan-Sal-Char         section.
096500*
096600*    Body of the aa060 character scan; WS-I is the controlling
096700*    subscript set by the enclosing PERFORM.
096800*
096900     if       WS-Sal-Char (WS-I) is JP-DIGIT-CLASS
097000              move    WS-Sal-Char (WS-I) to WS-Sal-Digit-Num
097100              compute WS-Sal-Cur-Number =
097200                      (WS-Sal-Cur-Number * 10) + WS-Sal-Digit-Num
097300              move     "Y" to WS-Sal-Have-Digit-Sw
097400     else
097500              if      WS-Sal-Char (WS-I) = ","
097600              or      WS-Sal-Char (WS-I) = "."
097700                      continue
097800              else
097900                      if      WS-Sal-Has-Digit
098000                              if    WS-Sal-Char (WS-I) = "K"
098100                                    compute WS-Sal-Cur-Number =
098200                                            WS-Sal-Cur-Number * 1000
098300                              end-if
098400                              perform zz090-Store-Sal-Number
098500                      end-if
098600                      move    0 to WS-Sal-Cur-Number
098700                      move     "N" to WS-Sal-Have-Digit-Sw
098800              end-if
098900     end-if.
099000*
099100 zz250-Process-One-Tag       section.
099200*
099300*    Body of the aa070 tag loop; WS-I is the controlling
099400*    subscript set by the enclosing PERFORM.
099500*
099600     move     spaces to WS-Scratch-In.
099700     move     WS-Tag-In (WS-I) to WS-Scratch-In (1:20).
099800     perform  zz010-Strip-And-Collapse.
099900     move     spaces to WS-Tag-Work-1.
100000     move     WS-Scratch-Out (1:20) to WS-Tag-Work-1.
100100     perform  zz100-To-Lower-Tag.
100200     if       WS-Tag-Work-1 not = spaces
100300              move    "N" to WS-Tag-Dup-Sw
100400              perform zz255-Check-Tag-Dup
100500                      varying WS-J from 1 by 1
100600                      until WS-J > WS-Tag-Out-Count or WS-Tag-Is-Dup
100700              if     not WS-Tag-Is-Dup
100800                     add  1 to WS-Tag-Out-Count
100900                     move WS-Tag-Work-1
101000                          to WS-Tag-Out (WS-Tag-Out-Count)
101100                     perform zz110-Append-Tag-To-Built
101200              end-if
101300     end-if.
101400*
101500 zz255-Check-Tag-Dup         section.
101600*
101700     if       WS-Tag-Out (WS-J) = WS-Tag-Work-1
101800              move "Y" to WS-Tag-Dup-Sw
101900     end-if.
102000*
102100 zz300-Find-Trim-Len         section.
102200*
102300*    Generic trailing-space scan - caller moves the field of
102400*    interest into WS-Len-Scan-Field (short fields pad to
102500*    spaces automatically on the move) and calls this; the
102600*    trimmed length comes back in WS-K.
102700*
102800     perform  zz305-Scan-Back-Step
102900              varying WS-K from 100 by -1
103000              until WS-K = 0 or WS-Len-Scan-Field (WS-K:1) not = space.
103100*
103200 zz305-Scan-Back-Step        section.
103300*
103400     continue.
103500*
103600 zz999-Exit                  section.
103700     exit program.
