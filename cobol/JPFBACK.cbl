000100*****************************************************************
000200*                                                                *
000300*                    Scrape  Run  Fallback  Builder              *
000400*      Builds the SCRAPE-RUN record for a source whose run       *
000500*           was rejected for poor quality this cycle            *
000600*                                                                *
000700*****************************************************************
000800*
000900 identification          division.
001000*===============================
001100*
001200*
001300      program-id.         JPFBACK.
001400*
001500*    Author.             J W Carrow, For Applewood Computers.
001600*
001700*    Installation.       Applewood Computers - JobPulse Project.
001800*
001900*    Date-Written.       24/10/1985.
002000*
002100*    Date-Compiled.
002200*
002300*    Security.           Copyright (C) 1985-2026 & later, Applewood
002400*                        Computers.  Distributed under the GNU
002500*                        General Public License.  See the file
002600*                        COPYING for details.
002700*
002800*    Remarks.            Called from JP000 aa075 the moment a
002900*                        source's mean run score comes back below
003000*                        the reject threshold.  The master file is
003100*                        left exactly as it was read (the last
003200*                        good listings for the source stay active)
003300*                        - this program only builds the FALLBACK
003400*                        control record that gets written to
003500*                        SCRAPE-RUNS in place of a normal
003600*                        COMPLETED one.
003700*
003800*    Version.            See Prog-Name In Ws.
003900*
004000*    Called Modules.     None.
004100*
004200*    Files used :        None - works entirely on the Linkage record.
004300*
004400* Changes:
004500* 24/10/85 jwc - 1.00.00 Created.                                 JP-1044
004600* 1998-09-06 rbh- 1.00.01 Year 2000 field sweep - Jpfb-Run-Time     JP-1098
004700*                        is the full 19-char ISO timestamp already
004800*                        carried in by JP000, no 2-digit year
004900*                        field here, no change required, logged
005000*                        per SY-Y2K-01 memo.
005100* 02/12/25  smt- 1.00.02 SPECIAL-NAMES pulled out to the shared     JP-1180
005200*                        envdiv.cob copybook, same as JP000 and
005300*                        JPINSRPT already carry.
005400*
005500*************************************************************************
005600*
005700* This program is part of the JobPulse listing-quality batch suite,
005800* Copyright (c) Applewood Computers 1985-2026 and later, and is free
005900* software distributed under the terms of the GNU General Public
006000* License; see the file COPYING for details.
006100*
006200*************************************************************************
006300*
006400 environment             division.
006500*===============================
006600*
006700 copy "envdiv.cob".
006800 input-output            section.
006900 file-control.
007000*
007100 data                    division.
007200*===============================
007300*
007400 file section.
007500*
007600 working-storage section.
007700*-----------------------
007800 77  Prog-Name           pic x(18) value "JPFBACK (1.00.02)".
007900*
008000 linkage section.
008100*==============
008200*
008300 01  Jpfb-Ws.
008400     03  Jpfb-Source             pic x(15).
008500     03  Jpfb-Run-Time           pic x(19).
008600     03  Jpfb-Out-Source         pic x(15).
008700     03  Jpfb-Out-Started-At     pic x(19).
008800     03  Jpfb-Out-Completed-At   pic x(19).
008900     03  Jpfb-Out-Status         pic x(10).
009000     03  Jpfb-Out-Status-Halves redefines Jpfb-Out-Status.
009100         05  Jpfb-Out-Status-Code pic x(5).
009200         05  Jpfb-Out-Status-Rest pic x(5).
009300     03  Jpfb-Out-Quality-Score  pic 9(3)v9.
009400     03  Jpfb-Out-Quality-Score-Redef redefines Jpfb-Out-Quality-Score
009500                                  pic 9(4).
009600     03  Jpfb-Out-Total-Count    pic 9(5).
009700     03  Jpfb-Out-Total-Count-Redef redefines Jpfb-Out-Total-Count
009800                                  pic x(5).
009900     03  Jpfb-Out-Added-Count    pic 9(5).
010000     03  Jpfb-Out-Removed-Count  pic 9(5).
010100     03  Jpfb-Out-Retained-Count pic 9(5).
010200     03  filler                  pic x(5).
010300*
010400 procedure division using Jpfb-Ws.
010500*================================
010600*
010700 aa000-Main                  section.
010800*
010900     perform  ee010-Build-Fallback-Run.
011000     goback.
011100*
011200 ee010-Build-Fallback-Run    section.
011300*
011400*    A fallback run carries the source, a score of zero, no
011500*    change activity (the master file was never touched), and
011600*    STARTED-AT / COMPLETED-AT both set to the moment JP000
011700*    discovered the run had to be rejected.
011800*
011900     move     Jpfb-Source    to Jpfb-Out-Source.
012000     move     Jpfb-Run-Time  to Jpfb-Out-Started-At.
012100     move     Jpfb-Run-Time  to Jpfb-Out-Completed-At.
012200     move     "FALLBACK"     to Jpfb-Out-Status.
012300     move     0              to Jpfb-Out-Quality-Score.
012400     move     0              to Jpfb-Out-Total-Count.
012500     move     0              to Jpfb-Out-Added-Count.
012600     move     0              to Jpfb-Out-Removed-Count.
012700     move     0              to Jpfb-Out-Retained-Count.
012800*
012900 zz999-Exit                  section.
013000     exit program.
