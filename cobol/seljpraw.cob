000100*  Select For Raw Listing File.
000200* 22/10/25 jwc - Created.                                         JP-0904 
000300     select   Raw-Listing-File  assign      "RAWLIST"
000400                                 organization sequential
000500                                 status       Jpr-File-Status.
000600*
