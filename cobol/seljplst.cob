000100*  Select For Listing Master File.
000200* 22/10/25 jwc - Created.                                         JP-0906 
000300     select   Listing-Master-File  assign      "LSTMAST"
000400                                    organization sequential
000500                                    status       Lsm-File-Status.
000600*
