000100*****************************************************************
000200*                                                                *
000300*                   Listing  Stability  Tracker                 *
000400*       Protects the master file from a single bad/partial      *
000500*          scrape by requiring 3 consecutive misses             *
000600*                before a listing is deactivated                *
000700*                                                                *
000800*****************************************************************
000900*
001000 identification          division.
001100*===============================
001200*
001300*
001400      program-id.         JPSTAB.
001500*
001600*    Author.             J W Carrow, For Applewood Computers.
001700*
001800*    Installation.       Applewood Computers - JobPulse Project.
001900*
002000*    Date-Written.       23/10/1985.
002100*
002200*    Date-Compiled.
002300*
002400*    Security.           Copyright (C) 1985-2026 & later, Applewood
002500*                        Computers.  Distributed under the GNU
002600*                        General Public License.  See the file
002700*                        COPYING for details.
002800*
002900*    Remarks.            Called once per active master record of
003000*                        the source by JP000 aa090, after the
003100*                        change detector has run.  Given whether
003200*                        the record's external id showed up in
003300*                        this run's current-id table, brings the
003400*                        record's CONSECUTIVE-MISSES and IS-ACTIVE
003500*                        fields up to date one record at a time -
003600*                        JP000 does the master-table scan, this
003700*                        program only carries the miss-counting
003800*                        rule itself.
003900*
004000*    Version.            See Prog-Name In Ws.
004100*
004200*    Called Modules.     None.
004300*
004400*    Files used :        None - works entirely on the Linkage record.
004500*
004600* Changes:
004700* 23/10/85 jwc - 1.00.00 Created.                                 JP-1032
004800* 11/11/85 jwc - 1.00.01 Confirmed-removal threshold was a          JP-1040
004900*                        77-level literal, pulled out to the
005000*                        88-level on Ws-Miss-Threshold below so
005100*                        the next tuning request is a one-line
005200*                        VALUE change, not a recompile hunt.
005300* 1998-09-05 rbh- 1.00.02 Year 2000 field sweep - no 2-digit        JP-1098
005400*                        years anywhere in this module, no change
005500*                        required, logged per SY-Y2K-01 memo.
005600* 02/12/25  smt- 1.00.03 SPECIAL-NAMES pulled out to the shared     JP-1180
005700*                        envdiv.cob copybook, same as JP000 and
005800*                        JPINSRPT already carry.
005900*
006000*************************************************************************
006100*
006200* This program is part of the JobPulse listing-quality batch suite,
006300* Copyright (c) Applewood Computers 1985-2026 and later, and is free
006400* software distributed under the terms of the GNU General Public
006500* License; see the file COPYING for details.
006600*
006700*************************************************************************
006800*
006900 environment             division.
007000*===============================
007100*
007200 copy "envdiv.cob".
007300 input-output            section.
007400 file-control.
007500*
007600 data                    division.
007700*===============================
007800*
007900 file section.
008000*
008100 working-storage section.
008200*-----------------------
008300 77  Prog-Name           pic x(17) value "JPSTAB (1.00.03)".
008400*
008500 01  WS-Tunables.
008600     03  Ws-Miss-Threshold   pic 9(2)     comp  value 3.
008700     03  filler              pic x(2).
008800*
008900 linkage section.
009000*==============
009100*
009200 01  Jpstb-Ws.
009300     03  Jpstb-Was-Seen-This-Run   pic x(1).
009400         88  Jpstb-Seen-This-Run                  value "Y".
009500     03  Jpstb-Consecutive-Misses  pic 9(2).
009600     03  Jpstb-Miss-Count-Redef redefines Jpstb-Consecutive-Misses
009700                                  pic x(2).
009800     03  Jpstb-Is-Active           pic x(1).
009900         88  Jpstb-Active-Yes                      value "Y".
010000         88  Jpstb-Active-No                       value "N".
010100     03  Jpstb-Confirmed-Removal-Sw pic x(1).
010200         88  Jpstb-Confirmed-Removal               value "Y".
010300     03  filler                    pic x(5).
010400*
010500*    The two views below give a trace dump a flat look at the
010600*    whole flag block when a stuck run needs DISPLAY-ing whole,
010700*    the way the old payroll exception dumps did it.
010800*
010900 01  Jpstb-Ws-Redef redefines Jpstb-Ws.
011000     03  Jpstb-All-Flags           pic x(10).
011100 01  Jpstb-Ws-Halves redefines Jpstb-Ws.
011200     03  Jpstb-Half-1              pic x(5).
011300     03  Jpstb-Half-2              pic x(5).
011400*
011500 procedure division using Jpstb-Ws.
011600*=================================
011700*
011800 aa000-Main                  section.
011900*
012000     move     "N" to Jpstb-Confirmed-Removal-Sw.
012100     perform  dd010-Update-Stability.
012200     goback.
012300*
012400 dd010-Update-Stability      section.
012500*
012600*    Seen this run - the miss streak resets and the record is
012700*    (re)confirmed active.  Not seen - the streak grows by one;
012800*    reaching the threshold confirms the removal, anything less
012900*    leaves the record active but carrying the new miss count
013000*    (a tentative removal, per the resilience memo).
013100*
013200     if       Jpstb-Seen-This-Run
013300              move 0   to Jpstb-Consecutive-Misses
013400              set  Jpstb-Active-Yes to true
013500     else
013600              add  1   to Jpstb-Consecutive-Misses
013700              if   Jpstb-Consecutive-Misses >= Ws-Miss-Threshold
013800                   set Jpstb-Active-No to true
013900                   move "Y" to Jpstb-Confirmed-Removal-Sw
014000              else
014100                   set Jpstb-Active-Yes to true
014200              end-if
014300     end-if.
014400*
014500 zz999-Exit                  section.
014600     exit program.
