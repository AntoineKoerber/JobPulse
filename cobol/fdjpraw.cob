000100*  Fd For Raw Listing File.
000200* 22/10/25 jwc - Created.                                         JP-0905 
000300 fd  Raw-Listing-File.
000400 copy "wsjpraw.cob".
000500*
