000100********************************************
000200*                                          *
000300*  Record Definition For Listing Master    *
000400*           File                           *
000500*     Logical key = Lsm-Source +           *
000600*                    Lsm-External-Id       *
000700*     Rewritten whole each run - read      *
000800*     into Jp000's working table, upsert,  *
000900*     write back (see JP000 aa120).        *
001000********************************************
001100*  File size 427 bytes (350 data + 77 filler).
001200*
001300* THESE FIELD DEFINITIONS MAY NEED CHANGING
001400*
001500* 22/10/25 jwc - Created.                                         JP-0902 
001600* 05/11/25 jwc - Added Lsm-Consecutive-Misses & Lsm-Is-Active     JP-0921 
001700*                for the stability tracker, was going to overload
001800*                Lsm-Last-Seen but that loses the actual date.
001900* 27/11/25 jwc - Quality-Score widened 99 to 9(3), a 100 score    JP-0951 
002000*                listing was truncating to 00.
002100* 07/08/26 jwc - Lsm-Salary-Min/Max repacked 9(7) display to      JP-1205 
002200*                9(7) comp-3, same as every other money field in
002300*                the shop's copybooks - these two were left as
002400*                zoned digits when the record was first laid out
002500*                and the quality audit caught it.  Six bytes saved
002600*                folded back into the trailing filler.
002700*
002800 01  LSM-Listing-Master-Record.
002900     03  Lsm-External-Id           pic x(20).
003000     03  Lsm-Source                pic x(15).
003100     03  Lsm-Title                 pic x(60).
003200     03  Lsm-Company               pic x(40).
003300     03  Lsm-Location              pic x(40).
003400     03  Lsm-Salary-Min            pic 9(7)     comp-3.
003500     03  Lsm-Salary-Max            pic 9(7)     comp-3.
003600     03  Lsm-Currency              pic x(3).
003700     03  Lsm-Tags                  pic x(100).
003800     03  Lsm-Url-Present           pic x.
003900         88  Lsm-Url-Is-Present        value "Y".
004000         88  Lsm-Url-Is-Absent         value "N".
004100     03  Lsm-Posted-At             pic x(19).
004200     03  Lsm-First-Seen            pic x(19).
004300     03  Lsm-Last-Seen             pic x(19).
004400     03  Lsm-First-Last-Seen redefines Lsm-Last-Seen.
004500         05  Lsm-Last-Seen-Date    pic x(10).
004600         05  filler                pic x(9).
004700     03  Lsm-Is-Active             pic x.
004800         88  Lsm-Is-Active-Yes         value "Y".
004900         88  Lsm-Is-Active-No          value "N".
005000     03  Lsm-Consecutive-Misses    pic 9(2).
005100     03  Lsm-Quality-Score         pic 9(3).
005200     03  filler                    pic x(77).
005300*
