000100*  Fd For Listing Master File.
000200* 22/10/25 jwc - Created.                                         JP-0907 
000300 fd  Listing-Master-File.
000400 copy "wsjplst.cob".
000500*
