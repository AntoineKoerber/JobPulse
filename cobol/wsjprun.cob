000100********************************************
000200*                                          *
000300*  Record Definition For Scrape Run        *
000400*           Control File                   *
000500*     One record per source per run,       *
000600*     written append-only - never          *
000700*     rewritten once COMPLETED.            *
000800********************************************
000900*  File size 106 bytes (87 data + 19 filler).
001000*
001100* THESE FIELD DEFINITIONS MAY NEED CHANGING
001200*
001300* 22/10/25 jwc - Created.                                         JP-0903 
001400* 10/11/25 jwc - Status widened x(7) to x(10), FALLBACK did not   JP-0928 
001500*                fit.
001600*
001700 01  RUN-Scrape-Run-Record.
001800     03  Run-Source                pic x(15).
001900     03  Run-Started-At            pic x(19).
002000     03  Run-Completed-At          pic x(19).
002100     03  Run-Started-At-Parts redefines Run-Started-At.
002200         05  Run-Started-Date      pic x(10).
002300         05  filler                pic x(9).
002400     03  Run-Status                pic x(10).
002500         88  Run-Status-Running        value "RUNNING".
002600         88  Run-Status-Completed      value "COMPLETED".
002700         88  Run-Status-Fallback       value "FALLBACK".
002800         88  Run-Status-Failed         value "FAILED".
002900     03  Run-Quality-Score         pic 9(3)v9.
003000     03  Run-Total-Count           pic 9(5).
003100     03  Run-Added-Count           pic 9(5).
003200     03  Run-Removed-Count         pic 9(5).
003300     03  Run-Retained-Count        pic 9(5).
003400     03  filler                    pic x(19).
003500*
