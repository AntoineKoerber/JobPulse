000100********************************************
000200*                                          *
000300*  Record Definition For Raw Listing       *
000400*           File (Scraper Output)          *
000500*     One record per scraped posting,      *
000600*     No key - read sequentially and       *
000700*     grouped by Source within JP000.      *
000800********************************************
000900*  File size 360 bytes (336 data + 24 filler).
001000*
001100* THESE FIELD DEFINITIONS MAY NEED CHANGING
001200*
001300* 21/10/25 jwc - Created.                                         JP-0901 
001400* 03/11/25 jwc - Salary-Min/Max widened 9(5) to 9(7), a board     JP-0918 
001500*                sent an annual figure in sterling that blew the
001600*                old picture.
001700* 19/11/25 jwc - Added Jpr-Posted-At-Parts redefine for the       JP-0944 
001800*                board-health report (not used by batch driver).
001900* 07/08/26 jwc - Jpr-Salary-Min/Max repacked 9(7) display to      JP-1205 
002000*                9(7) comp-3, matching Lsm-Salary-Min/Max in
002100*                wsjplst and every other money field in the
002200*                shop's copybooks - quality audit finding, six
002300*                bytes saved folded back into the trailing filler.
002400*
002500 01  JPR-Raw-Listing-Record.
002600     03  Jpr-External-Id           pic x(20).
002700     03  Jpr-Source                pic x(15).
002800     03  Jpr-Title                 pic x(60).
002900     03  Jpr-Company               pic x(40).
003000     03  Jpr-Location              pic x(40).
003100     03  Jpr-Salary-Raw            pic x(30).
003200     03  Jpr-Salary-Min            pic 9(7)     comp-3.
003300     03  Jpr-Salary-Max            pic 9(7)     comp-3.
003400     03  Jpr-Currency              pic x(3).
003500     03  Jpr-Tags                  pic x(100).
003600     03  Jpr-Url-Present           pic x.
003700         88  Jpr-Url-Is-Present        value "Y".
003800         88  Jpr-Url-Is-Absent         value "N".
003900     03  Jpr-Posted-At             pic x(19).
004000     03  Jpr-Posted-At-Parts redefines Jpr-Posted-At.
004100         05  Jpr-Posted-Date       pic x(10).
004200         05  filler                pic x.
004300         05  Jpr-Posted-Time       pic x(8).
004400     03  filler                    pic x(24).
004500*
