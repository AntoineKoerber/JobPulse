000100*****************************************************************
000200*                                                                *
000300*                   Listing / Run  Validator                    *
000400*        Scores one normalized listing for completeness,        *
000500*          and rolls a run's listings up to a mean score        *
000600*            with issue text and retry/reject flags              *
000700*                                                                *
000800*****************************************************************
000900*
001000 identification          division.
001100*===============================
001200*
001300*
001400      program-id.         JPVALID.
001500*
001600*    Author.             J W Carrow, For Applewood Computers.
001700*
001800*    Installation.       Applewood Computers - JobPulse Project.
001900*
002000*    Date-Written.       22/10/1985.
002100*
002200*    Date-Compiled.
002300*
002400*    Security.           Copyright (C) 1985-2026 & later, Applewood
002500*                        Computers.  Distributed under the GNU
002600*                        General Public License.  See the file
002700*                        COPYING for details.
002800*
002900*    Remarks.            Jpval-Function = 1 scores one normalized
003000*                        listing (called from JP000 aa060, once
003100*                        per listing).  Jpval-Function = 2 rolls
003200*                        the accumulated run totals (built by
003300*                        JP000 while it calls Function 1) up into
003400*                        the mean score, issue text and the
003500*                        retry/reject flags (called once at the
003600*                        end of each source's run, JP000 aa075).
003700*
003800*    Version.            See Prog-Name In Ws.
003900*
004000*    Called Modules.     None.
004100*
004200*    Files used :        None - works entirely on the Linkage record.
004300*
004400* Changes:
004500* 22/10/85 jwc - 1.00.00 Created.                                 JP-1020
004600* 05/11/85 jwc - 1.00.01 Below-50 / missing-location tests were     JP-1026
004700*                        using >= instead of > against the run
004800*                        totals - corrected to match the "more
004900*                        than" wording in the scoring memo.
005000* 1998-09-04 rbh- 1.00.02 Year 2000 field sweep - no 2-digit        JP-1098
005100*                        years anywhere in this module, no change
005200*                        required, logged per SY-Y2K-01 memo.
005300* 02/12/25  smt- 1.00.03 SPECIAL-NAMES pulled out to the shared     JP-1180
005400*                        envdiv.cob copybook, same as JP000 and
005500*                        JPINSRPT already carry.
005600* 07/08/26  smt- 1.00.04 Quality-audit finding: Jpval-Lst-Salary-   JP-1205
005700*                        Min/Max came in over the linkage as zoned
005800*                        DISPLAY digits - repacked to 9(7) comp-3
005900*                        to match the Jpnrm-Ws group JP000 passes
006000*                        the same numbers through on the other side.
006100*
006200*************************************************************************
006300*
006400* This program is part of the JobPulse listing-quality batch suite,
006500* Copyright (c) Applewood Computers 1985-2026 and later, and is free
006600* software distributed under the terms of the GNU General Public
006700* License; see the file COPYING for details.
006800*
006900*************************************************************************
007000*
007100 environment             division.
007200*===============================
007300*
007400 copy "envdiv.cob".
007500 input-output            section.
007600 file-control.
007700*
007800 data                    division.
007900*===============================
008000*
008100 file section.
008200*
008300 working-storage section.
008400*-----------------------
008500 77  Prog-Name           pic x(18) value "JPVALID (1.00.04)".
008600*
008700*  Generic trailing-space scan, same pattern as JPNORM's.
008800*
008900 01  WS-Len-Scan-Field       pic x(100).
009000 01  WS-K                    pic 9(3)     comp.
009100*
009200*  Work fields for the percentage-threshold tests in bb020 -
009300*  kept as COMP so the comparisons are pure binary arithmetic,
009400*  no intermediate DISPLAY rounding surprises.
009500*
009600 01  WS-Pct-Work.
009700     03  WS-Below-50-X2      pic 9(10)    comp.
009800     03  WS-No-Loc-X5         pic 9(10)    comp.
009900     03  WS-Total-X4          pic 9(10)    comp.
010000     03  WS-Issue-Slot        pic 9(1)     comp  value 1.
010100     03  filler               pic x(4).
010200*
010300*  Edited fields used to drop the two counts into the issue
010400*  text - no FUNCTION NUMVAL / NUMERIC-TO-ALPHA in this shop's
010500*  subset, so the numbers travel through a zero-suppressed
010600*  picture the way the old payroll exception lines did it.
010700*
010800 01  WS-Edit-N               pic zzzz9.
010900 01  WS-Edit-M               pic zzzz9.
011000*
011100 linkage section.
011200*==============
011300*
011400 01  Jpval-Ws.
011500     03  Jpval-Function          pic 9(1).
011600     03  Jpval-Function-Alpha redefines Jpval-Function pic x(1).
011700*
011800*        --- used when Jpval-Function = 1 ---
011900*
012000     03  Jpval-Lst-Title         pic x(60).
012100     03  Jpval-Lst-Company       pic x(40).
012200     03  Jpval-Lst-Location      pic x(40).
012300     03  Jpval-Lst-Url-Present   pic x(1).
012400     03  Jpval-Lst-Salary-Min    pic 9(7)     comp-3.
012500     03  Jpval-Lst-Salary-Max    pic 9(7)     comp-3.
012600     03  Jpval-Lst-Score         pic 9(3).
012700*
012800*        --- used when Jpval-Function = 2 ---
012900*
013000     03  Jpval-Run-Listing-Count  pic 9(5).
013100     03  Jpval-Run-Sum-Score      pic 9(8).
013200     03  Jpval-Run-Below-50-Count pic 9(5).
013300     03  Jpval-Run-No-Salary-Count pic 9(5).
013400     03  Jpval-Run-No-Loc-Count    pic 9(5).
013500     03  Jpval-Run-Mean-Score      pic 9(3)v9.
013600     03  Jpval-Run-Mean-Score-Redef redefines Jpval-Run-Mean-Score
013700                                   pic 9(4).
013800     03  Jpval-Run-Retry-Flag      pic x(1).
013900         88  Jpval-Run-Retry-Needed               value "Y".
014000     03  Jpval-Run-Reject-Flag     pic x(1).
014100         88  Jpval-Run-Reject-Needed              value "Y".
014200     03  Jpval-Run-Issues.
014300         05  Jpval-Run-Issue-1     pic x(60).
014400         05  Jpval-Run-Issue-2     pic x(60).
014500         05  Jpval-Run-Issue-3     pic x(60).
014600     03  Jpval-Run-Issues-Redef redefines Jpval-Run-Issues.
014700         05  Jpval-Run-Issue-Tbl   pic x(60)   occurs 3.
014800     03  filler                    pic x(5).
014900*
015000 procedure division using Jpval-Ws.
015100*=================================
015200*
015300 aa000-Main                  section.
015400*
015500     if       Jpval-Function = 1
015600              perform bb010-Score-Listing
015700     else
015800              perform bb020-Score-Run
015900     end-if.
016000     goback.
016100*
016200 bb010-Score-Listing         section.
016300*
016400*    Additive 0-100 completeness score for one normalized
016500*    listing, per the scoring memo:
016600*      title  present and length > 2   +25
016700*      company present and length > 1  +25
016800*      url present                     +20
016900*      location present                +15
017000*      salary-min or salary-max > 0    +15
017100*
017200     move     0         to Jpval-Lst-Score.
017300*
017400     move     Jpval-Lst-Title to WS-Len-Scan-Field.
017500     perform  zz300-Find-Trim-Len.
017600     if       WS-K > 2
017700              add 25 to Jpval-Lst-Score
017800     end-if.
017900*
018000     move     Jpval-Lst-Company to WS-Len-Scan-Field.
018100     perform  zz300-Find-Trim-Len.
018200     if       WS-K > 1
018300              add 25 to Jpval-Lst-Score
018400     end-if.
018500*
018600     if       Jpval-Lst-Url-Present = "Y"
018700              add 20 to Jpval-Lst-Score
018800     end-if.
018900*
019000     if       Jpval-Lst-Location not = spaces
019100              add 15 to Jpval-Lst-Score
019200     end-if.
019300*
019400     if       Jpval-Lst-Salary-Min > 0 or Jpval-Lst-Salary-Max > 0
019500              add 15 to Jpval-Lst-Score
019600     end-if.
019700*
019800 bb020-Score-Run              section.
019900*
020000*    Rolls up the totals JP000 accumulated while it called
020100*    Function 1 for every listing in the run.
020200*
020300     move     spaces    to Jpval-Run-Issues.
020400     move     1         to WS-Issue-Slot.
020500*
020600     if       Jpval-Run-Listing-Count = 0
020700              move     0     to Jpval-Run-Mean-Score
020800              move     "No listings returned" to Jpval-Run-Issue-1
020900              move      "Y" to Jpval-Run-Retry-Flag
021000              move      "Y" to Jpval-Run-Reject-Flag
021100     else
021200              compute  Jpval-Run-Mean-Score rounded =
021300                       Jpval-Run-Sum-Score / Jpval-Run-Listing-Count.
021400*
021500*             more than 50% scored below 50 -
021600*             below50 / total > 1/2  <=>  below50 * 2 > total
021700*
021800              compute  WS-Below-50-X2 =
021900                       Jpval-Run-Below-50-Count * 2.
022000              if       WS-Below-50-X2 > Jpval-Run-Listing-Count
022100                       perform zz400-Build-Below-50-Issue
022200              end-if.
022300*
022400              if       Jpval-Run-No-Salary-Count =
022500                       Jpval-Run-Listing-Count
022600                       move "No listings have salary data"
022700                            to Jpval-Run-Issue-Tbl (WS-Issue-Slot)
022800                       perform zz420-Bump-Issue-Slot
022900              end-if.
023000*
023100*             more than 80% missing location -
023200*             noloc / total > 4/5  <=>  noloc * 5 > total * 4
023300*
023400              compute  WS-No-Loc-X5 = Jpval-Run-No-Loc-Count * 5.
023500              compute  WS-Total-X4  = Jpval-Run-Listing-Count * 4.
023600              if       WS-No-Loc-X5 > WS-Total-X4
023700                       perform zz410-Build-No-Loc-Issue
023800              end-if.
023900*
024000              if       Jpval-Run-Mean-Score < 60
024100                       move "Y" to Jpval-Run-Retry-Flag
024200              else
024300                       move "N" to Jpval-Run-Retry-Flag
024400              end-if.
024500              if       Jpval-Run-Mean-Score < 40
024600                       move "Y" to Jpval-Run-Reject-Flag
024700              else
024800                       move "N" to Jpval-Run-Reject-Flag
024900              end-if
025000     end-if.
025100*
025200 zz300-Find-Trim-Len          section.
025300*
025400*    Generic trailing-space scan - caller moves the field of
025500*    interest into WS-Len-Scan-Field and calls this; the
025600*    trimmed length comes back in WS-K.
025700*
025800     perform  zz305-Scan-Back-Step
025900              varying WS-K from 100 by -1
026000              until WS-K = 0 or WS-Len-Scan-Field (WS-K:1) not = space.
026100*
026200 zz305-Scan-Back-Step         section.
026300*
026400     continue.
026500*
026600 zz400-Build-Below-50-Issue   section.
026700*
026800     move     Jpval-Run-Below-50-Count to WS-Edit-N.
026900     move     Jpval-Run-Listing-Count  to WS-Edit-M.
027000     string   WS-Edit-N delimited by size
027100              "/" delimited by size
027200              WS-Edit-M delimited by size
027300              " listings scored below 50" delimited by size
027400              into Jpval-Run-Issue-Tbl (WS-Issue-Slot).
027500     perform  zz420-Bump-Issue-Slot.
027600*
027700 zz410-Build-No-Loc-Issue     section.
027800*
027900     move     Jpval-Run-No-Loc-Count  to WS-Edit-N.
028000     move     Jpval-Run-Listing-Count to WS-Edit-M.
028100     string   WS-Edit-N delimited by size
028200              "/" delimited by size
028300              WS-Edit-M delimited by size
028400              " listings missing location" delimited by size
028500              into Jpval-Run-Issue-Tbl (WS-Issue-Slot).
028600     perform  zz420-Bump-Issue-Slot.
028700*
028800 zz420-Bump-Issue-Slot        section.
028900*
029000     if       WS-Issue-Slot < 3
029100              add 1 to WS-Issue-Slot
029200     end-if.
029300*
029400 zz999-Exit                   section.
029500     exit program.
