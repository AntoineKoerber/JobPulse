000100*****************************************************************
000200*                                                                *
000300*                   J O B P U L S E   I N S R P T                *
000400*           Nightly Listing-Quality Analytics / Report          *
000500*     Top tags, salary spread, top companies, sources,          *
000600*                  and recent scrape history                    *
000700*                                                                *
000800*****************************************************************
000900*
001000 identification          division.
001100*===============================
001200*
001300*
001400      program-id.         JPINSRPT.
001500*
001600*    Author.             J W Carrow, For Applewood Computers.
001700*
001800*    Installation.       Applewood Computers - JobPulse Project.
001900*
002000*    Date-Written.       28/10/1985.
002100*
002200*    Date-Compiled.
002300*
002400*    Security.           Copyright (C) 1985-2026 & later, Applewood
002500*                        Computers.  Distributed under the GNU
002600*                        General Public License.  See the file
002700*                        COPYING for details.
002800*
002900*    Remarks.            Run after JP000 each night.  Reads the
003000*                        rewritten Listing-Master file (active
003100*                        records only) and the append-only
003200*                        Scrape-Run file and prints the board-
003300*                        health report: top tags, the six-bucket
003400*                        salary spread, top companies, a per-
003500*                        source listing count, and the last 30
003600*                        completed runs, newest first.  Does not
003700*                        touch either input file.
003800*
003900*    Version.            See Prog-Name In Ws.
004000*
004100*    Called Modules.     None.
004200*
004300*    Files used :        Listing-Master-File (input)
004400*                        Scrape-Run-File     (input, via SORT)
004500*                        Insights-Print-File  (output, print)
004600*
004700* Changes:
004800* 28/10/85 jwc - 1.00.00 Created.                                 JP-1050
004900* 09/11/85 jwc - 1.00.01 Tag/company tables were sized for one      JP-1038
005000*                board's vocabulary - REMOTEOK pushed the tag
005100*                table past 200, widened to 300; company table
005200*                widened 300 to 500 at the same time.
005300* 1998-09-10 rbh- 1.00.02 Year 2000 field sweep - the report's      JP-1098
005400*                own RUN-DATE line now comes from an ACCEPT FROM
005500*                DATE YYYYMMDD the same as JP000, no 2-digit
005600*                century math left anywhere in this suite, logged
005700*                per SY-Y2K-01 memo.
005800* 06/08/26 smt- 1.00.03 Quality-audit fixes, per ticket review:        JP-1204
005900*                (1) aa026's tag-split table was capped at 10 slots
006000*                against a 100-byte TAGS field, undercounting TOP
006100*                TAGS for any source averaging more than ten tags
006200*                a listing - WS-Tag-Slot widened 10 to 40, matching
006300*                JPNORM's own unstring; (2) the TAG/SALARY/COMPANY/
006400*                SOURCES COUNT columns were printing ZZZZ9 (5-wide)
006500*                against the scoring memo's 6-wide COUNT column -
006600*                widened to ZZZZZ9 on those four DETAIL lines only,
006700*                SCRAPE HISTORY's four counts stay 5-wide per the
006800*                same memo.
006900* 07/08/26 smt- 1.00.04 Quality-audit finding: WS-Sal-Pick, the     JP-1205
007000*                histogram bucket-compare field in aa029, was a
007100*                zoned DISPLAY 9(7) - repacked to comp-3 to match
007200*                Lsm-Salary-Min/Max, which it is moved from.
007300*
007400*************************************************************************
007500*
007600* This program is part of the JobPulse listing-quality batch suite,
007700* Copyright (c) Applewood Computers 1985-2026 and later, and is free
007800* software distributed under the terms of the GNU General Public
007900* License; see the file COPYING for details.
008000*
008100*************************************************************************
008200*
008300 environment             division.
008400*===============================
008500*
008600 copy "envdiv.cob".
008700 input-output            section.
008800 file-control.
008900     copy "seljplst.cob".
009000     copy "seljprun.cob".
009100     select   Insights-Print-File   assign      "INSRPT"
009200                                     organization sequential.
009300     select   Run-Sort-File         assign      "JPSORTR".
009400*
009500 data                    division.
009600*===============================
009700*
009800 file section.
009900*
010000     copy "fdjplst.cob".
010100     copy "fdjprun.cob".
010200*
010300 sd  Run-Sort-File.
010400 01  Jprn-Sort-Record.
010500     03  Jprn-Sort-Source          pic x(15).
010600     03  Jprn-Sort-Started-At      pic x(19).
010700     03  Jprn-Sort-Completed-At    pic x(19).
010800     03  Jprn-Sort-Status          pic x(10).
010900     03  Jprn-Sort-Quality-Score   pic 9(3)v9.
011000     03  Jprn-Sort-Total-Count     pic 9(5).
011100     03  Jprn-Sort-Added-Count     pic 9(5).
011200     03  Jprn-Sort-Removed-Count   pic 9(5).
011300     03  Jprn-Sort-Retained-Count  pic 9(5).
011400     03  filler                    pic x(19).
011500*
011600 fd  Insights-Print-File
011700     reports are Insights-Report.
011800*
011900*  Report Writer description - one RD carrying several unrelated
012000*  DETAIL line shapes, each GENERATEd from its own paragraph
012100*  below; only the PAGE HEADING prints on its own, everything
012200*  else fires only when the procedure division asks for it, same
012300*  as the payroll check-register report this layout is patterned
012400*  on.
012500*
012600 rd  Insights-Report
012700     control final
012800     page limit 58 lines
012900     heading 1
013000     first detail 3
013100     last detail 56
013200     footing 58.
013300*
013400 01  TYPE PAGE HEADING.
013500     03  line 1.
013600         05  column 1   pic x(40) value "JOBPULSE LISTING-QUALITY INSIGHTS REPORT".
013700         05  column 110 pic x(10) value "RUN DATE: ".
013800         05  column 120 pic x(10) source WS-Run-Date-Edit.
013900*
014000 01  RW-Banner-Detail     type detail.
014100     03  line plus 2.
014200         05  column 1   pic x(40) source WS-Banner-Text.
014300*
014400 01  RW-Column-Detail     type detail.
014500     03  line plus 1.
014600         05  column 1   pic x(40) source WS-Column-Text.
014700*
014800 01  RW-Tag-Detail        type detail.
014900     03  line plus 1.
015000         05  column 1   pic x(30) source Lsm-Tags-Rw-Name.
015100         05  column 34  pic zzzzz9 source Lsm-Tags-Rw-Count.
015200*
015300 01  RW-Salary-Detail     type detail.
015400     03  line plus 1.
015500         05  column 1   pic x(12) source WS-Sb-Range-Rw.
015600         05  column 16  pic zzzzz9 source WS-Sb-Count-Rw.
015700*
015800 01  RW-Company-Detail    type detail.
015900     03  line plus 1.
016000         05  column 1   pic x(40) source WS-Co-Name-Rw.
016100         05  column 44  pic zzzzz9 source WS-Co-Count-Rw.
016200*
016300 01  RW-Source-Detail     type detail.
016400     03  line plus 1.
016500         05  column 1   pic x(15) source WS-So-Name-Rw.
016600         05  column 19  pic zzzzz9 source WS-So-Count-Rw.
016700*
016800 01  RW-History-Detail    type detail.
016900     03  line plus 1.
017000         05  column 1   pic x(15) source WS-Hi-Source-Rw.
017100         05  column 18  pic x(19) source WS-Hi-Date-Rw.
017200         05  column 40  pic zzz9.9 source WS-Hi-Score-Rw.
017300         05  column 50  pic zzzz9 source WS-Hi-Total-Rw.
017400         05  column 58  pic zzzz9 source WS-Hi-Added-Rw.
017500         05  column 66  pic zzzz9 source WS-Hi-Removed-Rw.
017600         05  column 74  pic zzzz9 source WS-Hi-Retained-Rw.
017700*
017800 working-storage section.
017900*-----------------------
018000 77  Prog-Name           pic x(19) value "JPINSRPT (1.00.04)".
018100*
018200*  File status bytes for the two files read in this program - the
018300*  select clauses name these in the copybooks, this program owns
018400*  the storage for them.
018500*
018600 01  WS-File-Status.
018700     03  Lsm-File-Status         pic x(2)    value "00".
018800     03  Run-File-Status         pic x(2)    value "00".
018900     03  filler                  pic x(6).
019000*
019100*  Switches and subscripts.
019200*
019300 01  WS-Switches.
019400     03  WS-Master-Eof-Sw        pic x   value "N".
019500         88  WS-Master-Eof               value "Y".
019600     03  WS-Run-Sort-Eof-Sw      pic x   value "N".
019700         88  WS-Run-Sort-Eof              value "Y".
019800     03  WS-Found-Sw             pic x   value "N".
019900         88  WS-Found                     value "Y".
020000     03  WS-History-Full-Sw      pic x   value "N".
020100         88  WS-History-Full              value "Y".
020200*
020300 01  WS-Subs.
020400     03  WS-I                pic 9(4)    comp.
020500     03  WS-J                pic 9(4)    comp.
020600     03  WS-Tg-Count-T       pic 9(4)    comp  value 0.
020700     03  WS-Co-Count-T       pic 9(4)    comp  value 0.
020800     03  WS-So-Count-T       pic 9(4)    comp  value 0.
020900     03  WS-Hi-Count-T       pic 9(4)    comp  value 0.
021000     03  WS-Best-Idx         pic 9(4)    comp.
021100*
021200*  Today's date, built the same Y2K-era way as JP000's timestamp.
021300*
021400 01  WS-Run-Date-Num             pic 9(8).
021500 01  WS-Run-Date-Parts redefines WS-Run-Date-Num.
021600     03  WS-Run-Year             pic 9(4).
021700     03  WS-Run-Month            pic 9(2).
021800     03  WS-Run-Day              pic 9(2).
021900 01  WS-Run-Date-Edit            pic x(10).
022000*
022100*  Section banner / column-header text, moved here before each
022200*  GENERATE of RW-Banner-Detail / RW-Column-Detail.
022300*
022400 01  WS-Banner-Text              pic x(40).
022500 01  WS-Column-Text              pic x(40).
022600*
022700*  --- Top-tags working table and its UNSTRING scratch ---
022800*
022900 01  WS-Tag-Table.
023000     03  WS-Tag-Entry occurs 300.
023100         05  WS-Tg-Name          pic x(20).
023200         05  WS-Tg-Count         pic 9(5)    comp.
023300         05  WS-Tg-Picked-Sw     pic x       value "N".
023400             88  WS-Tg-Picked                    value "Y".
023500*
023600 01  WS-Tag-Split.
023700     03  WS-Tag-Slot occurs 40   pic x(20).
023800*
023900 01  Lsm-Tags-Rw-Name             pic x(20).
024000 01  Lsm-Tags-Rw-Count            pic 9(5).
024100*
024200*  --- Salary-distribution fixed buckets ---
024300*
024400 01  WS-Sal-Bucket-Table.
024500     03  WS-Sb-Entry occurs 6.
024600         05  WS-Sb-Range         pic x(12).
024700         05  WS-Sb-Count         pic 9(5)    comp.
024800 01  WS-Sal-Bucket-Redef redefines WS-Sal-Bucket-Table.
024900     03  WS-Sb-Flat              pic x(17)   occurs 6.
025000*
025100 01  WS-Sb-Range-Rw               pic x(12).
025200 01  WS-Sb-Count-Rw               pic 9(5).
025300 01  WS-Sal-Pick                  pic 9(7)     comp-3.
025400*
025500*  --- Top-companies working table ---
025600*
025700 01  WS-Company-Table.
025800     03  WS-Company-Entry occurs 500.
025900         05  WS-Co-Name          pic x(40).
026000         05  WS-Co-Count         pic 9(5)    comp.
026100         05  WS-Co-Picked-Sw     pic x       value "N".
026200             88  WS-Co-Picked                    value "Y".
026300*
026400 01  WS-Co-Name-Rw                pic x(40).
026500 01  WS-Co-Count-Rw               pic 9(5).
026600*
026700*  --- Sources-breakdown working table ---
026800*
026900 01  WS-Source-Table.
027000     03  WS-Source-Entry occurs 20.
027100         05  WS-So-Name          pic x(15).
027200         05  WS-So-Count         pic 9(5)    comp.
027300*
027400 01  WS-So-Name-Rw                pic x(15).
027500 01  WS-So-Count-Rw               pic 9(5).
027600*
027700*  --- Ranked extracts, built fresh each report from the raw
027800*      count tables above by repeated highest-count pick ---
027900*
028000 01  WS-Ranked-Tag-Table.
028100     03  WS-Rtg-Entry occurs 20.
028200         05  WS-Rtg-Name         pic x(20).
028300         05  WS-Rtg-Count        pic 9(5).
028400*
028500 01  WS-Ranked-Co-Table.
028600     03  WS-Rco-Entry occurs 15.
028700         05  WS-Rco-Name         pic x(40).
028800         05  WS-Rco-Count        pic 9(5).
028900*
029000*  --- Scrape-history working table, loaded newest-first off
029100*      the SORT output procedure below ---
029200*
029300 01  WS-History-Table.
029400     03  WS-History-Entry occurs 30.
029500         05  WS-Hi-Source        pic x(15).
029600         05  WS-Hi-Date          pic x(19).
029700         05  WS-Hi-Score         pic 9(3)v9.
029800         05  WS-Hi-Total         pic 9(5).
029900         05  WS-Hi-Added         pic 9(5).
030000         05  WS-Hi-Removed       pic 9(5).
030100         05  WS-Hi-Retained      pic 9(5).
030200*
030300 01  WS-Hi-Source-Rw               pic x(15).
030400 01  WS-Hi-Date-Rw                 pic x(19).
030500 01  WS-Hi-Date-Rw-Redef redefines WS-Hi-Date-Rw.
030600     03  WS-Hi-Date-Rw-Day-Part    pic x(10).
030700     03  WS-Hi-Date-Rw-Time-Part   pic x(9).
030800 01  WS-Hi-Score-Rw                pic 9(3)v9.
030900 01  WS-Hi-Total-Rw                pic 9(5).
031000 01  WS-Hi-Added-Rw                pic 9(5).
031100 01  WS-Hi-Removed-Rw              pic 9(5).
031200 01  WS-Hi-Retained-Rw             pic 9(5).
031300*
031400 procedure division.
031500*==================
031600*
031700 aa000-Main                  section.
031800*
031900     perform  aa010-Initialize.
032000     perform  aa020-Scan-Master-File.
032100     perform  aa030-Build-Run-History.
032200     perform  aa040-Rank-Top-Tags.
032300     perform  aa050-Rank-Top-Companies.
032400     perform  aa060-Print-Report.
032500     perform  aa900-Finish.
032600     stop     run.
032700*
032800 aa010-Initialize             section.
032900*
033000     accept   WS-Run-Date-Num from date yyyymmdd.
033100     string   WS-Run-Year  delimited by size
033200              "-"          delimited by size
033300              WS-Run-Month delimited by size
033400              "-"          delimited by size
033500              WS-Run-Day   delimited by size
033600              into WS-Run-Date-Edit.
033700*
033800*    The six salary buckets are loaded here, counts zeroed - all
033900*    six print even when empty, per the board-health memo.
034000*
034100     move     "0-50K       " to WS-Sb-Range (1).
034200     move     "50K-80K     " to WS-Sb-Range (2).
034300     move     "80K-120K    " to WS-Sb-Range (3).
034400     move     "120K-160K   " to WS-Sb-Range (4).
034500     move     "160K-200K   " to WS-Sb-Range (5).
034600     move     "200K+       " to WS-Sb-Range (6).
034700     move     0 to WS-Sb-Count (1) WS-Sb-Count (2) WS-Sb-Count (3)
034800                   WS-Sb-Count (4) WS-Sb-Count (5) WS-Sb-Count (6).
034900*
035000     open     input  Listing-Master-File.
035100     open     extend Scrape-Run-File.
035200     close    Scrape-Run-File.
035300     open     input  Scrape-Run-File.
035400     open     output Insights-Print-File.
035500*
035600 aa020-Scan-Master-File        section.
035700*
035800*    Step 1 of Analytics - one pass over Listing-Master, active
035900*    rows only, feeding the tag, salary-bucket, company and
036000*    source tables in a single read.
036100*
036200     move     "N" to WS-Master-Eof-Sw.
036300     perform  aa022-Read-One-Master until WS-Master-Eof.
036400*
036500 aa022-Read-One-Master         section.
036600*
036700     read     Listing-Master-File
036800              at end     move "Y" to WS-Master-Eof-Sw
036900              not at end perform aa024-Process-Active-Row
037000     end-read.
037100*
037200 aa024-Process-Active-Row      section.
037300*
037400     if       Lsm-Is-Active-Yes
037500              perform aa026-Split-And-Count-Tags
037600              perform aa027-Count-Company
037700              perform aa028-Count-Source
037800              perform aa029-Bucket-Salary
037900     end-if.
038000*
038100 aa026-Split-And-Count-Tags    section.
038200*
038300*    Lsm-Tags already arrives lower-cased, trimmed and deduped
038400*    per listing courtesy of JPNORM - this pass only has to
038500*    split the comma list and roll the counts up across all
038600*    active listings.  WS-Tag-Slot carries the full 40 entries
038700*    TAGS (100 bytes) can hold, matching JPNORM's own unstring
038800*    (widened 06/08/26 - a 10-slot cap here was undercounting the
038900*    TOP TAGS section for any source averaging more than ten tags
039000*    a listing, see change log).
039100*
039200     move     spaces to WS-Tag-Split.
039300     unstring Lsm-Tags delimited by ","
039400              into WS-Tag-Slot (1)  WS-Tag-Slot (2)  WS-Tag-Slot (3)
039500                   WS-Tag-Slot (4)  WS-Tag-Slot (5)  WS-Tag-Slot (6)
039600                   WS-Tag-Slot (7)  WS-Tag-Slot (8)  WS-Tag-Slot (9)
039700                   WS-Tag-Slot (10) WS-Tag-Slot (11) WS-Tag-Slot (12)
039800                   WS-Tag-Slot (13) WS-Tag-Slot (14) WS-Tag-Slot (15)
039900                   WS-Tag-Slot (16) WS-Tag-Slot (17) WS-Tag-Slot (18)
040000                   WS-Tag-Slot (19) WS-Tag-Slot (20) WS-Tag-Slot (21)
040100                   WS-Tag-Slot (22) WS-Tag-Slot (23) WS-Tag-Slot (24)
040200                   WS-Tag-Slot (25) WS-Tag-Slot (26) WS-Tag-Slot (27)
040300                   WS-Tag-Slot (28) WS-Tag-Slot (29) WS-Tag-Slot (30)
040400                   WS-Tag-Slot (31) WS-Tag-Slot (32) WS-Tag-Slot (33)
040500                   WS-Tag-Slot (34) WS-Tag-Slot (35) WS-Tag-Slot (36)
040600                   WS-Tag-Slot (37) WS-Tag-Slot (38) WS-Tag-Slot (39)
040700                   WS-Tag-Slot (40)
040800              on overflow continue
040900     end-unstring.
041000     perform  aa026A-Count-One-Tag-Slot
041100              varying WS-I from 1 by 1 until WS-I > 40.
041200*
041300 aa026A-Count-One-Tag-Slot     section.
041400*
041500     if       WS-Tag-Slot (WS-I) not = spaces
041600              perform zz100-Find-Or-Add-Tag
041700     end-if.
041800*
041900 zz100-Find-Or-Add-Tag         section.
042000*
042100     move     "N" to WS-Found-Sw.
042200     perform  zz105-Scan-One-Tag-Row
042300              varying WS-J from 1 by 1
042400              until WS-J > WS-Tg-Count-T or WS-Found.
042500     if       not WS-Found and WS-Tg-Count-T < 300
042600              add  1 to WS-Tg-Count-T
042700              move WS-Tag-Slot (WS-I) to WS-Tg-Name (WS-Tg-Count-T)
042800              move 1                  to WS-Tg-Count (WS-Tg-Count-T)
042900     end-if.
043000*
043100 zz105-Scan-One-Tag-Row        section.
043200*
043300     if       WS-Tg-Name (WS-J) = WS-Tag-Slot (WS-I)
043400              move  "Y" to WS-Found-Sw
043500              add  1 to WS-Tg-Count (WS-J)
043600     end-if.
043700*
043800 aa027-Count-Company            section.
043900*
044000     move     "N" to WS-Found-Sw.
044100     perform  aa027A-Scan-One-Company
044200              varying WS-J from 1 by 1
044300              until WS-J > WS-Co-Count-T or WS-Found.
044400     if       not WS-Found and WS-Co-Count-T < 500
044500              add  1 to WS-Co-Count-T
044600              move Lsm-Company to WS-Co-Name (WS-Co-Count-T)
044700              move 1           to WS-Co-Count (WS-Co-Count-T)
044800     end-if.
044900*
045000 aa027A-Scan-One-Company        section.
045100*
045200     if       WS-Co-Name (WS-J) = Lsm-Company
045300              move  "Y" to WS-Found-Sw
045400              add  1 to WS-Co-Count (WS-J)
045500     end-if.
045600*
045700 aa028-Count-Source              section.
045800*
045900     move     "N" to WS-Found-Sw.
046000     perform  aa028A-Scan-One-Source
046100              varying WS-J from 1 by 1
046200              until WS-J > WS-So-Count-T or WS-Found.
046300     if       not WS-Found and WS-So-Count-T < 20
046400              add  1 to WS-So-Count-T
046500              move Lsm-Source to WS-So-Name (WS-So-Count-T)
046600              move 1          to WS-So-Count (WS-So-Count-T)
046700     end-if.
046800*
046900 aa028A-Scan-One-Source          section.
047000*
047100     if       WS-So-Name (WS-J) = Lsm-Source
047200              move  "Y" to WS-Found-Sw
047300              add  1 to WS-So-Count (WS-J)
047400     end-if.
047500*
047600 aa029-Bucket-Salary              section.
047700*
047800*    Min wins when present, else max; a listing with neither is
047900*    simply left out of the distribution, per the analytics memo.
048000*
048100     if       Lsm-Salary-Min > 0
048200              move Lsm-Salary-Min to WS-Sal-Pick
048300     else
048400              move Lsm-Salary-Max to WS-Sal-Pick
048500     end-if.
048600     if       WS-Sal-Pick = 0
048700              continue
048800     else
048900              if     WS-Sal-Pick < 50000
049000                     add 1 to WS-Sb-Count (1)
049100              else
049200                     if     WS-Sal-Pick < 80000
049300                            add 1 to WS-Sb-Count (2)
049400                     else
049500                            if     WS-Sal-Pick < 120000
049600                                   add 1 to WS-Sb-Count (3)
049700                            else
049800                                   if     WS-Sal-Pick < 160000
049900                                          add 1 to WS-Sb-Count (4)
050000                                   else
050100                                          if     WS-Sal-Pick < 200000
050200                                                 add 1 to WS-Sb-Count (5)
050300                                          else
050400                                                 add 1 to WS-Sb-Count (6)
050500                                          end-if
050600                                   end-if
050700                            end-if
050800                     end-if
050900              end-if
051000     end-if.
051100*
051200 aa030-Build-Run-History          section.
051300*
051400*    Step 6 of Analytics - completed runs only, newest first, a
051500*    hard cap of 30 rows; SORT does the date ordering, the output
051600*    procedure below stops collecting once the table is full.
051700*
051800     move     0   to WS-Hi-Count-T.
051900     move     "N" to WS-History-Full-Sw.
052000     sort     Run-Sort-File
052100              on descending key Jprn-Sort-Started-At
052200              using Scrape-Run-File
052300              output procedure bb030-Collect-History
052400                             thru bb030-Exit.
052500*
052600 bb030-Collect-History            section.
052700*
052800     move     "N" to WS-Run-Sort-Eof-Sw.
052900     perform  bb032-Return-One-Run
053000              until WS-Run-Sort-Eof or WS-History-Full.
053100*
053200 bb030-Exit.
053300     exit     section.
053400*
053500 bb032-Return-One-Run             section.
053600*
053700     return   Run-Sort-File into Jprn-Sort-Record
053800              at end     move "Y" to WS-Run-Sort-Eof-Sw
053900              not at end perform bb034-Handle-Returned-Run
054000     end-return.
054100*
054200 bb034-Handle-Returned-Run        section.
054300*
054400     if       Jprn-Sort-Status = "COMPLETED"
054500              add  1 to WS-Hi-Count-T
054600              move Jprn-Sort-Source         to WS-Hi-Source (WS-Hi-Count-T)
054700              move Jprn-Sort-Started-At     to WS-Hi-Date (WS-Hi-Count-T)
054800              move Jprn-Sort-Quality-Score  to WS-Hi-Score (WS-Hi-Count-T)
054900              move Jprn-Sort-Total-Count    to WS-Hi-Total (WS-Hi-Count-T)
055000              move Jprn-Sort-Added-Count    to WS-Hi-Added (WS-Hi-Count-T)
055100              move Jprn-Sort-Removed-Count  to WS-Hi-Removed (WS-Hi-Count-T)
055200              move Jprn-Sort-Retained-Count to WS-Hi-Retained (WS-Hi-Count-T)
055300              if   WS-Hi-Count-T >= 30
055400                   move "Y" to WS-History-Full-Sw
055500              end-if
055600     end-if.
055700*
055800 aa040-Rank-Top-Tags              section.
055900*
056000*    Step 4 - twenty highest-count tags, descending; a plain
056100*    repeated highest-pick over the unranked table, same idea as
056200*    the old commission-leader board report used to run.
056300*
056400     perform  aa042-Pick-One-Top-Tag
056500              varying WS-I from 1 by 1
056600              until WS-I > 20 or WS-I > WS-Tg-Count-T.
056700*
056800 aa042-Pick-One-Top-Tag           section.
056900*
057000     move     0 to WS-Best-Idx.
057100     perform  aa044-Scan-One-Tag-For-Best
057200              varying WS-J from 1 by 1 until WS-J > WS-Tg-Count-T.
057300     if       WS-Best-Idx > 0
057400              move WS-Tg-Name (WS-Best-Idx)  to WS-Rtg-Name (WS-I)
057500              move WS-Tg-Count (WS-Best-Idx) to WS-Rtg-Count (WS-I)
057600              set  WS-Tg-Picked (WS-Best-Idx) to true
057700     end-if.
057800*
057900 aa044-Scan-One-Tag-For-Best      section.
058000*
058100     if       not WS-Tg-Picked (WS-J)
058200       and   (WS-Best-Idx = 0
058300         or   WS-Tg-Count (WS-J) > WS-Tg-Count (WS-Best-Idx))
058400              move WS-J to WS-Best-Idx
058500     end-if.
058600*
058700 aa050-Rank-Top-Companies          section.
058800*
058900*    Step 3 - fifteen highest-count companies, descending, same
059000*    repeated highest-pick technique as aa040.
059100*
059200     perform  aa052-Pick-One-Top-Company
059300              varying WS-I from 1 by 1
059400              until WS-I > 15 or WS-I > WS-Co-Count-T.
059500*
059600 aa052-Pick-One-Top-Company        section.
059700*
059800     move     0 to WS-Best-Idx.
059900     perform  aa054-Scan-One-Company-For-Best
060000              varying WS-J from 1 by 1 until WS-J > WS-Co-Count-T.
060100     if       WS-Best-Idx > 0
060200              move WS-Co-Name (WS-Best-Idx)  to WS-Rco-Name (WS-I)
060300              move WS-Co-Count (WS-Best-Idx) to WS-Rco-Count (WS-I)
060400              set  WS-Co-Picked (WS-Best-Idx) to true
060500     end-if.
060600*
060700 aa054-Scan-One-Company-For-Best   section.
060800*
060900     if       not WS-Co-Picked (WS-J)
061000       and   (WS-Best-Idx = 0
061100         or   WS-Co-Count (WS-J) > WS-Co-Count (WS-Best-Idx))
061200              move WS-J to WS-Best-Idx
061300     end-if.
061400*
061500 aa060-Print-Report                 section.
061600*
061700*    INITIATE fires the TYPE PAGE HEADING with today's run date
061800*    already sitting in WS-Run-Date-Edit; each section below
061900*    GENERATEs its own banner, column header and detail rows in
062000*    turn, finishing with TERMINATE.
062100*
062200     initiate Insights-Report.
062300     perform  bb040-Print-Top-Tags.
062400     perform  bb050-Print-Salary-Distribution.
062500     perform  bb060-Print-Top-Companies.
062600     perform  bb070-Print-Sources-Breakdown.
062700     perform  bb080-Print-Run-History.
062800     terminate Insights-Report.
062900*
063000 bb040-Print-Top-Tags                section.
063100*
063200     move     "TOP TAGS"                to WS-Banner-Text.
063300     generate RW-Banner-Detail.
063400     move     "TAG                            COUNT"
063500                                         to WS-Column-Text.
063600     generate RW-Column-Detail.
063700     perform  bb042-Print-One-Tag
063800              varying WS-I from 1 by 1
063900              until WS-I > 20 or WS-I > WS-Tg-Count-T.
064000*
064100 bb042-Print-One-Tag                  section.
064200*
064300     move     WS-Rtg-Name (WS-I)  to Lsm-Tags-Rw-Name.
064400     move     WS-Rtg-Count (WS-I) to Lsm-Tags-Rw-Count.
064500     generate RW-Tag-Detail.
064600*
064700 bb050-Print-Salary-Distribution      section.
064800*
064900     move     "SALARY DISTRIBUTION"     to WS-Banner-Text.
065000     generate RW-Banner-Detail.
065100     move     "RANGE        COUNT"      to WS-Column-Text.
065200     generate RW-Column-Detail.
065300     perform  bb052-Print-One-Bucket
065400              varying WS-I from 1 by 1 until WS-I > 6.
065500*
065600 bb052-Print-One-Bucket               section.
065700*
065800     move     WS-Sb-Range (WS-I) to WS-Sb-Range-Rw.
065900     move     WS-Sb-Count (WS-I) to WS-Sb-Count-Rw.
066000     generate RW-Salary-Detail.
066100*
066200 bb060-Print-Top-Companies             section.
066300*
066400     move     "TOP COMPANIES"           to WS-Banner-Text.
066500     generate RW-Banner-Detail.
066600     move     "COMPANY                                 COUNT"
066700                                         to WS-Column-Text.
066800     generate RW-Column-Detail.
066900     perform  bb062-Print-One-Company
067000              varying WS-I from 1 by 1
067100              until WS-I > 15 or WS-I > WS-Co-Count-T.
067200*
067300 bb062-Print-One-Company                section.
067400*
067500     move     WS-Rco-Name (WS-I)  to WS-Co-Name-Rw.
067600     move     WS-Rco-Count (WS-I) to WS-Co-Count-Rw.
067700     generate RW-Company-Detail.
067800*
067900 bb070-Print-Sources-Breakdown           section.
068000*
068100     move     "SOURCES BREAKDOWN"        to WS-Banner-Text.
068200     generate RW-Banner-Detail.
068300     move     "SOURCE          COUNT"    to WS-Column-Text.
068400     generate RW-Column-Detail.
068500     perform  bb072-Print-One-Source
068600              varying WS-I from 1 by 1 until WS-I > WS-So-Count-T.
068700*
068800 bb072-Print-One-Source                   section.
068900*
069000     move     WS-So-Name (WS-I)  to WS-So-Name-Rw.
069100     move     WS-So-Count (WS-I) to WS-So-Count-Rw.
069200     generate RW-Source-Detail.
069300*
069400 bb080-Print-Run-History                   section.
069500*
069600     move     "SCRAPE HISTORY"           to WS-Banner-Text.
069700     generate RW-Banner-Detail.
069800     move     "SOURCE          DATE                   SCORE"
069900                                          to WS-Column-Text.
070000     generate RW-Column-Detail.
070100     perform  bb082-Print-One-History-Row
070200              varying WS-I from 1 by 1 until WS-I > WS-Hi-Count-T.
070300*
070400 bb082-Print-One-History-Row               section.
070500*
070600     move     WS-Hi-Source (WS-I)    to WS-Hi-Source-Rw.
070700     move     WS-Hi-Date (WS-I)      to WS-Hi-Date-Rw.
070800     move     WS-Hi-Score (WS-I)     to WS-Hi-Score-Rw.
070900     move     WS-Hi-Total (WS-I)     to WS-Hi-Total-Rw.
071000     move     WS-Hi-Added (WS-I)     to WS-Hi-Added-Rw.
071100     move     WS-Hi-Removed (WS-I)   to WS-Hi-Removed-Rw.
071200     move     WS-Hi-Retained (WS-I)  to WS-Hi-Retained-Rw.
071300     generate RW-History-Detail.
071400*
071500 aa900-Finish                                section.
071600*
071700     close    Listing-Master-File.
071800     close    Scrape-Run-File.
071900     close    Insights-Print-File.
072000*
072100 zz999-Exit                                  section.
072200     exit     section.
