000100*  Select For Scrape Runs File.
000200* 22/10/25 jwc - Created.                                         JP-0908 
000300     select   Scrape-Run-File  assign      "SCRPRUN"
000400                                organization sequential
000500                                status       Run-File-Status.
000600*
