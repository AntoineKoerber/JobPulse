000100*****************************************************************
000200*                                                                *
000300*                     Listing  Change  Detector                 *
000400*         Diffs the previous active-id set for a source         *
000500*            against the current run's normalized ids           *
000600*                                                                *
000700*****************************************************************
000800*
000900 identification          division.
001000*===============================
001100*
001200*
001300      program-id.         JPCHGDT.
001400*
001500*    Author.             J W Carrow, For Applewood Computers.
001600*
001700*    Installation.       Applewood Computers - JobPulse Project.
001800*
001900*    Date-Written.       23/10/1985.
002000*
002100*    Date-Compiled.
002200*
002300*    Security.           Copyright (C) 1985-2026 & later, Applewood
002400*                        Computers.  Distributed under the GNU
002500*                        General Public License.  See the file
002600*                        COPYING for details.
002700*
002800*    Remarks.            Called once per source by JP000 aa080,
002900*                        after the raw listings for the source have
003000*                        been normalized and scored, and before the
003100*                        stability tracker runs.  JP000 hands in two
003200*                        already-sorted tables of external ids - the
003300*                        ids of the currently active master records
003400*                        for the source (Jpcd-Prev-Ids) and the ids
003500*                        produced by this run (Jpcd-Curr-Ids) - and
003600*                        gets back an ADDED / REMOVED / RETAINED flag
003700*                        against every previous id, plus the three
003800*                        counts.
003900*
004000*    Version.            See Prog-Name In Ws.
004100*
004200*    Called Modules.     None.
004300*
004400*    Files used :        None - works entirely on the Linkage record.
004500*
004600* Changes:
004700* 23/10/85 jwc - 1.00.00 Created.                                 JP-1030
004800* 06/11/85 jwc - 1.00.01 Previous-id table widened 200 to 500       JP-1036
004900*                        entries, REMOTEOK alone was running over.
005000* 1998-09-05 rbh- 1.00.02 Year 2000 field sweep - no 2-digit        JP-1098
005100*                        years anywhere in this module, no change
005200*                        required, logged per SY-Y2K-01 memo.
005300* 02/12/25  smt- 1.00.03 SPECIAL-NAMES pulled out to the shared     JP-1180
005400*                        envdiv.cob copybook, same as JP000 and
005500*                        JPINSRPT already carry.
005600*
005700*************************************************************************
005800*
005900* This program is part of the JobPulse listing-quality batch suite,
006000* Copyright (c) Applewood Computers 1985-2026 and later, and is free
006100* software distributed under the terms of the GNU General Public
006200* License; see the file COPYING for details.
006300*
006400*************************************************************************
006500*
006600 environment             division.
006700*===============================
006800*
006900 copy "envdiv.cob".
007000 input-output            section.
007100 file-control.
007200*
007300 data                    division.
007400*===============================
007500*
007600 file section.
007700*
007800 working-storage section.
007900*-----------------------
008000 77  Prog-Name           pic x(18) value "JPCHGDT (1.00.03)".
008100*
008200 01  WS-Sub.
008300     03  WS-I                pic 9(4)     comp.
008400     03  WS-J                pic 9(4)     comp.
008500     03  WS-Hit-Sw           pic x        value "N".
008600         88  WS-Hit                          value "Y".
008700     03  filler              pic x(3).
008800*
008900 linkage section.
009000*==============
009100*
009200 01  Jpcd-Ws.
009300     03  Jpcd-Source              pic x(15).
009400     03  Jpcd-Prev-Count          pic 9(4).
009500     03  Jpcd-Prev-Count-Redef redefines Jpcd-Prev-Count pic x(4).
009600     03  Jpcd-Prev-Ids occurs 500 pic x(20).
009700     03  Jpcd-Prev-Status occurs 500 pic x(1).
009800         88  Jpcd-Prev-Is-Added                value "A".
009900         88  Jpcd-Prev-Is-Removed              value "R".
010000         88  Jpcd-Prev-Is-Retained             value "T".
010100     03  Jpcd-Curr-Count          pic 9(4).
010200     03  Jpcd-Curr-Count-Redef redefines Jpcd-Curr-Count pic x(4).
010300     03  Jpcd-Curr-Ids occurs 500 pic x(20).
010400     03  Jpcd-Added-Count         pic 9(5).
010500     03  Jpcd-Removed-Count       pic 9(5).
010600     03  Jpcd-Retained-Count      pic 9(5).
010700     03  Jpcd-Total-Count         pic 9(5).
010800     03  Jpcd-Total-Count-Redef redefines Jpcd-Total-Count pic x(5).
010900     03  filler                   pic x(10).
011000*
011100 procedure division using Jpcd-Ws.
011200*================================
011300*
011400 aa000-Main                  section.
011500*
011600*    Classify every PREVIOUS id as removed or retained according
011700*    to whether it also appears in the CURRENT table; whatever is
011800*    left over in CURRENT that never matched a PREVIOUS id is the
011900*    added set.  (The previous-side pass also flags, in
012000*    Jpcd-Curr-Status-ish fashion, which current ids were matched,
012100*    by marking Jpcd-Prev-Status; a second short pass over CURRENT
012200*    then counts the ones that never got matched as ADDED.)
012300*
012400     move     0          to Jpcd-Added-Count
012500                            Jpcd-Removed-Count
012600                            Jpcd-Retained-Count.
012700     perform  cc010-Compare-Ids
012800              varying WS-I from 1 by 1 until WS-I > Jpcd-Prev-Count.
012900     perform  cc020-Count-Added
013000              varying WS-I from 1 by 1 until WS-I > Jpcd-Curr-Count.
013100     compute  Jpcd-Total-Count =
013200              Jpcd-Added-Count + Jpcd-Retained-Count.
013300     goback.
013400*
013500 cc010-Compare-Ids           section.
013600*
013700*    Body of the PREVIOUS-id pass; WS-I selects the previous-
013800*    table row set by the enclosing PERFORM.  A match anywhere
013900*    in CURRENT makes this previous id RETAINED, no match makes
014000*    it REMOVED.
014100*
014200     move      "N" to WS-Hit-Sw.
014300     perform  cc015-Test-One-Current
014400              varying WS-J from 1 by 1
014500              until WS-J > Jpcd-Curr-Count or WS-Hit.
014600     if       WS-Hit
014700              set Jpcd-Prev-Is-Retained (WS-I) to true
014800              add 1 to Jpcd-Retained-Count
014900     else
015000              set Jpcd-Prev-Is-Removed (WS-I) to true
015100              add 1 to Jpcd-Removed-Count
015200     end-if.
015300*
015400 cc015-Test-One-Current      section.
015500*
015600     if       Jpcd-Curr-Ids (WS-J) = Jpcd-Prev-Ids (WS-I)
015700              move "Y" to WS-Hit-Sw
015800     end-if.
015900*
016000 cc020-Count-Added           section.
016100*
016200*    Body of the CURRENT-id pass; WS-I selects the current-
016300*    table row.  A current id that matches no previous id at
016400*    all is new this run.
016500*
016600     move      "N" to WS-Hit-Sw.
016700     perform  cc025-Test-One-Previous
016800              varying WS-J from 1 by 1
016900              until WS-J > Jpcd-Prev-Count or WS-Hit.
017000     if       not WS-Hit
017100              add 1 to Jpcd-Added-Count
017200     end-if.
017300*
017400 cc025-Test-One-Previous     section.
017500*
017600     if       Jpcd-Prev-Ids (WS-J) = Jpcd-Curr-Ids (WS-I)
017700              move "Y" to WS-Hit-Sw
017800     end-if.
017900*
018000 zz999-Exit                  section.
018100     exit program.
