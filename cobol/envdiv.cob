000100********************************************
000200*                                          *
000300*  Shared Environment / Special-Names      *
000400*     Fragment - copied into every         *
000500*     JobPulse program immediately after   *
000600*     the ENVIRONMENT DIVISION header.     *
000700*                                          *
000800********************************************
000900*
001000* 21/10/25 jwc - Created, split off of the old per-program        JP-0900 
001100*                SPECIAL-NAMES paragraphs so a single place
001200*                carries the top-of-form and test-mode switch.
001300* 02/12/25 jwc - Added the Upper/Lower/Digit CLASS conditions,    JP-0945 
001400*                needed by JPNORM's hand-rolled case-fold and
001500*                digit-scan paragraphs (no FUNCTION UPPER-CASE
001600*                in this shop's shop-standard COBOL subset).
001700*
001800 CONFIGURATION SECTION.
001900 SPECIAL-NAMES.
002000     C01             IS TOP-OF-FORM
002100     CLASS JP-UPPER-CLASS IS "A" THRU "Z"
002200     CLASS JP-LOWER-CLASS IS "a" THRU "z"
002300     CLASS JP-DIGIT-CLASS IS "0" THRU "9"
002400     UPSI-0          ON  STATUS IS JP-TEST-MODE-ON
002500                     OFF STATUS IS JP-TEST-MODE-OFF.
002600*
